000100***************************************************************** 
000200* ECOBAZAARX BATCH SUBSYSTEM                                   *  
000300* PROGRAM:  EBXSELR                                            *  
000400* TITLE:    SELLER PERFORMANCE REPORTING                       *  
000500***************************************************************** 
000600 IDENTIFICATION DIVISION.                                         
000700 PROGRAM-ID.          EBXSELR.                                    
000800 AUTHOR.              S BOUCHARD.                                 
000900 INSTALLATION.        ECOBAZAARX DATA CENTER - BATCH SECTION.     
001000 DATE-WRITTEN.        09/30/1991.                                 
001100 DATE-COMPILED.                                                   
001200 SECURITY.            COMPANY CONFIDENTIAL - BATCH ONLY.          
001300***************************************************************** 
001400*                     C H A N G E   L O G                      *  
001500*-----------------------------------------------------------------
001600* DATE      PGMR  REQ-NO    DESCRIPTION OF CHANGE                 
001700*-----------------------------------------------------------------
001800* 09/30/91  SB    INIT      ORIGINAL PROGRAM - ORDER-ITEM CONTROL 
001900*                           BREAK ON SELLER ID, REVENUE AND CO2.  
002000* 01/18/93  SB    CR-0150   ADDED DISTINCT ORDER COUNT PER SELLER.
002100* 07/05/94  LKD   CR-0230   PER-ORDER SUMMARY LINES ADDED UNDER   
002200*                           EACH SELLER SECTION.                  
002300* 12/09/95  MBC   CR-0295   PRODUCT COUNT AND STOCK SUM PULLED    
002400*                           FROM PRODUCT MASTER PER SELLER.       
002500* 08/19/98  DWT   Y2K-0004  YEAR 2000 REVIEW - NO DATE FIELDS IN  
002600*                           THIS PROGRAM.                         
002700* 02/02/99  DWT   Y2K-0004  Y2K SIGN-OFF - NO FURTHER CHANGE.     
002800* 05/14/03  PVR   CR-0485   SELLER ID ZERO NOW TREATED AS SELLER  
002900*                           ONE (PLATFORM DEFAULT) PER EB-REQ-485.
003000***************************************************************** 
003100 ENVIRONMENT DIVISION.                                            
003200 CONFIGURATION SECTION.                                           
003300 SPECIAL-NAMES.                                                   
003400     C01 IS TOP-OF-FORM                                           
003500     CLASS ALPHA-CLASS IS "A" THRU "Z"                            
003600     UPSI-0 ON STATUS IS EBX-RERUN-SW.                            
003700                                                                  
003800 INPUT-OUTPUT SECTION.                                            
003900 FILE-CONTROL.                                                    
004000                                                                  
004100     SELECT ORDER-ITEM-FILE                                       
004200         ASSIGN TO ORDITIN                                        
004300         ORGANIZATION IS SEQUENTIAL.                              
004400                                                                  
004500     SELECT PRODUCT-MASTER                                        
004600         ASSIGN TO PRODMSTR                                       
004700         ORGANIZATION IS SEQUENTIAL.                              
004800                                                                  
004900     SELECT SELLER-PRTOUT                                         
005000         ASSIGN TO SELRPRT.                                       
005100                                                                  
005200 DATA DIVISION.                                                   
005300 FILE SECTION.                                                    
005400                                                                  
005500 FD  ORDER-ITEM-FILE                                              
005600     LABEL RECORD IS STANDARD                                     
005700     RECORD CONTAINS 84 CHARACTERS                                
005800     DATA RECORD IS ITEM-REC                                      
005900     RECORDING MODE F.                                            
006000 01  ITEM-REC.                                                    
006100     05  ITM-ORDER-ID          PIC 9(08).                         
006200     05  ITM-PROD-ID           PIC 9(08).                         
006300     05  ITM-PROD-NAME         PIC X(30).                         
006400     05  ITM-PRICE             PIC 9(07)V99.                      
006500     05  ITM-QTY               PIC 9(04).                         
006600     05  ITM-FOOTPRINT         PIC 9(04)V999.                     
006700     05  ITM-CARBON-SAVED      PIC 9(04)V999.                     
006800     05  ITM-SELLER-ID         PIC 9(08).                         
006850     05  FILLER                PIC X(03).                         
006860*    ALTERNATE VIEW OF THE ORDER ITEM - USED WHEN THE SUBTOTAL    
006870*    STEP NEEDS THE QUANTITY AND PRICE FIELDS TOGETHER ONLY.      
006880 01  ITM-REC-QTY-ALT REDEFINES ITEM-REC.                          
006890     05  FILLER                PIC X(16).                         
006892     05  ITMA-PRICE            PIC 9(07)V99.                      
006894     05  ITMA-QTY              PIC 9(04).                         
006896     05  FILLER                PIC X(55).                         
006900                                                                  
007000 FD  PRODUCT-MASTER                                               
007100     LABEL RECORD IS STANDARD                                     
007200     RECORD CONTAINS 147 CHARACTERS                               
007300     DATA RECORD IS PROD-REC-IN                                   
007400     RECORDING MODE F.                                            
007500 01  PROD-REC-IN.                                                 
007600     05  PROD-ID-IN            PIC 9(08).                         
007700     05  PROD-NAME-IN          PIC X(30).                         
007800     05  PROD-CATEGORY-IN      PIC X(30).                         
007900     05  PROD-PRICE-IN         PIC 9(07)V99.                      
008000     05  PROD-STOCK-QTY-IN     PIC 9(05).                         
008100     05  PROD-FOOTPRINT-IN     PIC 9(04)V999.                     
008200     05  PROD-CARBON-SAVED-IN  PIC 9(04)V999.                     
008300     05  PROD-SELLER-ID-IN     PIC 9(08).                         
008400     05  PROD-CITY-IN          PIC X(20).                         
008500     05  PROD-STATE-IN         PIC X(20).                         
008600     05  FILLER                PIC X(03).                         
008610*    ALTERNATE VIEW OF THE PRODUCT RECORD - USED WHEN THE         
008620*    STOCK REPORT TESTS THE STOCK QUANTITY IN ISOLATION.          
008630 01  PROD-REC-STK-ALT REDEFINES PROD-REC-IN.                      
008640     05  FILLER                PIC X(68).                         
008650     05  PRSA-STOCK-QTY        PIC 9(05).                         
008660     05  FILLER                PIC X(76).                         
008700                                                                  
008800 FD  SELLER-PRTOUT                                                
008900     LABEL RECORD IS OMITTED                                      
009000     RECORD CONTAINS 132 CHARACTERS                               
009100     LINAGE IS 60 WITH FOOTING AT 55                              
009200     DATA RECORD IS PRTLINE                                       
009300     RECORDING MODE F.                                            
009400 01  PRTLINE                   PIC X(132).                        
009500                                                                  
009600 WORKING-STORAGE SECTION.                                         
009700                                                                  
009800 77  WS-MORE-RECS              PIC XXX        VALUE "YES".        
009900 77  WS-PCTR                   PIC 99   COMP  VALUE ZERO.         
010000 77  EBX-RERUN-SW              PIC X          VALUE "N".          
010100                                                                  
010200 01  WS-HOLD-AREA.                                                
010300     05  H-SELLER-ID           PIC 9(08)      VALUE ZERO.         
010400     05  H-ORDER-ID            PIC 9(08)      VALUE ZERO.         
010450     05  FILLER                PIC X(04)      VALUE SPACES.       
010500                                                                  
010600 01  WS-PROD-CTR               PIC 9(05) COMP VALUE ZERO.         
010700                                                                  
010800*    PRODUCT WORKING TABLE - LOADED FROM PRODUCT-MASTER           
010900 01  PRODUCT-TABLE.                                               
011000     05  PRD-ENTRY OCCURS 500 TIMES INDEXED BY PRD-IDX.           
011100         10  PRD-ID             PIC 9(08).                        
011200         10  PRD-SELLER-ID      PIC 9(08).                        
011300         10  PRD-STOCK-QTY      PIC 9(05).                        
011350         10  FILLER             PIC X(07).                        
011400                                                                  
011500 01  WS-SELLER-ACCUM.                                             
011600     05  WS-SEL-REVENUE        PIC 9(09)V99   VALUE ZERO.         
011700     05  WS-SEL-CO2            PIC 9(07)V999  VALUE ZERO.         
011800     05  WS-SEL-QTY            PIC 9(07) COMP VALUE ZERO.         
011900     05  WS-SEL-ORD-CTR        PIC 9(05) COMP VALUE ZERO.         
012000     05  WS-SEL-PROD-CTR       PIC 9(05) COMP VALUE ZERO.         
012100     05  WS-SEL-STOCK-SUM      PIC 9(07) COMP VALUE ZERO.         
012150     05  FILLER                PIC X(05)      VALUE SPACES.       
012200                                                                  
012300 01  WS-ORDER-ACCUM.                                              
012400     05  WS-ORD-AMOUNT         PIC 9(09)V99   VALUE ZERO.         
012500     05  WS-ORD-CO2            PIC 9(06)V999  VALUE ZERO.         
012600     05  WS-ORD-ITEM-CTR       PIC 9(05) COMP VALUE ZERO.         
012650     05  FILLER                PIC X(05)      VALUE SPACES.       
012700                                                                  
012800 01  WS-SYSTEM-DATE.                                              
012900     05  WS-SYS-YY             PIC 99.                            
013000     05  WS-SYS-MM             PIC 99.                            
013100     05  WS-SYS-DD             PIC 99.                            
013150     05  FILLER                PIC X(02)      VALUE SPACES.       
013160*    ALTERNATE VIEW OF THE RUN DATE AS ONE 6-DIGIT FIELD.         
013170 01  WS-SYSTEM-DATE-ALT REDEFINES WS-SYSTEM-DATE.                 
013180     05  WS-SDA-YYMMDD         PIC 9(06).                         
013190     05  FILLER                PIC X(02)      VALUE SPACES.       
013200                                                                  
013300 01  COMPANY-TITLE-LINE.                                          
013400     05  FILLER       PIC X(06)  VALUE "DATE: ".                  
013500     05  O-MONTH      PIC 99.                                     
013600     05  FILLER       PIC X      VALUE "/".                       
013700     05  O-DAY        PIC 99.                                     
013800     05  FILLER       PIC X      VALUE "/".                       
013900     05  O-YEAR       PIC 99.                                     
014000     05  FILLER       PIC X(42)  VALUE SPACES.                    
014100     05  FILLER       PIC X(22)  VALUE "ECOBAZAARX - EBXSELR".    
014200     05  FILLER       PIC X(40)  VALUE SPACES.                    
014300     05  FILLER       PIC X(06)  VALUE "PAGE: ".                  
014400     05  O-PCTR       PIC Z9.                                     
014500                                                                  
014600 01  DETAIL-HEADING-LINE.                                         
014700     05  FILLER       PIC X(23)  VALUE "SELLER PERFORMANCE RPT".  
014800     05  FILLER       PIC X(109) VALUE SPACES.                    
014900                                                                  
015000 01  SELLER-BANNER-LINE.                                          
015100     05  FILLER              PIC X(10)      VALUE "SELLER ID:".   
015200     05  O-SEL-ID             PIC 9(08).                          
015300     05  FILLER              PIC X(114)     VALUE SPACES.         
015400                                                                  
015500 01  ORDER-SUMMARY-LINE.                                          
015600     05  FILLER              PIC X(05)      VALUE SPACES.         
015700     05  FILLER              PIC X(06)      VALUE "ORDER:".       
015800     05  O-ORD-ID             PIC ZZZZZZZ9.                       
015900     05  FILLER              PIC X(03)      VALUE SPACES.         
016000     05  FILLER              PIC X(06)      VALUE "ITEMS:".       
016100     05  O-ORD-ITEMS          PIC ZZ9.                            
016200     05  FILLER              PIC X(03)      VALUE SPACES.         
016300     05  FILLER              PIC X(08)      VALUE "AMOUNT: ".     
016400     05  O-ORD-AMT            PIC ZZZ,ZZ9.99.                     
016500     05  FILLER              PIC X(03)      VALUE SPACES.         
016600     05  FILLER              PIC X(05)      VALUE "CO2: ".        
016700     05  O-ORD-CO2            PIC ZZZ9.999.                       
016800     05  FILLER              PIC X(66)      VALUE SPACES.         
016900                                                                  
017000 01  SELLER-SUBTOTAL-LINE.                                        
017100     05  FILLER              PIC X(05)      VALUE SPACES.         
017200     05  FILLER              PIC X(10)      VALUE "REVENUE:  ".   
017300     05  O-SB-REV             PIC ZZZ,ZZ9.99.                     
017400     05  FILLER              PIC X(03)      VALUE SPACES.         
017500     05  FILLER              PIC X(05)      VALUE "CO2: ".        
017600     05  O-SB-CO2             PIC ZZZ9.999.                       
017700     05  FILLER              PIC X(03)      VALUE SPACES.         
017800     05  FILLER              PIC X(05)      VALUE "QTY: ".        
017900     05  O-SB-QTY             PIC ZZZZ9.                          
018000     05  FILLER              PIC X(03)      VALUE SPACES.         
018100     05  FILLER              PIC X(08)      VALUE "ORDERS: ".     
018200     05  O-SB-ORDERS          PIC ZZ9.                            
018300     05  FILLER              PIC X(03)      VALUE SPACES.         
018400     05  FILLER              PIC X(09)      VALUE "PRODUCTS:".    
018500     05  O-SB-PRODUCTS        PIC ZZ9.                            
018600     05  FILLER              PIC X(03)      VALUE SPACES.         
018700     05  FILLER              PIC X(07)      VALUE "STOCK: ".      
018800     05  O-SB-STOCK           PIC ZZZZZ9.                         
018900     05  FILLER              PIC X(13)      VALUE SPACES.         
019000                                                                  
019100 01  BLANK-LINE.                                                  
019200     05  FILLER              PIC X(132)     VALUE SPACES.         
019300                                                                  
019400 PROCEDURE DIVISION.                                              
019500                                                                  
019600 0000-EBXSELR.                                                    
019700                                                                  
019800     PERFORM 1000-INIT THRU 1000-INIT-EXIT.                       
019900     PERFORM 2000-MAINLINE THRU 2000-EXIT                         
020000         UNTIL WS-MORE-RECS = "NO".                               
020100     PERFORM 3000-CLOSING THRU 3000-CLOSING-EXIT.                 
020200     STOP RUN.                                                    
020300                                                                  
020400 1000-INIT.                                                       
020500                                                                  
020600     ACCEPT WS-SYSTEM-DATE FROM DATE.                             
020700     MOVE WS-SYS-MM TO O-MONTH.                                   
020800     MOVE WS-SYS-DD TO O-DAY.                                     
020900     MOVE WS-SYS-YY TO O-YEAR.                                    
021000                                                                  
021100     OPEN INPUT ORDER-ITEM-FILE                                   
021200                PRODUCT-MASTER.                                   
021300     OPEN OUTPUT SELLER-PRTOUT.                                   
021400                                                                  
021500     PERFORM 1200-LOAD-PRODUCTS THRU 1200-LOAD-PRODUCTS-EXIT.     
021600                                                                  
021700     PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.                 
021800     PERFORM 9000-READ-ITEM THRU 9000-READ-ITEM-EXIT.             
021900     MOVE ITM-SELLER-ID TO H-SELLER-ID.                           
022000     MOVE ITM-ORDER-ID TO H-ORDER-ID.                             
022100                                                                  
022200 1000-INIT-EXIT.                                                  
022300     EXIT.                                                        
022400                                                                  
022500 1200-LOAD-PRODUCTS.                                              
022600                                                                  
022700     READ PRODUCT-MASTER                                          
022800         AT END                                                   
022900             GO TO 1200-LOAD-PRODUCTS-EXIT.                       
023000                                                                  
023100     ADD 1 TO WS-PROD-CTR.                                        
023200     SET PRD-IDX TO WS-PROD-CTR.                                  
023300     MOVE PROD-ID-IN TO PRD-ID (PRD-IDX).                         
023400     IF PROD-SELLER-ID-IN = ZERO                                  
023500         MOVE 1 TO PRD-SELLER-ID (PRD-IDX)                        
023600     ELSE                                                         
023700         MOVE PROD-SELLER-ID-IN TO PRD-SELLER-ID (PRD-IDX)        
023800     END-IF.                                                      
023900     MOVE PROD-STOCK-QTY-IN TO PRD-STOCK-QTY (PRD-IDX).           
024000                                                                  
024100     GO TO 1200-LOAD-PRODUCTS.                                    
024200                                                                  
024300 1200-LOAD-PRODUCTS-EXIT.                                         
024400     EXIT.                                                        
024500                                                                  
024600 2000-MAINLINE.                                                   
024700                                                                  
024800     IF ITM-SELLER-ID NOT EQUAL H-SELLER-ID                       
024900         PERFORM 2200-ORDER-SUBTOTAL THRU 2200-ORDER-SUBTOTAL-EXIT
025000         PERFORM 9200-SUBTOTAL THRU 9200-SUBTOTAL-EXIT            
025100         MOVE ITM-SELLER-ID TO H-SELLER-ID                        
025200         MOVE ITM-ORDER-ID TO H-ORDER-ID                          
025300         PERFORM 2400-SELLER-BANNER THRU 2400-SELLER-BANNER-EXIT  
025400     ELSE                                                         
025500         IF ITM-ORDER-ID NOT EQUAL H-ORDER-ID                     
025600             PERFORM 2200-ORDER-SUBTOTAL THRU 2200-ORDER-SUBTOTAL-
025700             MOVE ITM-ORDER-ID TO H-ORDER-ID                      
025800         END-IF                                                   
025900     END-IF.                                                      
026000                                                                  
026100     PERFORM 2100-CALCS THRU 2100-CALCS-EXIT.                     
026200     PERFORM 9000-READ-ITEM THRU 9000-READ-ITEM-EXIT.             
026300                                                                  
026400 2000-EXIT.                                                       
026500     EXIT.                                                        
026600                                                                  
026700 2100-CALCS.                                                      
026800                                                                  
026900     COMPUTE WS-ORD-AMOUNT = WS-ORD-AMOUNT +                      
027000         (ITM-PRICE * ITM-QTY).                                   
027100     COMPUTE WS-ORD-CO2 = WS-ORD-CO2 +                            
027200         (ITM-CARBON-SAVED * ITM-QTY).                            
027300     ADD ITM-QTY TO WS-ORD-ITEM-CTR.                              
027400                                                                  
027500 2100-CALCS-EXIT.                                                 
027600     EXIT.                                                        
027700                                                                  
027800 2200-ORDER-SUBTOTAL.                                             
027900                                                                  
028000     IF WS-ORD-ITEM-CTR = ZERO                                    
028100         GO TO 2200-ORDER-SUBTOTAL-EXIT                           
028200     END-IF.                                                      
028300                                                                  
028400     MOVE H-ORDER-ID TO O-ORD-ID.                                 
028500     MOVE WS-ORD-ITEM-CTR TO O-ORD-ITEMS.                         
028600     MOVE WS-ORD-AMOUNT TO O-ORD-AMT.                             
028700     MOVE WS-ORD-CO2 TO O-ORD-CO2.                                
028800     WRITE PRTLINE FROM ORDER-SUMMARY-LINE                        
028900         AFTER ADVANCING 1 LINE                                   
029000             AT EOP                                               
029100                 PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.     
029200                                                                  
029300     ADD WS-ORD-AMOUNT TO WS-SEL-REVENUE.                         
029400     ADD WS-ORD-CO2 TO WS-SEL-CO2.                                
029500     ADD WS-ORD-ITEM-CTR TO WS-SEL-QTY.                           
029600     ADD 1 TO WS-SEL-ORD-CTR.                                     
029700                                                                  
029800     MOVE ZERO TO WS-ORD-AMOUNT WS-ORD-CO2 WS-ORD-ITEM-CTR.       
029900                                                                  
030000 2200-ORDER-SUBTOTAL-EXIT.                                        
030100     EXIT.                                                        
030200                                                                  
030300 2400-SELLER-BANNER.                                              
030400                                                                  
030500     MOVE ZERO TO WS-SEL-REVENUE WS-SEL-CO2 WS-SEL-QTY            
030600                  WS-SEL-ORD-CTR.                                 
030700     PERFORM 2410-SELLER-PROD-TOTALS THRU                         
030800         2410-SELLER-PROD-TOTALS-EXIT.                            
030900                                                                  
031000     MOVE H-SELLER-ID TO O-SEL-ID.                                
031100     WRITE PRTLINE FROM SELLER-BANNER-LINE                        
031200         AFTER ADVANCING 2 LINES                                  
031300             AT EOP                                               
031400                 PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.     
031500                                                                  
031600 2400-SELLER-BANNER-EXIT.                                         
031700     EXIT.                                                        
031800                                                                  
031900 2410-SELLER-PROD-TOTALS.                                         
032000                                                                  
032100     MOVE ZERO TO WS-SEL-PROD-CTR WS-SEL-STOCK-SUM.               
032200     SET PRD-IDX TO 1.                                            
032300     PERFORM 2411-PROD-ACCUM THRU 2411-PROD-ACCUM-EXIT            
032400         VARYING PRD-IDX FROM 1 BY 1                              
032500         UNTIL PRD-IDX > WS-PROD-CTR.                             
032600                                                                  
032700 2410-SELLER-PROD-TOTALS-EXIT.                                    
032800     EXIT.                                                        
032900                                                                  
033000 2411-PROD-ACCUM.                                                 
033100                                                                  
033200     IF PRD-SELLER-ID (PRD-IDX) = H-SELLER-ID                     
033300         ADD 1 TO WS-SEL-PROD-CTR                                 
033400         ADD PRD-STOCK-QTY (PRD-IDX) TO WS-SEL-STOCK-SUM          
033500     END-IF.                                                      
033600                                                                  
033700 2411-PROD-ACCUM-EXIT.                                            
033800     EXIT.                                                        
033900                                                                  
034000 3000-CLOSING.                                                    
034100                                                                  
034200     PERFORM 2200-ORDER-SUBTOTAL THRU 2200-ORDER-SUBTOTAL-EXIT.   
034300     PERFORM 9200-SUBTOTAL THRU 9200-SUBTOTAL-EXIT.               
034400                                                                  
034500     CLOSE ORDER-ITEM-FILE                                        
034600           PRODUCT-MASTER                                         
034700           SELLER-PRTOUT.                                         
034800                                                                  
034900 3000-CLOSING-EXIT.                                               
035000     EXIT.                                                        
035100                                                                  
035200 9000-READ-ITEM.                                                  
035300                                                                  
035400     READ ORDER-ITEM-FILE                                         
035500         AT END                                                   
035600             MOVE "NO" TO WS-MORE-RECS.                           
035700                                                                  
035800 9000-READ-ITEM-EXIT.                                             
035900     EXIT.                                                        
036000                                                                  
036100 9200-SUBTOTAL.                                                   
036200                                                                  
036300     IF WS-SEL-ORD-CTR = ZERO AND WS-SEL-PROD-CTR = ZERO          
036400         GO TO 9200-SUBTOTAL-EXIT                                 
036500     END-IF.                                                      
036600                                                                  
036700     MOVE WS-SEL-REVENUE TO O-SB-REV.                             
036800     MOVE WS-SEL-CO2 TO O-SB-CO2.                                 
036900     MOVE WS-SEL-QTY TO O-SB-QTY.                                 
037000     MOVE WS-SEL-ORD-CTR TO O-SB-ORDERS.                          
037100     MOVE WS-SEL-PROD-CTR TO O-SB-PRODUCTS.                       
037200     MOVE WS-SEL-STOCK-SUM TO O-SB-STOCK.                         
037300     WRITE PRTLINE FROM SELLER-SUBTOTAL-LINE                      
037400         AFTER ADVANCING 1 LINE                                   
037500             AT EOP                                               
037600                 PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.     
037700                                                                  
037800 9200-SUBTOTAL-EXIT.                                              
037900     EXIT.                                                        
038000                                                                  
038100 9900-HEADING.                                                    
038200                                                                  
038300     ADD 1 TO WS-PCTR.                                            
038400     MOVE WS-PCTR TO O-PCTR.                                      
038500                                                                  
038600     WRITE PRTLINE FROM COMPANY-TITLE-LINE                        
038700         AFTER ADVANCING PAGE.                                    
038800     WRITE PRTLINE FROM DETAIL-HEADING-LINE                       
038900         AFTER ADVANCING 1 LINE.                                  
039000     WRITE PRTLINE FROM BLANK-LINE                                
039100         AFTER ADVANCING 1 LINE.                                  
039200                                                                  
039300 9900-HEADING-EXIT.                                               
039400     EXIT.                                                        
