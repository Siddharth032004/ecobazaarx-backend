000100***************************************************************** 
000200* ECOBAZAARX BATCH SUBSYSTEM                                   *  
000300* PROGRAM:  EBXADMN                                            *  
000400* TITLE:    PLATFORM ADMIN INSIGHTS AND MONTHLY ANALYTICS      *  
000500***************************************************************** 
000600 IDENTIFICATION DIVISION.                                         
000700 PROGRAM-ID.          EBXADMN.                                    
000800 AUTHOR.              T WOZNIAK.                                  
000900 INSTALLATION.        ECOBAZAARX DATA CENTER - BATCH SECTION.     
001000 DATE-WRITTEN.        11/12/1991.                                 
001100 DATE-COMPILED.                                                   
001200 SECURITY.            COMPANY CONFIDENTIAL - BATCH ONLY.          
001300***************************************************************** 
001400*                     C H A N G E   L O G                      *  
001500*-----------------------------------------------------------------
001600* DATE      PGMR  REQ-NO    DESCRIPTION OF CHANGE                 
001700*-----------------------------------------------------------------
001800* 11/12/91  TW    INIT      ORIGINAL PROGRAM - PLATFORM TOTALS    
001900*                           FROM USER AND ORDER MASTERS.          
002000* 04/08/93  TW    CR-0165   MONTHLY SALES TABLE ADDED - HEADER    
002100*                           RECORDS BUILD THE MONTH-KEY TABLE.    
002200* 10/30/94  LKD   CR-0250   MONTH TABLE NOW SORTED ASCENDING      
002300*                           BEFORE THE ANALYTICS SECTION PRINTS.  
002400* 06/02/96  MBC   CR-0320   APPENDED ONTO THE SAME POSTING-REPORT 
002500*                           FILE WRITTEN BY EBXPOST (OPEN EXTEND).
002600* 08/19/98  DWT   Y2K-0004  YEAR 2000 REVIEW - MONTH KEY IS A     
002700*                           4-DIGIT YEAR PLUS 2-DIGIT MONTH, NO   
002800*                           WINDOWING NEEDED.                     
002900* 02/02/99  DWT   Y2K-0004  Y2K SIGN-OFF - NO FURTHER CHANGE.     
003000* 09/17/02  PVR   CR-0475   SELLER COUNT NOW EXCLUDES ADMIN ROLE  
003100*                           EXPLICITLY PER EB-REQ-475.            
003200***************************************************************** 
003300 ENVIRONMENT DIVISION.                                            
003400 CONFIGURATION SECTION.                                           
003500 SPECIAL-NAMES.                                                   
003600     C01 IS TOP-OF-FORM                                           
003700     CLASS ALPHA-CLASS IS "A" THRU "Z"                            
003800     UPSI-0 ON STATUS IS EBX-RERUN-SW.                            
003900                                                                  
004000 INPUT-OUTPUT SECTION.                                            
004100 FILE-CONTROL.                                                    
004200                                                                  
004300     SELECT ORDER-FILE                                            
004400         ASSIGN TO ORDERIN                                        
004500         ORGANIZATION IS SEQUENTIAL.                              
004600                                                                  
004700     SELECT USER-MASTER                                           
004800         ASSIGN TO USERMSTR                                       
004900         ORGANIZATION IS SEQUENTIAL.                              
005000                                                                  
005100     SELECT PRODUCT-MASTER                                        
005200         ASSIGN TO PRODMSTR                                       
005300         ORGANIZATION IS SEQUENTIAL.                              
005400                                                                  
005500     SELECT POSTING-PRTOUT                                        
005600         ASSIGN TO POSTRPT                                        
005700         ORGANIZATION IS SEQUENTIAL.                              
005800                                                                  
005900 DATA DIVISION.                                                   
006000 FILE SECTION.                                                    
006100                                                                  
006200 FD  ORDER-FILE                                                   
006300     LABEL RECORD IS STANDARD                                     
006400     RECORD CONTAINS 89 CHARACTERS                                
006500     DATA RECORD IS ORDER-REC                                     
006600     RECORDING MODE F.                                            
006700 01  ORDER-REC.                                                   
006800     05  ORD-ID                PIC 9(08).                         
006900     05  ORD-USER-ID           PIC 9(08).                         
007000     05  ORD-TOTAL-AMOUNT      PIC 9(09)V99.                      
007100     05  ORD-CARBON-SAVED      PIC 9(06)V999.                     
007200     05  ORD-STATUS            PIC X(10).                         
007300     05  ORD-COUPON-CODE       PIC X(16).                         
007400     05  ORD-DISCOUNT          PIC 9(07)V99.                      
007500     05  ORD-POINTS-EARNED     PIC 9(09).                         
007600     05  ORD-MONTH-KEY         PIC X(07).                         
007650     05  FILLER                PIC X(02).                         
007700                                                                  
007800 FD  USER-MASTER                                                  
007900     LABEL RECORD IS STANDARD                                     
008000     RECORD CONTAINS 82 CHARACTERS                                
008100     DATA RECORD IS USER-REC-IN                                   
008200     RECORDING MODE F.                                            
008300 01  USER-REC-IN.                                                 
008400     05  USER-ID-IN            PIC 9(08).                         
008500     05  USER-NAME-IN          PIC X(25).                         
008600     05  USER-ROLE-IN          PIC X(08).                         
008700     05  USER-TOTAL-PTS-IN     PIC 9(09).                         
008800     05  USER-AVAIL-PTS-IN     PIC 9(09).                         
008900     05  USER-LEVEL-IN         PIC X(15).                         
009000     05  USER-ECO-ORDERS-IN    PIC 9(05).                         
009050     05  FILLER                PIC X(03).                         
009100                                                                  
009200*    ALTERNATE VIEW OF THE USER RECORD USED WHEN THE SELLER       
009300*    COUNT PASS NEEDS TO TEST THE ROLE BYTE IN ISOLATION.         
009400 01  USER-REC-ROLE-ALT REDEFINES USER-REC-IN.                     
009500     05  FILLER                PIC X(33).                         
009600     05  USRA-ROLE-BYTE        PIC X.                             
009700     05  FILLER                PIC X(48).                         
009800                                                                  
009900 FD  PRODUCT-MASTER                                               
010000     LABEL RECORD IS STANDARD                                     
010100     RECORD CONTAINS 149 CHARACTERS                               
010200     DATA RECORD IS PROD-REC-IN                                   
010300     RECORDING MODE F.                                            
010400 01  PROD-REC-IN.                                                 
010500     05  PROD-ID-IN            PIC 9(08).                         
010600     05  FILLER                PIC X(141).                        
010700                                                                  
010800*    POSTING-REPORT IS OPENED EXTEND - THIS PROGRAM RUNS AFTER    
010900*    EBXPOST AND APPENDS ITS OWN SECTION TO THE SAME LOGICAL      
011000*    RUN REPORT.                                                  
011100 FD  POSTING-PRTOUT                                               
011200     LABEL RECORD IS OMITTED                                      
011300     RECORD CONTAINS 132 CHARACTERS                               
011400     DATA RECORD IS PRTLINE                                       
011500     RECORDING MODE F.                                            
011600 01  PRTLINE                   PIC X(132).                        
011700                                                                  
011800 WORKING-STORAGE SECTION.                                         
011900                                                                  
012000 77  WS-MORE-RECS              PIC XXX        VALUE "YES".        
012100 77  WS-PCTR                   PIC 99   COMP  VALUE ZERO.         
012200 77  WS-MON-CTR                PIC 9(03) COMP VALUE ZERO.         
012300 77  EBX-RERUN-SW              PIC X          VALUE "N".          
012400                                                                  
012500 01  WS-USER-CTR               PIC 9(05) COMP VALUE ZERO.         
012600 01  WS-SELLER-CTR             PIC 9(05) COMP VALUE ZERO.         
012700 01  WS-PROD-CTR               PIC 9(05) COMP VALUE ZERO.         
012800 01  WS-ORD-CTR                PIC 9(07) COMP VALUE ZERO.         
012900 01  WS-AMT-TOTAL              PIC 9(11)V99   VALUE ZERO.         
013000 01  WS-CO2-TOTAL              PIC 9(09)V999  VALUE ZERO.         
013100                                                                  
013200 01  WS-SYSTEM-DATE.                                              
013300     05  WS-SYS-YY             PIC 99.                            
013400     05  WS-SYS-MM             PIC 99.                            
013500     05  WS-SYS-DD             PIC 99.                            
013550     05  FILLER                PIC X(02).                         
013600                                                                  
013700 01  WS-FOUND-SW               PIC X          VALUE "N".          
013800 01  WS-MX                     PIC 9(03) COMP VALUE ZERO.         
013900 01  WS-SORT-HOLD.                                                
014000     05  WS-SH-KEY              PIC X(07).                        
014100     05  WS-SH-AMOUNT           PIC 9(11)V99.                     
014150     05  FILLER                 PIC X(02).                        
014200                                                                  
014300*    MONTHLY SALES WORKING TABLE - BUILT FROM ORDER-FILE          
014400 01  MONTH-TABLE.                                                 
014500     05  MON-ENTRY OCCURS 120 TIMES INDEXED BY MON-IDX.           
014600         10  MON-KEY            PIC X(07).                        
014700         10  MON-AMOUNT         PIC 9(11)V99.                     
014750         10  FILLER             PIC X(04).                        
014800                                                                  
014900*    ALTERNATE VIEW OF THE ORDER MONTH KEY, USED WHEN SPLITTING   
015000*    THE 4-DIGIT YEAR FROM THE 2-DIGIT MONTH FOR EDIT PURPOSES.   
015100 01  WS-MONTH-KEY-ALT REDEFINES WS-SORT-HOLD.                     
015200     05  WS-MKA-YEAR            PIC X(04).                        
015300     05  WS-MKA-DASH            PIC X.                            
015400     05  WS-MKA-MONTH           PIC X(02).                        
015500     05  FILLER                 PIC 9(11)V99.                     
015600                                                                  
015700*    ALTERNATE NUMERIC VIEW OF THE SORT HOLD AREA, USED SOLELY    
015800*    BY THE DEBUG DISPLAY ADDED UNDER CR-0250.                    
015900 01  WS-SORT-HOLD-NUM REDEFINES WS-SORT-HOLD.                     
016000     05  WS-SHN-KEY             PIC X(07).                        
016100     05  WS-SHN-AMOUNT          PIC 9(13).                        
016200                                                                  
016300 01  COMPANY-TITLE-LINE.                                          
016400     05  FILLER       PIC X(06)  VALUE "DATE: ".                  
016500     05  O-MONTH      PIC 99.                                     
016600     05  FILLER       PIC X      VALUE "/".                       
016700     05  O-DAY        PIC 99.                                     
016800     05  FILLER       PIC X      VALUE "/".                       
016900     05  O-YEAR       PIC 99.                                     
017000     05  FILLER       PIC X(42)  VALUE SPACES.                    
017100     05  FILLER       PIC X(22)  VALUE "ECOBAZAARX - EBXADMN".    
017200     05  FILLER       PIC X(40)  VALUE SPACES.                    
017300     05  FILLER       PIC X(06)  VALUE "PAGE: ".                  
017400     05  O-PCTR       PIC Z9.                                     
017500                                                                  
017600 01  DETAIL-HEADING-LINE.                                         
017700     05  FILLER       PIC X(26)  VALUE "ADMIN INSIGHTS - PLATFORM"
017800     05  FILLER       PIC X(106) VALUE SPACES.                    
017900                                                                  
018000 01  TOTALS-LINE-1.                                               
018100     05  FILLER              PIC X(06)      VALUE "USERS:".       
018200     05  O-TL-USERS           PIC ZZ,ZZ9.                         
018300     05  FILLER              PIC X(04)      VALUE SPACES.         
018400     05  FILLER              PIC X(08)      VALUE "SELLERS:".     
018500     05  O-TL-SELLERS         PIC ZZ,ZZ9.                         
018600     05  FILLER              PIC X(04)      VALUE SPACES.         
018700     05  FILLER              PIC X(09)      VALUE "PRODUCTS:".    
018800     05  O-TL-PRODUCTS        PIC ZZ,ZZ9.                         
018900     05  FILLER              PIC X(95)      VALUE SPACES.         
019000                                                                  
019100 01  TOTALS-LINE-2.                                               
019200     05  FILLER              PIC X(07)      VALUE "ORDERS:".      
019300     05  O-TL-ORDERS          PIC ZZ,ZZ9.                         
019400     05  FILLER              PIC X(04)      VALUE SPACES.         
019500     05  FILLER              PIC X(13)      VALUE "TOTAL AMOUNT:".
019600     05  O-TL-AMOUNT          PIC ZZZ,ZZZ,ZZ9.99.                 
019700     05  FILLER              PIC X(04)      VALUE SPACES.         
019800     05  FILLER              PIC X(05)      VALUE "CO2: ".        
019900     05  O-TL-CO2             PIC ZZZ,ZZ9.999.                    
020000     05  FILLER              PIC X(71)      VALUE SPACES.         
020100                                                                  
020200 01  ANALYTICS-HEADING-LINE.                                      
020300     05  FILLER              PIC X(20)      VALUE "MONTHLY SALES S
020400     05  FILLER              PIC X(112)     VALUE SPACES.         
020500                                                                  
020600 01  MONTH-DETAIL-LINE.                                           
020700     05  FILLER              PIC X(05)      VALUE SPACES.         
020800     05  O-MON-KEY            PIC X(07).                          
020900     05  FILLER              PIC X(05)      VALUE SPACES.         
021000     05  O-MON-AMT            PIC ZZZ,ZZZ,ZZ9.99.                 
021100     05  FILLER              PIC X(98)      VALUE SPACES.         
021200                                                                  
021300 01  BLANK-LINE.                                                  
021400     05  FILLER              PIC X(132)     VALUE SPACES.         
021500                                                                  
021600 PROCEDURE DIVISION.                                              
021700                                                                  
021800 0000-EBXADMN.                                                    
021900                                                                  
022000     PERFORM 1000-INIT THRU 1000-INIT-EXIT.                       
022100     PERFORM 2000-MAINLINE THRU 2000-EXIT                         
022200         UNTIL WS-MORE-RECS = "NO".                               
022300     PERFORM 3000-CLOSING THRU 3000-CLOSING-EXIT.                 
022400     STOP RUN.                                                    
022500                                                                  
022600 1000-INIT.                                                       
022700                                                                  
022800     ACCEPT WS-SYSTEM-DATE FROM DATE.                             
022900     MOVE WS-SYS-MM TO O-MONTH.                                   
023000     MOVE WS-SYS-DD TO O-DAY.                                     
023100     MOVE WS-SYS-YY TO O-YEAR.                                    
023200                                                                  
023300     OPEN INPUT ORDER-FILE                                        
023400                USER-MASTER                                       
023500                PRODUCT-MASTER.                                   
023600     OPEN EXTEND POSTING-PRTOUT.                                  
023700                                                                  
023800     PERFORM 1200-LOAD-ORDERS THRU 1200-LOAD-ORDERS-EXIT.         
023900     PERFORM 1300-COUNT-USERS THRU 1300-COUNT-USERS-EXIT.         
024000     PERFORM 1400-COUNT-PRODUCTS THRU 1400-COUNT-PRODUCTS-EXIT.   
024100                                                                  
024200     PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.                 
024300                                                                  
024400 1000-INIT-EXIT.                                                  
024500     EXIT.                                                        
024600                                                                  
024700 1200-LOAD-ORDERS.                                                
024800                                                                  
024900     READ ORDER-FILE                                              
025000         AT END                                                   
025100             GO TO 1200-LOAD-ORDERS-EXIT.                         
025200                                                                  
025300     ADD 1 TO WS-ORD-CTR.                                         
025400     ADD ORD-TOTAL-AMOUNT TO WS-AMT-TOTAL.                        
025500     ADD ORD-CARBON-SAVED TO WS-CO2-TOTAL.                        
025600                                                                  
025700     PERFORM 2200-MONTH-TABLE THRU 2200-MONTH-TABLE-EXIT.         
025800                                                                  
025900     GO TO 1200-LOAD-ORDERS.                                      
026000                                                                  
026100 1200-LOAD-ORDERS-EXIT.                                           
026200     EXIT.                                                        
026300                                                                  
026400 1300-COUNT-USERS.                                                
026500                                                                  
026600     READ USER-MASTER                                             
026700         AT END                                                   
026800             GO TO 1300-COUNT-USERS-EXIT.                         
026900                                                                  
027000     ADD 1 TO WS-USER-CTR.                                        
027100     IF USER-ROLE-IN = "SELLER"                                   
027200         ADD 1 TO WS-SELLER-CTR                                   
027300     END-IF.                                                      
027400                                                                  
027500     GO TO 1300-COUNT-USERS.                                      
027600                                                                  
027700 1300-COUNT-USERS-EXIT.                                           
027800     EXIT.                                                        
027900                                                                  
028000 1400-COUNT-PRODUCTS.                                             
028100                                                                  
028200     READ PRODUCT-MASTER                                          
028300         AT END                                                   
028400             GO TO 1400-COUNT-PRODUCTS-EXIT.                      
028500                                                                  
028600     ADD 1 TO WS-PROD-CTR.                                        
028700                                                                  
028800     GO TO 1400-COUNT-PRODUCTS.                                   
028900                                                                  
029000 1400-COUNT-PRODUCTS-EXIT.                                        
029100     EXIT.                                                        
029200                                                                  
029300 2000-MAINLINE.                                                   
029400                                                                  
029500*    PLATFORM TOTALS ARE ACCUMULATED DURING THE LOAD PASSES       
029600*    ABOVE - THIS MAINLINE SIMPLY DRIVES THE PRINT SECTIONS.      
029700     PERFORM 2100-ACCUM-TOTALS THRU 2100-ACCUM-TOTALS-EXIT.       
029800     PERFORM 3100-MONTH-SORT THRU 3100-MONTH-SORT-EXIT.           
029900     PERFORM 3200-ANALYTICS-PRINT THRU 3200-ANALYTICS-PRINT-EXIT. 
030000     MOVE "NO" TO WS-MORE-RECS.                                   
030100                                                                  
030200 2000-EXIT.                                                       
030300     EXIT.                                                        
030400                                                                  
030500 2100-ACCUM-TOTALS.                                               
030600                                                                  
030700     MOVE WS-USER-CTR TO O-TL-USERS.                              
030800     MOVE WS-SELLER-CTR TO O-TL-SELLERS.                          
030900     MOVE WS-PROD-CTR TO O-TL-PRODUCTS.                           
031000     WRITE PRTLINE FROM TOTALS-LINE-1                             
031100         AFTER ADVANCING 1 LINE.                                  
031200                                                                  
031300     MOVE WS-ORD-CTR TO O-TL-ORDERS.                              
031400     MOVE WS-AMT-TOTAL TO O-TL-AMOUNT.                            
031500     MOVE WS-CO2-TOTAL TO O-TL-CO2.                               
031600     WRITE PRTLINE FROM TOTALS-LINE-2                             
031700         AFTER ADVANCING 1 LINE.                                  
031800                                                                  
031900 2100-ACCUM-TOTALS-EXIT.                                          
032000     EXIT.                                                        
032100                                                                  
032200 2200-MONTH-TABLE.                                                
032300                                                                  
032400*    MONTH KEY IS CARRIED ON THE ORDER RECORD AS "YYYY-MM" -      
032500*    THIS PASS ACCUMULATES INTO THE IN-MEMORY TABLE BY SEARCH.    
032600     MOVE "N" TO WS-FOUND-SW.                                     
032700     SET MON-IDX TO 1.                                            
032800     PERFORM 2210-MONTH-SEARCH THRU 2210-MONTH-SEARCH-EXIT        
032900         VARYING MON-IDX FROM 1 BY 1                              
033000         UNTIL MON-IDX > WS-MON-CTR.                              
033100                                                                  
033200     IF WS-FOUND-SW = "N"                                         
033300         ADD 1 TO WS-MON-CTR                                      
033400         SET MON-IDX TO WS-MON-CTR                                
033500         MOVE ORD-MONTH-KEY TO MON-KEY (MON-IDX)                  
033600         MOVE ORD-TOTAL-AMOUNT TO MON-AMOUNT (MON-IDX)            
033700     END-IF.                                                      
033800                                                                  
033900 2200-MONTH-TABLE-EXIT.                                           
034000     EXIT.                                                        
034100                                                                  
034200 2210-MONTH-SEARCH.                                               
034300                                                                  
034400     IF MON-KEY (MON-IDX) = ORD-MONTH-KEY                         
034500         MOVE "Y" TO WS-FOUND-SW                                  
034600         ADD ORD-TOTAL-AMOUNT TO MON-AMOUNT (MON-IDX)             
034700         SET MON-IDX TO WS-MON-CTR                                
034800     END-IF.                                                      
034900                                                                  
035000 2210-MONTH-SEARCH-EXIT.                                          
035100     EXIT.                                                        
035200                                                                  
035300 3100-MONTH-SORT.                                                 
035400                                                                  
035500*    SIMPLE BUBBLE SORT ASCENDING BY MONTH KEY - THE TABLE IS     
035600*    SMALL (ONE ENTRY PER CALENDAR MONTH ON FILE).                
035700     IF WS-MON-CTR < 2                                            
035800         GO TO 3100-MONTH-SORT-EXIT                               
035900     END-IF.                                                      
036000                                                                  
036100     MOVE 1 TO WS-MX.                                             
036200     PERFORM 3110-SORT-PASS THRU 3110-SORT-PASS-EXIT              
036300         VARYING WS-MX FROM 1 BY 1                                
036400         UNTIL WS-MX > WS-MON-CTR.                                
036500                                                                  
036600 3100-MONTH-SORT-EXIT.                                            
036700     EXIT.                                                        
036800                                                                  
036900 3110-SORT-PASS.                                                  
037000                                                                  
037100     SET MON-IDX TO 1.                                            
037200     PERFORM 3111-SORT-COMPARE THRU 3111-SORT-COMPARE-EXIT        
037300         VARYING MON-IDX FROM 1 BY 1                              
037400         UNTIL MON-IDX > WS-MON-CTR.                              
037500                                                                  
037600 3110-SORT-PASS-EXIT.                                             
037700     EXIT.                                                        
037800                                                                  
037900 3111-SORT-COMPARE.                                               
038000                                                                  
038100     IF MON-IDX < WS-MON-CTR                                      
038200         IF MON-KEY (MON-IDX) > MON-KEY (MON-IDX + 1)             
038300             PERFORM 3112-SORT-SWAP THRU 3112-SORT-SWAP-EXIT      
038400         END-IF                                                   
038500     END-IF.                                                      
038600                                                                  
038700 3111-SORT-COMPARE-EXIT.                                          
038800     EXIT.                                                        
038900                                                                  
039000 3112-SORT-SWAP.                                                  
039100                                                                  
039200     MOVE MON-ENTRY (MON-IDX) TO WS-SORT-HOLD.                    
039300     MOVE MON-ENTRY (MON-IDX + 1) TO MON-ENTRY (MON-IDX).         
039400     MOVE WS-SORT-HOLD TO MON-ENTRY (MON-IDX + 1).                
039500                                                                  
039600 3112-SORT-SWAP-EXIT.                                             
039700     EXIT.                                                        
039800                                                                  
039900 3200-ANALYTICS-PRINT.                                            
040000                                                                  
040100     WRITE PRTLINE FROM ANALYTICS-HEADING-LINE                    
040200         AFTER ADVANCING 2 LINES.                                 
040300                                                                  
040400     IF WS-MON-CTR = ZERO                                         
040500         GO TO 3200-ANALYTICS-PRINT-EXIT                          
040600     END-IF.                                                      
040700                                                                  
040800     SET MON-IDX TO 1.                                            
040900     PERFORM 3210-MONTH-PRINT-ONE THRU 3210-MONTH-PRINT-ONE-EXIT  
041000         VARYING MON-IDX FROM 1 BY 1                              
041100         UNTIL MON-IDX > WS-MON-CTR.                              
041200                                                                  
041300 3200-ANALYTICS-PRINT-EXIT.                                       
041400     EXIT.                                                        
041500                                                                  
041600 3210-MONTH-PRINT-ONE.                                            
041700                                                                  
041800     MOVE MON-KEY (MON-IDX) TO O-MON-KEY.                         
041900     MOVE MON-AMOUNT (MON-IDX) TO O-MON-AMT.                      
042000     WRITE PRTLINE FROM MONTH-DETAIL-LINE                         
042100         AFTER ADVANCING 1 LINE                                   
042200             AT EOP                                               
042300                 PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.     
042400                                                                  
042500 3210-MONTH-PRINT-ONE-EXIT.                                       
042600     EXIT.                                                        
042700                                                                  
042800 3000-CLOSING.                                                    
042900                                                                  
043000     CLOSE ORDER-FILE                                             
043100           USER-MASTER                                            
043200           PRODUCT-MASTER                                         
043300           POSTING-PRTOUT.                                        
043400                                                                  
043500 3000-CLOSING-EXIT.                                               
043600     EXIT.                                                        
043700                                                                  
043800 9900-HEADING.                                                    
043900                                                                  
044000     ADD 1 TO WS-PCTR.                                            
044100     MOVE WS-PCTR TO O-PCTR.                                      
044200                                                                  
044300     WRITE PRTLINE FROM COMPANY-TITLE-LINE                        
044400         AFTER ADVANCING PAGE.                                    
044500     WRITE PRTLINE FROM DETAIL-HEADING-LINE                       
044600         AFTER ADVANCING 1 LINE.                                  
044700     WRITE PRTLINE FROM BLANK-LINE                                
044800         AFTER ADVANCING 1 LINE.                                  
044900                                                                  
045000 9900-HEADING-EXIT.                                               
045100     EXIT.                                                        
