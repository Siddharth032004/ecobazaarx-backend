000100***************************************************************** 
000200* ECOBAZAARX BATCH SUBSYSTEM                                   *  
000300* PROGRAM:  EBXPOST                                            *  
000400* TITLE:    CHECKOUT POSTING AND REWARDS ENGINE (MAIN BATCH)   *  
000500***************************************************************** 
000600 IDENTIFICATION DIVISION.                                         
000700 PROGRAM-ID.          EBXPOST.                                    
000800 AUTHOR.              L DOUCETTE.                                 
000900 INSTALLATION.        ECOBAZAARX DATA CENTER - BATCH SECTION.     
001000 DATE-WRITTEN.        06/18/1991.                                 
001100 DATE-COMPILED.                                                   
001200 SECURITY.            COMPANY CONFIDENTIAL - BATCH ONLY.          
001300***************************************************************** 
001400*                     C H A N G E   L O G                      *  
001500*-----------------------------------------------------------------
001600* DATE      PGMR  REQ-NO    DESCRIPTION OF CHANGE                 
001700*-----------------------------------------------------------------
001800* 06/18/91  LKD   INIT      ORIGINAL PROGRAM - CART CHECKOUT AND  
001900*                           ORDER POSTING ON BUYER CONTROL BREAK. 
002000* 09/02/92  LKD   CR-0140   ADDED TRANSPORT EMISSION AND SHIPPING 
002100*                           FEE CITY/STATE COMPARISON LOGIC.      
002200* 03/17/93  RN    CR-0190   COUPON VALIDATION AND DISCOUNT CALC   
002300*                           MOVED INTO THIS PROGRAM FROM EBXCPN.  
002400* 11/21/94  RN    CR-0255   REWARDS ENGINE ADDED - POINTS, LEVEL, 
002500*                           AUTOMATIC UNLOCKS AND BADGES.         
002600* 05/09/95  MBC   CR-0290   STOCK REJECT NOW SKIPS WHOLE CART,    
002700*                           NOT JUST THE SHORT LINE (EB-REQ-290). 
002800* 02/14/96  MBC   CR-0310   POSTING-REPORT OPENED OUTPUT HERE -   
002900*                           EBXADMN/EBXLEAD NOW EXTEND THE SAME   
003000*                           LOGICAL REPORT FILE DOWNSTREAM.       
003100* 08/19/98  DWT   Y2K-0004  YEAR 2000 REVIEW - CPN-EXPIRY-DATE IS 
003200*                           A FULL 4-DIGIT YEAR (9(8) YYYYMMDD),  
003300*                           NO WINDOWING REQUIRED IN THIS PGM.    
003400* 02/02/99  DWT   Y2K-0004  Y2K SIGN-OFF - NO FURTHER CHANGE.     
003500* 04/30/01  PVR   CR-0440   BADGE DEDUP FLAGS ADDED TO USER TABLE 
003600*                           SO A THRESHOLD CANNOT FIRE TWICE IN   
003700*                           ONE RUN FOR THE SAME USER.            
003800* 10/08/03  PVR   CR-0498   CASE-INSENSITIVE CITY/STATE COMPARE   
003900*                           VIA INSPECT CONVERTING (EB-REQ-498).  
003950* 10/09/14  PVR   CR-0611   COUPON CODE MATCH NOW CASE-INSENSITIVE
003960*                           SAME AS EB-REQ-498; A COUPON THAT     
003970*                           FAILS VALIDATION REJECTS THE WHOLE    
003980*                           CART, NOT JUST THE DISCOUNT.          
003990* 04/11/15  PVR   CR-0624   CART LINES BUFFERED INTO LIN-ENTRY AS 
003992*                           THEY ARE PRICED SO 2700-WRITE-ITEMS   
003994*                           WRITES ONE ORDER-ITEM PER LINE - WAS  
003996*                           WRITING ONE LINE ONLY, FROM WHATEVER  
003998*                           RECORD WAS IN THE READ-AHEAD BUFFER.  
004005* 06/02/15  PVR   CR-0626   STOCK QTY SUBTRACT MOVED OUT OF       
004010*                           2450-SAVE-LINE-ITEM - WAS HITTING     
004015*                           PRD-STOCK-QTY BEFORE THE COUPON       
004020*                           CHECK, SO A CART 2600-POST-ORDER      
004025*                           LATER REJECTED STILL LOST STOCK.      
004030*                           NOW APPLIED FROM LIN-ENTRY ONLY       
004035*                           WHEN THE ORDER ACTUALLY POSTS.        
004040* 06/02/15  PVR   CR-0627   COUPON CODE AND SHIP CITY/STATE       
004045*                           NOW CAPTURED ONLY ON THE FIRST        
004050*                           LINE OF A BUYER GROUP - WAS RE-       
004055*                           MOVING THEM EVERY CART LINE SO A      
004060*                           MULTI-LINE ORDER POSTED WITH THE      
004065*                           LAST LINE'S ADDRESS, NOT THE          
004070*                           FIRST LINE'S (EB-REQ-627).            
004075* 06/09/15  PVR   CR-0628   ORDER-REC WIDENED TO 89 BYTES -       
004077*                           ADDED ORD-MONTH-KEY, STAMPED AT       
004079*                           POST TIME, TO MATCH THE RECORD        
004081*                           EBXADMN/EBXLEAD HAVE BEEN             
004083*                           READING DOWNSTREAM ALL ALONG.         
004085* 06/09/15  PVR   CR-0629   AUTO-UNLOCK COUPON EXPIRY NO          
004087*                           LONGER ADDS 60 STRAIGHT ONTO          
004089*                           YYYYMMDD - NOW ROLLS OVER DAYS/       
004091*                           MONTHS/YEARS PROPERLY (WAS            
004093*                           PRODUCING DATES LIKE 20150940).       
004095***************************************************************** 
004100 ENVIRONMENT DIVISION.                                            
004200 CONFIGURATION SECTION.                                           
004300 SPECIAL-NAMES.                                                   
004400     C01 IS TOP-OF-FORM                                           
004500     CLASS ALPHA-CLASS IS "A" THRU "Z"                            
004600     UPSI-0 ON STATUS IS EBX-RERUN-SW.                            
004700                                                                  
004800 INPUT-OUTPUT SECTION.                                            
004900 FILE-CONTROL.                                                    
005000                                                                  
005100     SELECT PRODUCT-MASTER                                        
005200         ASSIGN TO PRODMSTR                                       
005300         ORGANIZATION IS SEQUENTIAL.                              
005400                                                                  
005500     SELECT PRODUCT-MASTER-OUT                                    
005600         ASSIGN TO PRODMOUT                                       
005700         ORGANIZATION IS SEQUENTIAL.                              
005800                                                                  
005900     SELECT USER-MASTER                                           
006000         ASSIGN TO USERMSTR                                       
006100         ORGANIZATION IS SEQUENTIAL.                              
006200                                                                  
006300     SELECT USER-MASTER-OUT                                       
006400         ASSIGN TO USERMOUT                                       
006500         ORGANIZATION IS SEQUENTIAL.                              
006600                                                                  
006700     SELECT COUPON-MASTER                                         
006800         ASSIGN TO CPNMSTR                                        
006900         ORGANIZATION IS SEQUENTIAL.                              
007000                                                                  
007100     SELECT COUPON-MASTER-OUT                                     
007200         ASSIGN TO CPNMOUT                                        
007300         ORGANIZATION IS SEQUENTIAL.                              
007400                                                                  
007500     SELECT CART-LINE-FILE                                        
007600         ASSIGN TO CARTDAT                                        
007700         ORGANIZATION IS SEQUENTIAL.                              
007800                                                                  
007900     SELECT ORDER-FILE                                            
008000         ASSIGN TO ORDEROUT                                       
008100         ORGANIZATION IS SEQUENTIAL.                              
008200                                                                  
008300     SELECT ORDER-ITEM-FILE                                       
008400         ASSIGN TO ORDITOUT                                       
008500         ORGANIZATION IS SEQUENTIAL.                              
008600                                                                  
008700     SELECT POINTS-HIST-FILE                                      
008800         ASSIGN TO PTHISOUT                                       
008900         ORGANIZATION IS SEQUENTIAL.                              
009000                                                                  
009100     SELECT BADGE-FILE                                            
009200         ASSIGN TO BADGEOUT                                       
009300         ORGANIZATION IS SEQUENTIAL.                              
009400                                                                  
009500     SELECT POSTING-PRTOUT                                        
009600         ASSIGN TO POSTRPT.                                       
009700                                                                  
009800 DATA DIVISION.                                                   
009900 FILE SECTION.                                                    
010000                                                                  
010100 FD  PRODUCT-MASTER                                               
010200     LABEL RECORD IS STANDARD                                     
010300     RECORD CONTAINS 147 CHARACTERS                               
010400     DATA RECORD IS PROD-REC-IN                                   
010500     RECORDING MODE F.                                            
010600 01  PROD-REC-IN.                                                 
010700     05  PROD-ID-IN           PIC 9(08).                          
010800     05  PROD-NAME-IN         PIC X(30).                          
010900     05  PROD-CATEGORY-IN     PIC X(30).                          
011000     05  PROD-PRICE-IN        PIC 9(07)V99.                       
011100     05  PROD-STOCK-QTY-IN    PIC 9(05).                          
011200     05  PROD-FOOTPRINT-IN    PIC 9(04)V999.                      
011300     05  PROD-CARBON-SAVED-IN PIC 9(04)V999.                      
011400     05  PROD-SELLER-ID-IN    PIC 9(08).                          
011500     05  PROD-CITY-IN         PIC X(20).                          
011600     05  PROD-STATE-IN        PIC X(20).                          
011610*    04/11/15 PVR CR-0625 RATED SWITCH SET BY EBXCARB - CARRIED   
011620*    THROUGH SO THE PRODUCT MASTER EBXPOST REWRITES AT CLOSE      
011630*    DOES NOT LOSE IT ON THE NEXT NIGHTLY CYCLE.                  
011640     05  PROD-RATED-SW-IN     PIC X(01).                          
011650         88  PROD-IS-RATED-IN     VALUE "Y".                      
011660         88  PROD-NOT-RATED-IN    VALUE "N".                      
011670     05  FILLER               PIC X(02).                          
011710*    ALTERNATE VIEW OF THE PRODUCT RECORD - USED WHEN THE         
011720*    SAME-LOCATION SHIPPING EDIT COMPARES CITY/STATE ALONE.       
011730 01  PROD-REC-LOC-ALT REDEFINES PROD-REC-IN.                      
011740     05  FILLER               PIC X(109).                         
011750     05  PRLA-CITY            PIC X(20).                          
011760     05  PRLA-STATE           PIC X(20).                          
011770     05  FILLER               PIC X(03).                          
011800                                                                  
011900 FD  PRODUCT-MASTER-OUT                                           
012000     LABEL RECORD IS STANDARD                                     
012100     RECORD CONTAINS 147 CHARACTERS                               
012200     DATA RECORD IS PROD-REC-OUT                                  
012300     RECORDING MODE F.                                            
012400 01  PROD-REC-OUT.                                                
012500     05  PROD-ID-OUT          PIC 9(08).                          
012600     05  PROD-NAME-OUT        PIC X(30).                          
012700     05  PROD-CATEGORY-OUT    PIC X(30).                          
012800     05  PROD-PRICE-OUT       PIC 9(07)V99.                       
012900     05  PROD-STOCK-QTY-OUT   PIC 9(05).                          
013000     05  PROD-FOOTPRINT-OUT   PIC 9(04)V999.                      
013100     05  PROD-CARBON-SAVED-OUT PIC 9(04)V999.                     
013200     05  PROD-SELLER-ID-OUT   PIC 9(08).                          
013300     05  PROD-CITY-OUT        PIC X(20).                          
013400     05  PROD-STATE-OUT       PIC X(20).                          
013420     05  PROD-RATED-SW-OUT    PIC X(01).                          
013440         88  PROD-IS-RATED-OUT    VALUE "Y".                      
013460         88  PROD-NOT-RATED-OUT   VALUE "N".                      
013480     05  FILLER               PIC X(02).                          
013600                                                                  
013700 FD  USER-MASTER                                                  
013800     LABEL RECORD IS STANDARD                                     
013900     RECORD CONTAINS 82 CHARACTERS                                
014000     DATA RECORD IS USER-REC-IN                                   
014100     RECORDING MODE F.                                            
014200 01  USER-REC-IN.                                                 
014300     05  USER-ID-IN           PIC 9(08).                          
014400     05  USER-NAME-IN         PIC X(25).                          
014500     05  USER-ROLE-IN         PIC X(08).                          
014600     05  USER-TOTAL-PTS-IN    PIC 9(09).                          
014700     05  USER-AVAIL-PTS-IN    PIC 9(09).                          
014800     05  USER-LEVEL-IN        PIC X(15).                          
014900     05  USER-ECO-ORDERS-IN   PIC 9(05).                          
014950    05  FILLER               PIC X(03).                           
015000                                                                  
015100 FD  USER-MASTER-OUT                                              
015200     LABEL RECORD IS STANDARD                                     
015300     RECORD CONTAINS 82 CHARACTERS                                
015400     DATA RECORD IS USER-REC-OUT                                  
015500     RECORDING MODE F.                                            
015600 01  USER-REC-OUT.                                                
015700     05  USER-ID-OUT          PIC 9(08).                          
015800     05  USER-NAME-OUT        PIC X(25).                          
015900     05  USER-ROLE-OUT        PIC X(08).                          
016000     05  USER-TOTAL-PTS-OUT   PIC 9(09).                          
016100     05  USER-AVAIL-PTS-OUT   PIC 9(09).                          
016200     05  USER-LEVEL-OUT       PIC X(15).                          
016300     05  USER-ECO-ORDERS-OUT  PIC 9(05).                          
016350    05  FILLER               PIC X(03).                           
016400                                                                  
016500 FD  COUPON-MASTER                                                
016600     LABEL RECORD IS STANDARD                                     
016700     RECORD CONTAINS 70 CHARACTERS                                
016800     DATA RECORD IS CPN-REC-IN                                    
016900     RECORDING MODE F.                                            
017000 01  CPN-REC-IN.                                                  
017100     05  CPN-ID-IN            PIC 9(08).                          
017200     05  CPN-CODE-IN          PIC X(16).                          
017300     05  CPN-USER-ID-IN       PIC 9(08).                          
017400     05  CPN-DISC-TYPE-IN     PIC X(07).                          
017500     05  CPN-DISC-VALUE-IN    PIC 9(05)V99.                       
017600     05  CPN-MIN-ORDER-IN     PIC 9(07)V99.                       
017700     05  CPN-EXPIRY-DATE-IN   PIC 9(08).                          
017800     05  CPN-STATUS-IN        PIC X(08).                          
017900     05  CPN-THRESHOLD-IN     PIC 9(05).                          
017950    05  FILLER               PIC X(05).                           
018000                                                                  
018100 FD  COUPON-MASTER-OUT                                            
018200     LABEL RECORD IS STANDARD                                     
018300     RECORD CONTAINS 70 CHARACTERS                                
018400     DATA RECORD IS CPN-REC-OUT                                   
018500     RECORDING MODE F.                                            
018600 01  CPN-REC-OUT.                                                 
018700     05  CPN-ID-OUT           PIC 9(08).                          
018800     05  CPN-CODE-OUT         PIC X(16).                          
018900     05  CPN-USER-ID-OUT      PIC 9(08).                          
019000     05  CPN-DISC-TYPE-OUT    PIC X(07).                          
019100     05  CPN-DISC-VALUE-OUT   PIC 9(05)V99.                       
019200     05  CPN-MIN-ORDER-OUT    PIC 9(07)V99.                       
019300     05  CPN-EXPIRY-DATE-OUT  PIC 9(08).                          
019400     05  CPN-STATUS-OUT       PIC X(08).                          
019500     05  CPN-THRESHOLD-OUT    PIC 9(05).                          
019550    05  FILLER               PIC X(05).                           
019600                                                                  
019700 FD  CART-LINE-FILE                                               
019800     LABEL RECORD IS STANDARD                                     
019900     RECORD CONTAINS 72 CHARACTERS                                
020000     DATA RECORD IS CART-REC                                      
020100     RECORDING MODE F.                                            
020200 01  CART-REC.                                                    
020300     05  CART-USER-ID         PIC 9(08).                          
020400     05  CART-PROD-ID         PIC 9(08).                          
020500     05  CART-QTY             PIC 9(04).                          
020600     05  CART-COUPON-CODE     PIC X(16).                          
020700     05  CART-SHIP-CITY       PIC X(20).                          
020800     05  CART-SHIP-STATE      PIC X(20).                          
020850    05  FILLER               PIC X(02).                           
020900                                                                  
021000 FD  ORDER-FILE                                                   
021100     LABEL RECORD IS STANDARD                                     
021200     RECORD CONTAINS 89 CHARACTERS                                
021300     DATA RECORD IS ORDER-REC                                     
021400     RECORDING MODE F.                                            
021500 01  ORDER-REC.                                                   
021600     05  ORD-ID               PIC 9(08).                          
021700     05  ORD-USER-ID          PIC 9(08).                          
021800     05  ORD-TOTAL-AMOUNT     PIC 9(09)V99.                       
021900     05  ORD-CARBON-SAVED     PIC 9(06)V999.                      
022000     05  ORD-STATUS           PIC X(10).                          
022100     05  ORD-COUPON-CODE      PIC X(16).                          
022200     05  ORD-DISCOUNT         PIC 9(07)V99.                       
022300     05  ORD-POINTS-EARNED    PIC 9(09).                          
022310*    06/09/15 PVR CR-0628 MONTH KEY ADDED - EBXADMN AND           
022320*    EBXLEAD HAVE BEEN READING THIS RECORD AS 89 BYTES WITH       
022330*    A MONTH KEY ALL ALONG; THIS PROGRAM NOW WRITES IT THAT       
022340*    WAY INSTEAD OF THE OLD 83-BYTE LAYOUT WITH NO KEY.           
022350     05  ORD-MONTH-KEY        PIC X(07).                          
022360     05  FILLER               PIC X(02).                          
022400                                                                  
022500 FD  ORDER-ITEM-FILE                                              
022600     LABEL RECORD IS STANDARD                                     
022700     RECORD CONTAINS 75 CHARACTERS                                
022800     DATA RECORD IS ITEM-REC                                      
022900     RECORDING MODE F.                                            
023000 01  ITEM-REC.                                                    
023100     05  ITM-ORDER-ID         PIC 9(08).                          
023200     05  ITM-PROD-ID          PIC 9(08).                          
023300     05  ITM-PROD-NAME        PIC X(30).                          
023400     05  ITM-PRICE            PIC 9(07)V99.                       
023500     05  ITM-QTY              PIC 9(04).                          
023600     05  ITM-FOOTPRINT        PIC 9(04)V999.                      
023700     05  ITM-CARBON-SAVED     PIC 9(04)V999.                      
023800     05  ITM-SELLER-ID        PIC 9(08).                          
023850    05  FILLER               PIC X(03).                           
023900                                                                  
024000 FD  POINTS-HIST-FILE                                             
024100     LABEL RECORD IS STANDARD                                     
024200     RECORD CONTAINS 61 CHARACTERS                                
024300     DATA RECORD IS HIST-REC                                      
024400     RECORDING MODE F.                                            
024500 01  HIST-REC.                                                    
024600     05  HIS-USER-ID          PIC 9(08).                          
024700     05  HIS-ORDER-ID         PIC 9(08).                          
024800     05  HIS-POINTS-CHANGE    PIC S9(09).                         
024900     05  HIS-DESC             PIC X(40).                          
024950    05  FILLER               PIC X(02).                           
025000                                                                  
025100 FD  BADGE-FILE                                                   
025200     LABEL RECORD IS STANDARD                                     
025300     RECORD CONTAINS 44 CHARACTERS                                
025400     DATA RECORD IS BADGE-REC                                     
025500     RECORDING MODE F.                                            
025600 01  BADGE-REC.                                                   
025700     05  BDG-USER-ID          PIC 9(08).                          
025800     05  BDG-CODE             PIC X(16).                          
025900     05  BDG-LABEL            PIC X(20).                          
025950    05  FILLER               PIC X(01).                           
026000                                                                  
026100 FD  POSTING-PRTOUT                                               
026200     LABEL RECORD IS OMITTED                                      
026300     RECORD CONTAINS 132 CHARACTERS                               
026400     LINAGE IS 60 WITH FOOTING AT 55                              
026500     DATA RECORD IS PRTLINE                                       
026600     RECORDING MODE F.                                            
026700 01  PRTLINE                  PIC X(132).                         
026800                                                                  
026900 WORKING-STORAGE SECTION.                                         
027000                                                                  
027100 77  WS-MORE-RECS             PIC XXX        VALUE "YES".         
027200 77  WS-PCTR                  PIC 99   COMP  VALUE ZERO.          
027300 77  WS-IDX                   PIC 9(04) COMP VALUE ZERO.          
027400 77  WS-NEXT-ORDER-ID         PIC 9(08) COMP VALUE 1.             
027500 77  WS-NEXT-COUPON-ID        PIC 9(08) COMP VALUE ZERO.          
027600 77  EBX-RERUN-SW             PIC X          VALUE "N".           
027700                                                                  
027800 01  WS-HOLD-AREA.                                                
027900     05  H-CART-USER-ID       PIC 9(08)      VALUE ZERO.          
027950     05  FILLER               PIC X(04)      VALUE SPACES.        
028000                                                                  
028100 01  WS-CART-ACCUM.                                               
028200     05  WS-SUBTOTAL          PIC 9(09)V99   VALUE ZERO.          
028300     05  WS-SHIP-TOTAL        PIC 9(07)V99   VALUE ZERO.          
028400     05  WS-CART-CARBON       PIC 9(06)V999  VALUE ZERO.          
028500     05  WS-CART-DISCOUNT     PIC 9(07)V99   VALUE ZERO.          
028600     05  WS-CART-TOTAL        PIC 9(09)V99   VALUE ZERO.          
028700     05  WS-CART-FINAL        PIC 9(09)V99   VALUE ZERO.          
028800     05  WS-CART-COUPON       PIC X(16)      VALUE SPACES.        
028900     05  WS-CART-SHIP-CITY    PIC X(20)      VALUE SPACES.        
029000     05  WS-CART-SHIP-STATE   PIC X(20)      VALUE SPACES.        
029100     05  WS-CART-REJECT-SW    PIC X          VALUE "N".           
029200     05  WS-CART-REJECT-RSN   PIC X(30)      VALUE SPACES.        
029300     05  WS-CART-LINE-CTR     PIC 9(03) COMP VALUE ZERO.          
029350     05  FILLER               PIC X(05)      VALUE SPACES.        
029400                                                                  
029500 01  WS-LINE-WORK.                                                
029600     05  WS-LN-PRICE          PIC 9(07)V99   VALUE ZERO.          
029700     05  WS-LN-BASE-SAVE      PIC 9(04)V999  VALUE ZERO.          
029800     05  WS-LN-TRANSPORT      PIC 9(02)V99   VALUE ZERO.          
029900     05  WS-LN-NET-SAVE       PIC 9(04)V999  VALUE ZERO.          
030000     05  WS-LN-SHIP-FEE       PIC 9(05)V99   VALUE ZERO.          
030100     05  WS-LN-SELLER-CITY    PIC X(20)      VALUE SPACES.        
030200     05  WS-LN-SELLER-STATE   PIC X(20)      VALUE SPACES.        
030300     05  WS-LN-BUYER-CITY     PIC X(20)      VALUE SPACES.        
030400     05  WS-LN-BUYER-STATE    PIC X(20)      VALUE SPACES.        
030500     05  WS-LN-SAME-CITY-SW   PIC X          VALUE "N".           
030600     05  WS-LN-SAME-STATE-SW  PIC X          VALUE "N".           
030650     05  WS-CPN-SRCH-CODE     PIC X(16)      VALUE SPACES.        
030670     05  WS-CPN-TBL-CODE      PIC X(16)      VALUE SPACES.        
030680     05  FILLER               PIC X(05)      VALUE SPACES.        
030710*    04/11/15 PVR CR-0624 CART-LINE BUFFER - EVERY LINE IN THE    
030715*    CURRENT BUYER-S CART IS SAVED HERE AS IT IS PRICED SO        
030720*    2700-WRITE-ITEMS CAN WRITE ONE ORDER-ITEM PER LINE AT POST   
030725*    TIME INSTEAD OF WHATEVER IS SITTING IN THE CART-LINE         
030730*    READ-AHEAD BUFFER WHEN THE BUYER BREAKS.                     
030735 01  WS-ITEM-TABLE.                                               
030740     05  LIN-ENTRY OCCURS 999 TIMES INDEXED BY LIN-IDX.           
030745         10  LIN-PROD-ID       PIC 9(08).                         
030750         10  LIN-PROD-NAME     PIC X(30).                         
030755         10  LIN-PRICE         PIC 9(07)V99.                      
030760         10  LIN-QTY           PIC 9(04).                         
030765         10  LIN-FOOTPRINT     PIC 9(04)V999.                     
030770         10  LIN-CARBON-SAVED  PIC 9(04)V999.                     
030775         10  LIN-SELLER-ID     PIC 9(08).                         
030780         10  FILLER            PIC X(03).                         
030790                                                                  
030795                                                                  
030800 01  WS-RUN-TOTALS.                                               
030900     05  WS-CARTS-POSTED      PIC 9(07) COMP VALUE ZERO.          
031000     05  WS-CARTS-REJECTED    PIC 9(07) COMP VALUE ZERO.          
031100     05  WS-REV-TOTAL         PIC 9(09)V99   VALUE ZERO.          
031200     05  WS-CO2-TOTAL         PIC 9(07)V999  VALUE ZERO.          
031300     05  WS-PTS-TOTAL         PIC 9(09) COMP VALUE ZERO.          
031350     05  FILLER               PIC X(05)      VALUE SPACES.        
031400                                                                  
031500 01  WS-PROD-CTR              PIC 9(05) COMP VALUE ZERO.          
031600 01  WS-USER-CTR              PIC 9(05) COMP VALUE ZERO.          
031700 01  WS-CPN-CTR               PIC 9(05) COMP VALUE ZERO.          
031800 01  WS-FOUND-SW              PIC X          VALUE "N".           
031900 01  WS-PX                    PIC 9(04) COMP VALUE ZERO.          
032000                                                                  
032100 01  WS-SYSTEM-DATE.                                              
032200     05  WS-SYS-YY            PIC 99.                             
032300     05  WS-SYS-MM            PIC 99.                             
032400     05  WS-SYS-DD            PIC 99.                             
032450     05  FILLER               PIC X(02)      VALUE SPACES.        
032460*    ALTERNATE VIEW OF THE RUN DATE AS ONE 6-DIGIT FIELD -        
032470*    USED WHEN THE RUN DATE IS WRITTEN TO THE RUN LOG.            
032480 01  WS-SYSTEM-DATE-ALT REDEFINES WS-SYSTEM-DATE.                 
032490     05  WS-SDA-YYMMDD        PIC 9(06).                          
032495     05  FILLER               PIC X(02)      VALUE SPACES.        
032500                                                                  
032600 01  WS-TODAY-YYYYMMDD        PIC 9(08)      VALUE ZERO.          
032610 01  WS-EXPIRY-WORK           PIC 9(08)      VALUE ZERO.          
032620*    06/09/15 PVR CR-0628 ORDER-FILE MONTH KEY, BUILT ONCE AT     
032630*    START OF RUN IN THE SAME CCYY-MM SHAPE EBXLEAD ALREADY       
032640*    EXPECTS AT (6:2)/(3:2).                                      
032650 01  WS-ORD-MONTH-KEY.                                            
032660     05  WS-OMK-CENT          PIC 99         VALUE 20.            
032670     05  WS-OMK-YY            PIC 99.                             
032680     05  WS-OMK-DASH          PIC X          VALUE "-".           
032690     05  WS-OMK-MM            PIC 99.                             
032700                                                                  
032710*    06/09/15 PVR CR-0629 DAY-COUNT/ROLLOVER WORK AREA FOR        
032720*    9400-CALC-EXPIRY-DATE - REPLACES THE OLD STRAIGHT            
032730*    INTEGER ADD ONTO YYYYMMDD THAT COULD ROLL A DATE PAST        
032740*    THE END OF ITS MONTH.                                        
032750 01  WS-EXPIRY-DAYS           PIC 9(03) COMP VALUE ZERO.          
032760 01  WS-EXP-DATE-WORK         PIC 9(08)      VALUE ZERO.          
032770 01  WS-EXP-DATE-SPLIT REDEFINES WS-EXP-DATE-WORK.                
032780     05  WS-EXP-YY            PIC 9(04).                          
032790     05  WS-EXP-MM            PIC 9(02).                          
032800     05  WS-EXP-DD            PIC 9(02).                          
032810 01  WS-EXP-DIM-LIT           PIC X(24)                           
032820         VALUE "312831303130313130313031".                        
032830 01  WS-EXP-DIM-TAB REDEFINES WS-EXP-DIM-LIT.                     
032840     05  WS-EXP-DIM           PIC 99 OCCURS 12 TIMES.             
032850 01  WS-EXP-DIM-CUR           PIC 99    COMP VALUE ZERO.          
032860 01  WS-EXP-QUOT              PIC 9(04) COMP VALUE ZERO.          
032870 01  WS-EXP-REM4              PIC 9(04) COMP VALUE ZERO.          
032880 01  WS-EXP-REM100            PIC 9(04) COMP VALUE ZERO.          
032890 01  WS-EXP-REM400            PIC 9(04) COMP VALUE ZERO.          
032900                                                                  
032910*    PRODUCT WORKING TABLE - LOADED FROM PRODUCT-MASTER           
033000 01  PRODUCT-TABLE.                                               
033100     05  PRD-ENTRY OCCURS 500 TIMES INDEXED BY PRD-IDX.           
033200         10  PRD-ID            PIC 9(08).                         
033300         10  PRD-NAME          PIC X(30).                         
033400         10  PRD-CATEGORY      PIC X(30).                         
033500         10  PRD-PRICE         PIC 9(07)V99.                      
033600         10  PRD-STOCK-QTY     PIC 9(05).                         
033700         10  PRD-FOOTPRINT     PIC 9(04)V999.                     
033800         10  PRD-CARBON-SAVED  PIC 9(04)V999.                     
033900         10  PRD-SELLER-ID     PIC 9(08).                         
034000         10  PRD-CITY          PIC X(20).                         
034100         10  PRD-STATE         PIC X(20).                         
034120         10  PRD-RATED-SW      PIC X(01).                         
034140         10  FILLER            PIC X(02).                         
034200                                                                  
034300*    USER WORKING TABLE - LOADED FROM USER-MASTER                 
034400 01  USER-TABLE.                                                  
034500     05  USR-ENTRY OCCURS 300 TIMES INDEXED BY USR-IDX.           
034600         10  USR-ID            PIC 9(08).                         
034700         10  USR-NAME          PIC X(25).                         
034800         10  USR-ROLE          PIC X(08).                         
034900         10  USR-TOTAL-PTS     PIC 9(09).                         
035000         10  USR-AVAIL-PTS     PIC 9(09).                         
035100         10  USR-LEVEL         PIC X(15).                         
035200         10  USR-ECO-ORDERS    PIC 9(05).                         
035300         10  USR-BDG1-SW       PIC X.                             
035400         10  USR-BDG2-SW       PIC X.                             
035500         10  USR-BDG3-SW       PIC X.                             
035600         10  USR-BDG4-SW       PIC X.                             
035650         10  FILLER            PIC X(03).                         
035700                                                                  
035800*    COUPON WORKING TABLE - LOADED FROM COUPON-MASTER, AUTOMATIC  
035900*    UNLOCK COUPONS ARE APPENDED STARTING AT WS-CPN-CTR + 1.      
036000 01  COUPON-TABLE.                                                
036100     05  CPN-ENTRY OCCURS 500 TIMES INDEXED BY CPN-IDX.           
036200         10  CPN-ID            PIC 9(08).                         
036300         10  CPN-CODE          PIC X(16).                         
036400         10  CPN-USER-ID       PIC 9(08).                         
036500         10  CPN-DISC-TYPE     PIC X(07).                         
036600         10  CPN-DISC-VALUE    PIC 9(05)V99.                      
036700         10  CPN-MIN-ORDER     PIC 9(07)V99.                      
036800         10  CPN-EXPIRY-DATE   PIC 9(08).                         
036900         10  CPN-STATUS        PIC X(08).                         
037000         10  CPN-THRESHOLD     PIC 9(05).                         
037050         10  FILLER            PIC X(05).                         
037100                                                                  
037200*    AUTOMATIC-UNLOCK THRESHOLD TABLE                             
037300 01  UNLOCK-TABLE-DATA.                                           
037400     05  FILLER PIC 9(05) VALUE 00500.                            
037500     05  FILLER PIC X(16) VALUE "ECO5            ".               
037600     05  FILLER PIC 9(03) VALUE 005.                              
037700     05  FILLER PIC 9(07)V99 VALUE 0000200.00.                    
037800     05  FILLER PIC 9(05) VALUE 01000.                            
037900     05  FILLER PIC X(16) VALUE "ECO10           ".               
038000     05  FILLER PIC 9(03) VALUE 010.                              
038100     05  FILLER PIC 9(07)V99 VALUE 0000500.00.                    
038200     05  FILLER PIC 9(05) VALUE 02000.                            
038300     05  FILLER PIC X(16) VALUE "ECO15           ".               
038400     05  FILLER PIC 9(03) VALUE 015.                              
038500     05  FILLER PIC 9(07)V99 VALUE 0001000.00.                    
038600                                                                  
038700 01  UNLOCK-TABLE REDEFINES UNLOCK-TABLE-DATA.                    
038800     05  UNL-ENTRY OCCURS 3 TIMES INDEXED BY UNL-IDX.             
038900         10  UNL-THRESHOLD     PIC 9(05).                         
039000         10  UNL-CODE          PIC X(16).                         
039100         10  UNL-PERCENT       PIC 9(03).                         
039200         10  UNL-MIN-ORDER     PIC 9(07)V99.                      
039300                                                                  
039400 01  COMPANY-TITLE-LINE.                                          
039500     05  FILLER       PIC X(06)  VALUE "DATE: ".                  
039600     05  O-MONTH      PIC 99.                                     
039700     05  FILLER       PIC X      VALUE "/".                       
039800     05  O-DAY        PIC 99.                                     
039900     05  FILLER       PIC X      VALUE "/".                       
040000     05  O-YEAR       PIC 99.                                     
040100     05  FILLER       PIC X(42)  VALUE SPACES.                    
040200     05  FILLER       PIC X(20)  VALUE "ECOBAZAARX - EBXPOST".    
040300     05  FILLER       PIC X(42)  VALUE SPACES.                    
040400     05  FILLER       PIC X(06)  VALUE "PAGE: ".                  
040500     05  O-PCTR       PIC Z9.                                     
040600                                                                  
040700 01  DETAIL-HEADING-LINE.                                         
040800     05  FILLER       PIC X(28)  VALUE "CHECKOUT POSTING RUN REPOR
040900     05  FILLER       PIC X(104) VALUE SPACES.                    
041000                                                                  
041100 01  DETAIL-COLUMN-HEADING.                                       
041200     05  FILLER       PIC X(03)  VALUE SPACES.                    
041300     05  FILLER       PIC X(05)  VALUE "ORDER".                   
041400     05  FILLER       PIC X(06)  VALUE SPACES.                    
041500     05  FILLER       PIC X(04)  VALUE "USER".                    
041600     05  FILLER       PIC X(06)  VALUE SPACES.                    
041700     05  FILLER       PIC X(05)  VALUE "ITEMS".                   
041800     05  FILLER       PIC X(05)  VALUE SPACES.                    
041900     05  FILLER       PIC X(07)  VALUE "SUBTOTL".                 
042000     05  FILLER       PIC X(05)  VALUE SPACES.                    
042100     05  FILLER       PIC X(04)  VALUE "SHIP".                    
042200     05  FILLER       PIC X(05)  VALUE SPACES.                    
042300     05  FILLER       PIC X(04)  VALUE "DISC".                    
042400     05  FILLER       PIC X(05)  VALUE SPACES.                    
042500     05  FILLER       PIC X(05)  VALUE "FINAL".                   
042600     05  FILLER       PIC X(05)  VALUE SPACES.                    
042700     05  FILLER       PIC X(03)  VALUE "CO2".                     
042800     05  FILLER       PIC X(05)  VALUE SPACES.                    
042900     05  FILLER       PIC X(03)  VALUE "PTS".                     
043000     05  FILLER       PIC X(41)  VALUE SPACES.                    
043100                                                                  
043200 01  POST-DETAIL-LINE.                                            
043300     05  FILLER              PIC X(03)      VALUE SPACES.         
043400     05  O-ORD-ID             PIC ZZZZZZZ9.                       
043500     05  FILLER              PIC X(02)      VALUE SPACES.         
043600     05  O-USER-ID            PIC ZZZZZZZ9.                       
043700     05  FILLER              PIC X(02)      VALUE SPACES.         
043800     05  O-ITEM-CTR           PIC ZZ9.                            
043900     05  FILLER              PIC X(03)      VALUE SPACES.         
044000     05  O-SUBTOTAL           PIC ZZZ,ZZ9.99.                     
044100     05  FILLER              PIC X(01)      VALUE SPACES.         
044200     05  O-SHIP               PIC Z,ZZ9.99.                       
044300     05  FILLER              PIC X(01)      VALUE SPACES.         
044400     05  O-DISC               PIC Z,ZZ9.99.                       
044500     05  FILLER              PIC X(01)      VALUE SPACES.         
044600     05  O-FINAL              PIC ZZZ,ZZ9.99.                     
044700     05  FILLER              PIC X(01)      VALUE SPACES.         
044800     05  O-CO2                PIC ZZZ9.999.                       
044900     05  FILLER              PIC X(01)      VALUE SPACES.         
045000     05  O-PTS                PIC ZZZZ9.                          
045100     05  FILLER              PIC X(11)      VALUE SPACES.         
045200                                                                  
045300 01  REJECT-LINE.                                                 
045400     05  FILLER              PIC X(03)      VALUE SPACES.         
045500     05  FILLER              PIC X(10)      VALUE "REJECTED: ".   
045600     05  O-RJ-USER-ID         PIC 9(08).                          
045700     05  FILLER              PIC X(03)      VALUE SPACES.         
045800     05  O-RJ-REASON          PIC X(30).                          
045900     05  FILLER              PIC X(78)      VALUE SPACES.         
046000                                                                  
046100 01  GRANDTOTAL-LINE.                                             
046200     05  FILLER       PIC X(03)  VALUE SPACES.                    
046300     05  FILLER       PIC X(08)  VALUE "POSTED: ".                
046400     05  O-GT-POSTED  PIC ZZ,ZZ9.                                 
046500     05  FILLER       PIC X(04)  VALUE SPACES.                    
046600     05  FILLER       PIC X(10)  VALUE "REJECTED: ".              
046700     05  O-GT-REJECT  PIC ZZ,ZZ9.                                 
046800     05  FILLER       PIC X(04)  VALUE SPACES.                    
046900     05  FILLER       PIC X(09)  VALUE "REVENUE: ".               
047000     05  O-GT-REV     PIC ZZZ,ZZZ,ZZ9.99.                         
047100     05  FILLER       PIC X(03)  VALUE SPACES.                    
047200     05  FILLER       PIC X(06)  VALUE "CO2: ".                   
047300     05  O-GT-CO2     PIC ZZ,ZZ9.999.                             
047400     05  FILLER       PIC X(03)  VALUE SPACES.                    
047500     05  FILLER       PIC X(06)  VALUE "PTS: ".                   
047600     05  O-GT-PTS     PIC ZZZ,ZZ9.                                
047700     05  FILLER       PIC X(03)  VALUE SPACES.                    
047800                                                                  
047900 01  BLANK-LINE.                                                  
048000     05  FILLER              PIC X(132)     VALUE SPACES.         
048100                                                                  
048200 PROCEDURE DIVISION.                                              
048300                                                                  
048400 0000-EBXPOST.                                                    
048500                                                                  
048600     PERFORM 1000-INIT THRU 1000-INIT-EXIT.                       
048700     PERFORM 2000-MAINLINE THRU 2000-EXIT                         
048800         UNTIL WS-MORE-RECS = "NO".                               
048900     PERFORM 3000-CLOSING THRU 3000-CLOSING-EXIT.                 
049000     STOP RUN.                                                    
049100                                                                  
049200 1000-INIT.                                                       
049300                                                                  
049400     ACCEPT WS-SYSTEM-DATE FROM DATE.                             
049500     MOVE WS-SYS-MM TO O-MONTH.                                   
049600     MOVE WS-SYS-DD TO O-DAY.                                     
049700     MOVE WS-SYS-YY TO O-YEAR.                                    
049800     COMPUTE WS-TODAY-YYYYMMDD =                                  
049900         20000000 + (WS-SYS-YY * 10000)                           
050000                  + (WS-SYS-MM * 100) + WS-SYS-DD.                
050050     MOVE WS-SYS-YY TO WS-OMK-YY.                                 
050060     MOVE WS-SYS-MM TO WS-OMK-MM.                                 
050100                                                                  
050200     OPEN INPUT PRODUCT-MASTER                                    
050300                USER-MASTER                                       
050400                COUPON-MASTER                                     
050500                CART-LINE-FILE.                                   
050600     OPEN OUTPUT PRODUCT-MASTER-OUT                               
050700                 USER-MASTER-OUT                                  
050800                 COUPON-MASTER-OUT                                
050900                 ORDER-FILE                                       
051000                 ORDER-ITEM-FILE                                  
051100                 POINTS-HIST-FILE                                 
051200                 BADGE-FILE                                       
051300                 POSTING-PRTOUT.                                  
051400                                                                  
051500     PERFORM 1200-LOAD-PRODUCTS THRU 1200-LOAD-PRODUCTS-EXIT.     
051600     PERFORM 1300-LOAD-USERS THRU 1300-LOAD-USERS-EXIT.           
051700     PERFORM 1400-LOAD-COUPONS THRU 1400-LOAD-COUPONS-EXIT.       
051800                                                                  
051900     PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.                 
052000     PERFORM 9000-READ-CART THRU 9000-READ-CART-EXIT.             
052100     MOVE CART-USER-ID TO H-CART-USER-ID.                         
052110*    06/02/15 PVR CR-0627 THE BREAK TEST IN 2000-MAINLINE         
052120*    NEVER FIRES FOR THE VERY FIRST CART LINE READ ABOVE, SO      
052130*    ITS COUPON AND SHIP-TO MUST BE CAPTURED HERE OR THE          
052140*    FIRST BUYER OF THE RUN LOSES THEM.                           
052150     MOVE CART-COUPON-CODE TO WS-CART-COUPON.                     
052160     MOVE CART-SHIP-CITY TO WS-CART-SHIP-CITY.                    
052170     MOVE CART-SHIP-STATE TO WS-CART-SHIP-STATE.                  
052200                                                                  
052300 1000-INIT-EXIT.                                                  
052400     EXIT.                                                        
052500                                                                  
052600 1200-LOAD-PRODUCTS.                                              
052700                                                                  
052800     READ PRODUCT-MASTER                                          
052900         AT END                                                   
053000             GO TO 1200-LOAD-PRODUCTS-EXIT.                       
053100                                                                  
053200     ADD 1 TO WS-PROD-CTR.                                        
053300     SET PRD-IDX TO WS-PROD-CTR.                                  
053400     MOVE PROD-ID-IN          TO PRD-ID (PRD-IDX).                
053500     MOVE PROD-NAME-IN        TO PRD-NAME (PRD-IDX).              
053600     MOVE PROD-CATEGORY-IN    TO PRD-CATEGORY (PRD-IDX).          
053700     MOVE PROD-PRICE-IN       TO PRD-PRICE (PRD-IDX).             
053800     MOVE PROD-STOCK-QTY-IN   TO PRD-STOCK-QTY (PRD-IDX).         
053900     MOVE PROD-FOOTPRINT-IN   TO PRD-FOOTPRINT (PRD-IDX).         
054000     MOVE PROD-CARBON-SAVED-IN TO PRD-CARBON-SAVED (PRD-IDX).     
054100     MOVE PROD-SELLER-ID-IN   TO PRD-SELLER-ID (PRD-IDX).         
054200     MOVE PROD-CITY-IN        TO PRD-CITY (PRD-IDX).              
054300     MOVE PROD-STATE-IN       TO PRD-STATE (PRD-IDX).             
054350     MOVE PROD-RATED-SW-IN    TO PRD-RATED-SW (PRD-IDX).          
054400                                                                  
054500     GO TO 1200-LOAD-PRODUCTS.                                    
054600                                                                  
054700 1200-LOAD-PRODUCTS-EXIT.                                         
054800     EXIT.                                                        
054900                                                                  
055000 1300-LOAD-USERS.                                                 
055100                                                                  
055200     READ USER-MASTER                                             
055300         AT END                                                   
055400             GO TO 1300-LOAD-USERS-EXIT.                          
055500                                                                  
055600     ADD 1 TO WS-USER-CTR.                                        
055700     SET USR-IDX TO WS-USER-CTR.                                  
055800     MOVE USER-ID-IN          TO USR-ID (USR-IDX).                
055900     MOVE USER-NAME-IN        TO USR-NAME (USR-IDX).              
056000     MOVE USER-ROLE-IN        TO USR-ROLE (USR-IDX).              
056100     MOVE USER-TOTAL-PTS-IN   TO USR-TOTAL-PTS (USR-IDX).         
056200     MOVE USER-AVAIL-PTS-IN   TO USR-AVAIL-PTS (USR-IDX).         
056300     MOVE USER-LEVEL-IN       TO USR-LEVEL (USR-IDX).             
056400     MOVE USER-ECO-ORDERS-IN  TO USR-ECO-ORDERS (USR-IDX).        
056500     MOVE "N" TO USR-BDG1-SW (USR-IDX).                           
056600     MOVE "N" TO USR-BDG2-SW (USR-IDX).                           
056700     MOVE "N" TO USR-BDG3-SW (USR-IDX).                           
056800     MOVE "N" TO USR-BDG4-SW (USR-IDX).                           
056900                                                                  
057000     GO TO 1300-LOAD-USERS.                                       
057100                                                                  
057200 1300-LOAD-USERS-EXIT.                                            
057300     EXIT.                                                        
057400                                                                  
057500 1400-LOAD-COUPONS.                                               
057600                                                                  
057700     READ COUPON-MASTER                                           
057800         AT END                                                   
057900             GO TO 1400-LOAD-COUPONS-EXIT.                        
058000                                                                  
058100     ADD 1 TO WS-CPN-CTR.                                         
058200     SET CPN-IDX TO WS-CPN-CTR.                                   
058300     MOVE CPN-ID-IN           TO CPN-ID (CPN-IDX).                
058400     MOVE CPN-CODE-IN         TO CPN-CODE (CPN-IDX).              
058500     MOVE CPN-USER-ID-IN      TO CPN-USER-ID (CPN-IDX).           
058600     MOVE CPN-DISC-TYPE-IN    TO CPN-DISC-TYPE (CPN-IDX).         
058700     MOVE CPN-DISC-VALUE-IN   TO CPN-DISC-VALUE (CPN-IDX).        
058800     MOVE CPN-MIN-ORDER-IN    TO CPN-MIN-ORDER (CPN-IDX).         
058900     MOVE CPN-EXPIRY-DATE-IN  TO CPN-EXPIRY-DATE (CPN-IDX).       
059000     MOVE CPN-STATUS-IN       TO CPN-STATUS (CPN-IDX).            
059100     MOVE CPN-THRESHOLD-IN    TO CPN-THRESHOLD (CPN-IDX).         
059200                                                                  
059300     IF CPN-ID-IN > WS-NEXT-COUPON-ID                             
059400         MOVE CPN-ID-IN TO WS-NEXT-COUPON-ID                      
059500     END-IF.                                                      
059600                                                                  
059700     GO TO 1400-LOAD-COUPONS.                                     
059800                                                                  
059900 1400-LOAD-COUPONS-EXIT.                                          
060000     EXIT.                                                        
060100                                                                  
060200 2000-MAINLINE.                                                   
060300                                                                  
060350*    06/02/15 PVR CR-0627 COUPON/SHIP ADDRESS ARE NOW             
060360*    CAPTURED RIGHT HERE, ON THE FIRST LINE OF THE NEW            
060370*    BUYER GROUP, NOT ON EVERY LINE AS THE GROUP IS READ.         
060400     IF CART-USER-ID NOT EQUAL H-CART-USER-ID                     
060500         PERFORM 2600-POST-ORDER THRU 2600-POST-ORDER-EXIT        
060600         MOVE CART-USER-ID TO H-CART-USER-ID                      
060700         PERFORM 2050-CLEAR-CART THRU 2050-CLEAR-CART-EXIT        
060710         MOVE CART-COUPON-CODE TO WS-CART-COUPON                  
060720         MOVE CART-SHIP-CITY TO WS-CART-SHIP-CITY                 
060730         MOVE CART-SHIP-STATE TO WS-CART-SHIP-STATE               
060800     END-IF.                                                      
060900                                                                  
061000     PERFORM 2100-VALIDATE-STOCK THRU 2100-VALIDATE-STOCK-EXIT.   
061100                                                                  
061200     IF WS-CART-REJECT-SW = "N"                                   
061300         PERFORM 2200-PRICE-CART THRU 2200-PRICE-CART-EXIT        
061400         PERFORM 2300-TRANSPORT-CALC THRU 2300-TRANSPORT-CALC-EXIT
061500         PERFORM 2400-SHIPPING-CALC THRU 2400-SHIPPING-CALC-EXIT  
061600         ADD 1 TO WS-CART-LINE-CTR                                
061650         PERFORM 2450-SAVE-LINE-ITEM THRU 2450-SAVE-LINE-ITEM-EXIT
061700     END-IF.                                                      
061800                                                                  
062200                                                                  
062300     PERFORM 9000-READ-CART THRU 9000-READ-CART-EXIT.             
062400                                                                  
062500 2000-EXIT.                                                       
062600     EXIT.                                                        
062700                                                                  
062800 2050-CLEAR-CART.                                                 
062900                                                                  
063000     MOVE ZERO TO WS-SUBTOTAL WS-SHIP-TOTAL WS-CART-CARBON        
063100                  WS-CART-DISCOUNT WS-CART-TOTAL WS-CART-FINAL.   
063200     MOVE ZERO TO WS-CART-LINE-CTR.                               
063300     MOVE "N" TO WS-CART-REJECT-SW.                               
063400     MOVE SPACES TO WS-CART-REJECT-RSN.                           
063500     MOVE SPACES TO WS-CART-COUPON.                               
063600                                                                  
063700 2050-CLEAR-CART-EXIT.                                            
063800     EXIT.                                                        
063900                                                                  
064000 2100-VALIDATE-STOCK.                                             
064100                                                                  
064200     PERFORM 9100-FIND-PRODUCT THRU 9100-FIND-PRODUCT-EXIT.       
064300                                                                  
064400     IF WS-FOUND-SW = "N"                                         
064500         MOVE "Y" TO WS-CART-REJECT-SW                            
064600         MOVE "PRODUCT NOT FOUND" TO WS-CART-REJECT-RSN           
064700     ELSE                                                         
064800         IF CART-QTY > PRD-STOCK-QTY (WS-PX)                      
064900             MOVE "Y" TO WS-CART-REJECT-SW                        
065000             MOVE "INSUFFICIENT STOCK" TO WS-CART-REJECT-RSN      
065100         END-IF                                                   
065200     END-IF.                                                      
065300                                                                  
065400 2100-VALIDATE-STOCK-EXIT.                                        
065500     EXIT.                                                        
065600                                                                  
065700 2200-PRICE-CART.                                                 
065800                                                                  
065900     MOVE PRD-PRICE (WS-PX) TO WS-LN-PRICE.                       
066000     COMPUTE WS-SUBTOTAL = WS-SUBTOTAL +                          
066100         (WS-LN-PRICE * CART-QTY).                                
066200                                                                  
066300 2200-PRICE-CART-EXIT.                                            
066400     EXIT.                                                        
066500                                                                  
066600 2300-TRANSPORT-CALC.                                             
066700                                                                  
066800     MOVE PRD-CITY (WS-PX)  TO WS-LN-SELLER-CITY.                 
066900     MOVE PRD-STATE (WS-PX) TO WS-LN-SELLER-STATE.                
067000     MOVE WS-CART-SHIP-CITY TO WS-LN-BUYER-CITY.                  
067100     MOVE WS-CART-SHIP-STATE TO WS-LN-BUYER-STATE.                
067200                                                                  
067300     INSPECT WS-LN-SELLER-CITY CONVERTING                         
067400         "abcdefghijklmnopqrstuvwxyz" TO                          
067500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                            
067600     INSPECT WS-LN-SELLER-STATE CONVERTING                        
067700         "abcdefghijklmnopqrstuvwxyz" TO                          
067800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                            
067900     INSPECT WS-LN-BUYER-CITY CONVERTING                          
068000         "abcdefghijklmnopqrstuvwxyz" TO                          
068100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                            
068200     INSPECT WS-LN-BUYER-STATE CONVERTING                         
068300         "abcdefghijklmnopqrstuvwxyz" TO                          
068400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                            
068500                                                                  
068600     MOVE "N" TO WS-LN-SAME-CITY-SW.                              
068700     MOVE "N" TO WS-LN-SAME-STATE-SW.                             
068800                                                                  
068900     IF WS-LN-SELLER-CITY = SPACES OR WS-LN-SELLER-STATE = SPACES 
069000         OR WS-LN-BUYER-CITY = SPACES OR WS-LN-BUYER-STATE = SPACE
069100         MOVE 1.200 TO WS-LN-TRANSPORT                            
069200     ELSE                                                         
069300         IF WS-LN-SELLER-STATE = WS-LN-BUYER-STATE                
069400             MOVE "Y" TO WS-LN-SAME-STATE-SW                      
069500             IF WS-LN-SELLER-CITY = WS-LN-BUYER-CITY              
069600                 MOVE "Y" TO WS-LN-SAME-CITY-SW                   
069700                 MOVE 0.200 TO WS-LN-TRANSPORT                    
069800             ELSE                                                 
069900                 MOVE 0.600 TO WS-LN-TRANSPORT                    
070000             END-IF                                               
070100         ELSE                                                     
070200             MOVE 1.200 TO WS-LN-TRANSPORT                        
070300         END-IF                                                   
070400     END-IF.                                                      
070500                                                                  
070600     MOVE PRD-CARBON-SAVED (WS-PX) TO WS-LN-BASE-SAVE.            
070700     IF WS-LN-BASE-SAVE NOT GREATER THAN WS-LN-TRANSPORT          
070800         MOVE ZERO TO WS-LN-NET-SAVE                              
070900     ELSE                                                         
071000         SUBTRACT WS-LN-TRANSPORT FROM WS-LN-BASE-SAVE            
071100             GIVING WS-LN-NET-SAVE                                
071200     END-IF.                                                      
071300                                                                  
071400     COMPUTE WS-CART-CARBON ROUNDED = WS-CART-CARBON +            
071500         (WS-LN-NET-SAVE * CART-QTY).                             
071600                                                                  
071700 2300-TRANSPORT-CALC-EXIT.                                        
071800     EXIT.                                                        
071900                                                                  
072000 2400-SHIPPING-CALC.                                              
072100                                                                  
072200     IF WS-LN-SAME-CITY-SW = "Y"                                  
072300         MOVE 20.00 TO WS-LN-SHIP-FEE                             
072400     ELSE                                                         
072500         IF WS-LN-SAME-STATE-SW = "Y"                             
072600             MOVE 50.00 TO WS-LN-SHIP-FEE                         
072700         ELSE                                                     
072800             MOVE 80.00 TO WS-LN-SHIP-FEE                         
072900         END-IF                                                   
073000     END-IF.                                                      
073100                                                                  
073200     ADD WS-LN-SHIP-FEE TO WS-SHIP-TOTAL.                         
073300                                                                  
073400 2400-SHIPPING-CALC-EXIT.                                         
073500     EXIT.                                                        
073600                                                                  
073610 2450-SAVE-LINE-ITEM.                                             
073612                                                                  
073615*    04/11/15 PVR CR-0624 BUFFERS THIS LINE INTO LIN-ENTRY SO     
073620*    2700-WRITE-ITEMS WRITES ONE ORDER-ITEM FOR EVERY LINE THE    
073625*    CART HAD, NOT JUST THE LINE SITTING IN THE READ-AHEAD        
073630*    BUFFER WHEN THE NEXT BUYER BREAKS THE CART.                  
073635     SET LIN-IDX TO WS-CART-LINE-CTR.                             
073640     MOVE CART-PROD-ID          TO LIN-PROD-ID (LIN-IDX).         
073645     MOVE PRD-NAME (WS-PX)      TO LIN-PROD-NAME (LIN-IDX).       
073650     MOVE WS-LN-PRICE           TO LIN-PRICE (LIN-IDX).           
073655     MOVE CART-QTY              TO LIN-QTY (LIN-IDX).             
073660     MOVE PRD-FOOTPRINT (WS-PX) TO LIN-FOOTPRINT (LIN-IDX).       
073665     MOVE WS-LN-NET-SAVE        TO LIN-CARBON-SAVED (LIN-IDX).    
073670     IF PRD-SELLER-ID (WS-PX) = ZERO                              
073675         MOVE 1 TO LIN-SELLER-ID (LIN-IDX)                        
073680     ELSE                                                         
073685         MOVE PRD-SELLER-ID (WS-PX) TO LIN-SELLER-ID (LIN-IDX)    
073690     END-IF.                                                      
073692*    06/02/15 PVR CR-0626 STOCK IS NO LONGER TOUCHED HERE -       
073693*    SEE 2705-DEDUCT-STOCK, PERFORMED FROM 2600-POST-ORDER        
073694*    ONLY AFTER THE CART IS KNOWN TO BE POSTING.                  
073695                                                                  
073696 2450-SAVE-LINE-ITEM-EXIT.                                        
073698     EXIT.                                                        
073699                                                                  
073700 2500-COUPON-CALC.                                                
073800                                                                  
073900     MOVE ZERO TO WS-CART-DISCOUNT.                               
074000                                                                  
074100     IF WS-CART-COUPON = SPACES                                   
074200         GO TO 2500-COUPON-CALC-EXIT                              
074300     END-IF.                                                      
074350                                                                  
074400*    10/09/14 PVR CR-0611 A COUPON CODE THAT FAILS VALIDATION     
074420*    NOW REJECTS THE WHOLE CART, SAME AS INSUFFICIENT STOCK,      
074440*    RATHER THAN SILENTLY POSTING AT FULL PRICE.                  
074500     PERFORM 9300-FIND-COUPON THRU 9300-FIND-COUPON-EXIT.         
074600                                                                  
074700     IF WS-FOUND-SW = "N"                                         
074720         MOVE "Y" TO WS-CART-REJECT-SW                            
074740         MOVE "INVALID COUPON" TO WS-CART-REJECT-RSN              
074800         GO TO 2500-COUPON-CALC-EXIT                              
074900     END-IF.                                                      
075000                                                                  
075100     IF CPN-USER-ID (WS-PX) NOT EQUAL H-CART-USER-ID              
075120         MOVE "Y" TO WS-CART-REJECT-SW                            
075140         MOVE "INVALID COUPON" TO WS-CART-REJECT-RSN              
075200         GO TO 2500-COUPON-CALC-EXIT                              
075300     END-IF.                                                      
075400                                                                  
075500     IF CPN-STATUS (WS-PX) NOT EQUAL "UNUSED" AND                 
075600        CPN-STATUS (WS-PX) NOT EQUAL "ACTIVE"                     
075620         MOVE "Y" TO WS-CART-REJECT-SW                            
075640         MOVE "INVALID COUPON" TO WS-CART-REJECT-RSN              
075700         GO TO 2500-COUPON-CALC-EXIT                              
075800     END-IF.                                                      
075900                                                                  
076000     IF CPN-EXPIRY-DATE (WS-PX) < WS-TODAY-YYYYMMDD               
076100         MOVE "EXPIRED" TO CPN-STATUS (WS-PX)                     
076120         MOVE "Y" TO WS-CART-REJECT-SW                            
076140         MOVE "INVALID COUPON" TO WS-CART-REJECT-RSN              
076200         GO TO 2500-COUPON-CALC-EXIT                              
076300     END-IF.                                                      
076400                                                                  
076500     IF WS-CART-TOTAL < CPN-MIN-ORDER (WS-PX)                     
076520         MOVE "Y" TO WS-CART-REJECT-SW                            
076540         MOVE "INVALID COUPON" TO WS-CART-REJECT-RSN              
076600         GO TO 2500-COUPON-CALC-EXIT                              
076700     END-IF.                                                      
076800                                                                  
076900     IF CPN-DISC-TYPE (WS-PX) = "PERCENT"                         
077000         COMPUTE WS-CART-DISCOUNT ROUNDED =                       
077100             WS-CART-TOTAL * CPN-DISC-VALUE (WS-PX) / 100         
077200     ELSE                                                         
077300         MOVE CPN-DISC-VALUE (WS-PX) TO WS-CART-DISCOUNT          
077400     END-IF.                                                      
077500                                                                  
077600     IF WS-CART-DISCOUNT > WS-CART-TOTAL                          
077700         MOVE WS-CART-TOTAL TO WS-CART-DISCOUNT                   
077800     END-IF.                                                      
077900                                                                  
078000     MOVE "USED" TO CPN-STATUS (WS-PX).                           
078100                                                                  
078200 2500-COUPON-CALC-EXIT.                                           
078300     EXIT.                                                        
078400                                                                  
078500 2600-POST-ORDER.                                                 
078600                                                                  
078700     IF WS-CART-LINE-CTR = ZERO                                   
078800         GO TO 2600-POST-ORDER-EXIT                               
078900     END-IF.                                                      
079000                                                                  
079100     ADD WS-SUBTOTAL WS-SHIP-TOTAL GIVING WS-CART-TOTAL.          
079150     PERFORM 2500-COUPON-CALC THRU 2500-COUPON-CALC-EXIT.         
079170     IF WS-CART-REJECT-SW = "Y"                                   
079180         GO TO 2600-POST-ORDER-EXIT                               
079190     END-IF.                                                      
079300     SUBTRACT WS-CART-DISCOUNT FROM WS-CART-TOTAL                 
079400         GIVING WS-CART-FINAL.                                    
079500                                                                  
079600     MOVE WS-NEXT-ORDER-ID TO ORD-ID.                             
079700     MOVE H-CART-USER-ID   TO ORD-USER-ID.                        
079800     MOVE WS-CART-FINAL    TO ORD-TOTAL-AMOUNT.                   
079900     MOVE WS-CART-CARBON   TO ORD-CARBON-SAVED.                   
080000     MOVE "CONFIRMED"      TO ORD-STATUS.                         
080100     MOVE WS-CART-COUPON   TO ORD-COUPON-CODE.                    
080200     MOVE WS-CART-DISCOUNT TO ORD-DISCOUNT.                       
080300     MOVE ZERO             TO ORD-POINTS-EARNED.                  
080350     MOVE WS-ORD-MONTH-KEY TO ORD-MONTH-KEY.                      
080400     WRITE ORDER-REC.                                             
080500                                                                  
080600     PERFORM 2700-WRITE-ITEMS THRU 2700-WRITE-ITEMS-EXIT.         
080610     PERFORM 2705-DEDUCT-STOCK THRU 2705-DEDUCT-STOCK-EXIT.       
080700     PERFORM 2800-REWARDS-ENGINE THRU 2800-REWARDS-ENGINE-EXIT.   
080800                                                                  
080900     MOVE H-CART-USER-ID TO O-USER-ID.                            
081000     MOVE ORD-ID TO O-ORD-ID.                                     
081100     MOVE WS-CART-LINE-CTR TO O-ITEM-CTR.                         
081200     MOVE WS-SUBTOTAL TO O-SUBTOTAL.                              
081300     MOVE WS-SHIP-TOTAL TO O-SHIP.                                
081400     MOVE WS-CART-DISCOUNT TO O-DISC.                             
081500     MOVE WS-CART-FINAL TO O-FINAL.                               
081600     MOVE WS-CART-CARBON TO O-CO2.                                
081700     MOVE ORD-POINTS-EARNED TO O-PTS.                             
081800                                                                  
081900     WRITE PRTLINE FROM POST-DETAIL-LINE                          
082000         AFTER ADVANCING 1 LINE                                   
082100             AT EOP                                               
082200                 PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.     
082300                                                                  
082400     ADD 1 TO WS-CARTS-POSTED.                                    
082500     ADD WS-CART-FINAL TO WS-REV-TOTAL.                           
082600     ADD WS-CART-CARBON TO WS-CO2-TOTAL.                          
082700     ADD ORD-POINTS-EARNED TO WS-PTS-TOTAL.                       
082800     ADD 1 TO WS-NEXT-ORDER-ID.                                   
082900                                                                  
083000     GO TO 2600-POST-ORDER-EXIT.                                  
083100                                                                  
083200 2600-POST-ORDER-EXIT.                                            
083300     IF WS-CART-REJECT-SW = "Y"                                   
083400         MOVE H-CART-USER-ID TO O-RJ-USER-ID                      
083500         MOVE WS-CART-REJECT-RSN TO O-RJ-REASON                   
083600         WRITE PRTLINE FROM REJECT-LINE                           
083700             AFTER ADVANCING 1 LINE                               
083800                 AT EOP                                           
083900                     PERFORM 9900-HEADING THRU 9900-HEADING-EXIT  
084000         ADD 1 TO WS-CARTS-REJECTED                               
084100     END-IF.                                                      
084200     EXIT.                                                        
084300                                                                  
084400 2700-WRITE-ITEMS.                                                
084425                                                                  
084450*    04/11/15 PVR CR-0624 LOOPS OVER THE LIN-ENTRY TABLE BUILT    
084460*    BY 2450-SAVE-LINE-ITEM SO EVERY LINE THE CART HAD GETS ITS   
084470*    OWN ORDER-ITEM RECORD, RATHER THAN WHATEVER SINGLE RECORD    
084480*    IS SITTING IN THE CART-LINE READ-AHEAD BUFFER AT POST TIME.  
084600     IF WS-CART-LINE-CTR = ZERO                                   
084620         GO TO 2700-WRITE-ITEMS-EXIT                              
084640     END-IF.                                                      
084660     SET LIN-IDX TO 1.                                            
084680                                                                  
084700 2701-WRITE-ONE-ITEM.                                             
084900     MOVE ORD-ID                    TO ITM-ORDER-ID.              
085000     MOVE LIN-PROD-ID (LIN-IDX)     TO ITM-PROD-ID.               
085100     MOVE LIN-PROD-NAME (LIN-IDX)   TO ITM-PROD-NAME.             
085200     MOVE LIN-PRICE (LIN-IDX)       TO ITM-PRICE.                 
085300     MOVE LIN-QTY (LIN-IDX)         TO ITM-QTY.                   
085400     MOVE LIN-FOOTPRINT (LIN-IDX)   TO ITM-FOOTPRINT.             
085500     MOVE LIN-CARBON-SAVED (LIN-IDX) TO ITM-CARBON-SAVED.         
085600     MOVE LIN-SELLER-ID (LIN-IDX)   TO ITM-SELLER-ID.             
086100     WRITE ITEM-REC.                                              
086150                                                                  
086200     SET LIN-IDX UP BY 1.                                         
086250     IF LIN-IDX > WS-CART-LINE-CTR                                
086300         GO TO 2700-WRITE-ITEMS-EXIT                              
086350     END-IF.                                                      
086400     GO TO 2701-WRITE-ONE-ITEM.                                   
086450                                                                  
086500 2700-WRITE-ITEMS-EXIT.                                           
086600     EXIT.                                                        
086700                                                                  
086701 2705-DEDUCT-STOCK.                                               
086702                                                                  
086703*    06/02/15 PVR CR-0626 APPLIES THE STOCK DECREMENT FOR         
086704*    EVERY LINE IN LIN-ENTRY, NOW THAT THE CART IS KNOWN TO       
086705*    BE POSTING - A CART 2500-COUPON-CALC REJECTS NEVER           
086706*    REACHES THIS PARAGRAPH SO ITS LINES NEVER TOUCH STOCK.       
086707     IF WS-CART-LINE-CTR = ZERO                                   
086708         GO TO 2705-DEDUCT-STOCK-EXIT                             
086709     END-IF.                                                      
086710     SET LIN-IDX TO 1.                                            
086711                                                                  
086712 2706-DEDUCT-ONE-ITEM.                                            
086713     MOVE "N" TO WS-FOUND-SW.                                     
086714     SET PRD-IDX TO 1.                                            
086715                                                                  
086716 2707-DEDUCT-SEARCH.                                              
086717     IF PRD-ID (PRD-IDX) = LIN-PROD-ID (LIN-IDX)                  
086718         SUBTRACT LIN-QTY (LIN-IDX)                               
086719             FROM PRD-STOCK-QTY (PRD-IDX)                         
086720         MOVE "Y" TO WS-FOUND-SW                                  
086721     END-IF.                                                      
086722     IF WS-FOUND-SW = "Y"                                         
086723         GO TO 2708-DEDUCT-NEXT                                   
086724     END-IF.                                                      
086725     SET PRD-IDX UP BY 1.                                         
086726     IF PRD-IDX > WS-PROD-CTR                                     
086727         GO TO 2708-DEDUCT-NEXT                                   
086728     END-IF.                                                      
086729     GO TO 2707-DEDUCT-SEARCH.                                    
086730                                                                  
086731 2708-DEDUCT-NEXT.                                                
086732     SET LIN-IDX UP BY 1.                                         
086733     IF LIN-IDX > WS-CART-LINE-CTR                                
086734         GO TO 2705-DEDUCT-STOCK-EXIT                             
086735     END-IF.                                                      
086736     GO TO 2706-DEDUCT-ONE-ITEM.                                  
086737                                                                  
086738 2705-DEDUCT-STOCK-EXIT.                                          
086739     EXIT.                                                        
086740                                                                  
086800 2800-REWARDS-ENGINE.                                             
086900                                                                  
087000     IF ORD-POINTS-EARNED NOT EQUAL ZERO                          
087100         GO TO 2800-REWARDS-ENGINE-EXIT                           
087200     END-IF.                                                      
087300                                                                  
087400     PERFORM 9200-FIND-USER THRU 9200-FIND-USER-EXIT.             
087500                                                                  
087600     IF WS-FOUND-SW = "N"                                         
087700         GO TO 2800-REWARDS-ENGINE-EXIT                           
087800     END-IF.                                                      
087900                                                                  
088000     PERFORM 2810-AWARD-POINTS THRU 2810-AWARD-POINTS-EXIT.       
088100     PERFORM 2820-SET-LEVEL THRU 2820-SET-LEVEL-EXIT.             
088200     PERFORM 2830-UNLOCK-COUPONS THRU 2830-UNLOCK-COUPONS-EXIT.   
088300     PERFORM 2840-AWARD-BADGES THRU 2840-AWARD-BADGES-EXIT.       
088400                                                                  
088500 2800-REWARDS-ENGINE-EXIT.                                        
088600     EXIT.                                                        
088700                                                                  
088800 2810-AWARD-POINTS.                                               
088900                                                                  
089000     COMPUTE ORD-POINTS-EARNED ROUNDED =                          
089100         WS-CART-CARBON * 10.                                     
089200                                                                  
089300     ADD ORD-POINTS-EARNED TO USR-TOTAL-PTS (WS-PX).              
089400     ADD ORD-POINTS-EARNED TO USR-AVAIL-PTS (WS-PX).              
089500     ADD 1 TO USR-ECO-ORDERS (WS-PX).                             
089600                                                                  
089700     MOVE H-CART-USER-ID TO HIS-USER-ID.                          
089800     MOVE ORD-ID TO HIS-ORDER-ID.                                 
089900     MOVE ORD-POINTS-EARNED TO HIS-POINTS-CHANGE.                 
090000     MOVE "EARNED FROM ORDER" TO HIS-DESC.                        
090100     WRITE HIST-REC.                                              
090200                                                                  
090300 2810-AWARD-POINTS-EXIT.                                          
090400     EXIT.                                                        
090500                                                                  
090600 2820-SET-LEVEL.                                                  
090700                                                                  
090800     EVALUATE TRUE                                                
090900         WHEN USR-TOTAL-PTS (WS-PX) >= 2000                       
091000             MOVE "EARTH LEGEND" TO USR-LEVEL (WS-PX)             
091100         WHEN USR-TOTAL-PTS (WS-PX) >= 1000                       
091200             MOVE "PLANET GUARDIAN" TO USR-LEVEL (WS-PX)          
091300         WHEN USR-TOTAL-PTS (WS-PX) >= 500                        
091400             MOVE "CARBON HERO" TO USR-LEVEL (WS-PX)              
091500         WHEN USR-TOTAL-PTS (WS-PX) >= 200                        
091600             MOVE "GREEN EXPLORER" TO USR-LEVEL (WS-PX)           
091700         WHEN OTHER                                               
091800             MOVE "ECO STARTER" TO USR-LEVEL (WS-PX)              
091900     END-EVALUATE.                                                
092000                                                                  
092100 2820-SET-LEVEL-EXIT.                                             
092200     EXIT.                                                        
092300                                                                  
092400 2830-UNLOCK-COUPONS.                                             
092500                                                                  
092600     SET UNL-IDX TO 1.                                            
092700     PERFORM 2831-UNLOCK-ONE THRU 2831-UNLOCK-ONE-EXIT            
092800         VARYING UNL-IDX FROM 1 BY 1                              
092900         UNTIL UNL-IDX > 3.                                       
093000                                                                  
093100 2830-UNLOCK-COUPONS-EXIT.                                        
093200     EXIT.                                                        
093300                                                                  
093400 2831-UNLOCK-ONE.                                                 
093500                                                                  
093600     IF USR-TOTAL-PTS (WS-PX) < UNL-THRESHOLD (UNL-IDX)           
093700         GO TO 2831-UNLOCK-ONE-EXIT                               
093800     END-IF.                                                      
093900                                                                  
094000     MOVE "N" TO WS-FOUND-SW.                                     
094100     SET CPN-IDX TO 1.                                            
094200     PERFORM 2832-HOLD-SEARCH THRU 2832-HOLD-SEARCH-EXIT          
094300         VARYING CPN-IDX FROM 1 BY 1                              
094400         UNTIL CPN-IDX > WS-CPN-CTR.                              
094500                                                                  
094600     IF WS-FOUND-SW = "Y"                                         
094700         GO TO 2831-UNLOCK-ONE-EXIT                               
094800     END-IF.                                                      
094900                                                                  
095000     ADD 1 TO WS-CPN-CTR.                                         
095100     ADD 1 TO WS-NEXT-COUPON-ID.                                  
095200     SET CPN-IDX TO WS-CPN-CTR.                                   
095300     MOVE WS-NEXT-COUPON-ID TO CPN-ID (CPN-IDX).                  
095400     MOVE UNL-CODE (UNL-IDX) TO CPN-CODE (CPN-IDX).               
095500     MOVE H-CART-USER-ID TO CPN-USER-ID (CPN-IDX).                
095600     MOVE "PERCENT" TO CPN-DISC-TYPE (CPN-IDX).                   
095700     MOVE UNL-PERCENT (UNL-IDX) TO CPN-DISC-VALUE (CPN-IDX).      
095800     MOVE UNL-MIN-ORDER (UNL-IDX) TO CPN-MIN-ORDER (CPN-IDX).     
095900     MOVE 60 TO WS-EXPIRY-DAYS.                                   
095920     PERFORM 9400-CALC-EXPIRY-DATE THRU                           
095930         9400-CALC-EXPIRY-DATE-EXIT.                              
095940     MOVE WS-EXPIRY-WORK TO CPN-EXPIRY-DATE (CPN-IDX).            
096100     MOVE "UNUSED" TO CPN-STATUS (CPN-IDX).                       
096200     MOVE UNL-THRESHOLD (UNL-IDX) TO CPN-THRESHOLD (CPN-IDX).     
096300                                                                  
096400     MOVE H-CART-USER-ID TO HIS-USER-ID.                          
096500     MOVE ZERO TO HIS-ORDER-ID.                                   
096600     MOVE ZERO TO HIS-POINTS-CHANGE.                              
096700     MOVE "COUPON UNLOCKED" TO HIS-DESC.                          
096800     WRITE HIST-REC.                                              
096900                                                                  
097000 2831-UNLOCK-ONE-EXIT.                                            
097100     EXIT.                                                        
097200                                                                  
097300 2832-HOLD-SEARCH.                                                
097400                                                                  
097500     IF CPN-USER-ID (CPN-IDX) = H-CART-USER-ID AND                
097600        CPN-CODE (CPN-IDX) = UNL-CODE (UNL-IDX)                   
097700         MOVE "Y" TO WS-FOUND-SW                                  
097800     END-IF.                                                      
097900                                                                  
098000 2832-HOLD-SEARCH-EXIT.                                           
098100     EXIT.                                                        
098200                                                                  
098300 2840-AWARD-BADGES.                                               
098400                                                                  
098500     IF USR-ECO-ORDERS (WS-PX) = 1 AND                            
098600        USR-BDG1-SW (WS-PX) = "N"                                 
098700         MOVE "Y" TO USR-BDG1-SW (WS-PX)                          
098800         MOVE H-CART-USER-ID TO BDG-USER-ID                       
098900         MOVE "FIRST_ECO_ORDER" TO BDG-CODE                       
099000         MOVE "First Eco Order" TO BDG-LABEL                      
099100         WRITE BADGE-REC                                          
099200     END-IF.                                                      
099300                                                                  
099400     IF USR-ECO-ORDERS (WS-PX) = 10 AND                           
099500        USR-BDG2-SW (WS-PX) = "N"                                 
099600         MOVE "Y" TO USR-BDG2-SW (WS-PX)                          
099700         MOVE H-CART-USER-ID TO BDG-USER-ID                       
099800         MOVE "10_ECO_ORDERS" TO BDG-CODE                         
099900         MOVE "Eco Enthusiast" TO BDG-LABEL                       
100000         WRITE BADGE-REC                                          
100100     END-IF.                                                      
100200                                                                  
100300     IF USR-TOTAL-PTS (WS-PX) >= 1000 AND                         
100400        USR-BDG3-SW (WS-PX) = "N"                                 
100500         MOVE "Y" TO USR-BDG3-SW (WS-PX)                          
100600         MOVE H-CART-USER-ID TO BDG-USER-ID                       
100700         MOVE "100_KG_SAVED" TO BDG-CODE                          
100800         MOVE "100kg Saver" TO BDG-LABEL                          
100900         WRITE BADGE-REC                                          
101000     END-IF.                                                      
101100                                                                  
101200     IF USR-TOTAL-PTS (WS-PX) >= 500 AND                          
101300        USR-BDG4-SW (WS-PX) = "N"                                 
101400         MOVE "Y" TO USR-BDG4-SW (WS-PX)                          
101500         MOVE H-CART-USER-ID TO BDG-USER-ID                       
101600         MOVE "500_POINTS" TO BDG-CODE                            
101700         MOVE "500 Points Club" TO BDG-LABEL                      
101800         WRITE BADGE-REC                                          
101900     END-IF.                                                      
102000                                                                  
102100 2840-AWARD-BADGES-EXIT.                                          
102200     EXIT.                                                        
102300                                                                  
102400 3000-CLOSING.                                                    
102500                                                                  
102600     PERFORM 2600-POST-ORDER THRU 2600-POST-ORDER-EXIT.           
102700                                                                  
102800     MOVE WS-CARTS-POSTED TO O-GT-POSTED.                         
102900     MOVE WS-CARTS-REJECTED TO O-GT-REJECT.                       
103000     MOVE WS-REV-TOTAL TO O-GT-REV.                               
103100     MOVE WS-CO2-TOTAL TO O-GT-CO2.                               
103200     MOVE WS-PTS-TOTAL TO O-GT-PTS.                               
103300                                                                  
103400     WRITE PRTLINE FROM GRANDTOTAL-LINE                           
103500         AFTER ADVANCING 3 LINES.                                 
103600                                                                  
103700     PERFORM 3100-REWRITE-PRODUCTS THRU 3100-REWRITE-PRODUCTS-EXIT
103800     PERFORM 3200-REWRITE-USERS THRU 3200-REWRITE-USERS-EXIT.     
103900     PERFORM 3300-REWRITE-COUPONS THRU 3300-REWRITE-COUPONS-EXIT. 
104000                                                                  
104100     CLOSE PRODUCT-MASTER    PRODUCT-MASTER-OUT                   
104200           USER-MASTER       USER-MASTER-OUT                      
104300           COUPON-MASTER     COUPON-MASTER-OUT                    
104400           CART-LINE-FILE    ORDER-FILE                           
104500           ORDER-ITEM-FILE   POINTS-HIST-FILE                     
104600           BADGE-FILE        POSTING-PRTOUT.                      
104700                                                                  
104800 3000-CLOSING-EXIT.                                               
104900     EXIT.                                                        
105000                                                                  
105100 3100-REWRITE-PRODUCTS.                                           
105200                                                                  
105300     SET PRD-IDX TO 1.                                            
105400     PERFORM 3110-PRODUCT-WRITE-ONE THRU 3110-PRODUCT-WRITE-ONE-EX
105500         VARYING PRD-IDX FROM 1 BY 1                              
105600         UNTIL PRD-IDX > WS-PROD-CTR.                             
105700                                                                  
105800 3100-REWRITE-PRODUCTS-EXIT.                                      
105900     EXIT.                                                        
106000                                                                  
106100 3110-PRODUCT-WRITE-ONE.                                          
106200                                                                  
106300     MOVE PRD-ID (PRD-IDX)          TO PROD-ID-OUT.               
106400     MOVE PRD-NAME (PRD-IDX)        TO PROD-NAME-OUT.             
106500     MOVE PRD-CATEGORY (PRD-IDX)    TO PROD-CATEGORY-OUT.         
106600     MOVE PRD-PRICE (PRD-IDX)       TO PROD-PRICE-OUT.            
106700     MOVE PRD-STOCK-QTY (PRD-IDX)   TO PROD-STOCK-QTY-OUT.        
106800     MOVE PRD-FOOTPRINT (PRD-IDX)   TO PROD-FOOTPRINT-OUT.        
106900     MOVE PRD-CARBON-SAVED (PRD-IDX) TO PROD-CARBON-SAVED-OUT.    
107000     MOVE PRD-SELLER-ID (PRD-IDX)   TO PROD-SELLER-ID-OUT.        
107100     MOVE PRD-CITY (PRD-IDX)        TO PROD-CITY-OUT.             
107200     MOVE PRD-STATE (PRD-IDX)       TO PROD-STATE-OUT.            
107250     MOVE PRD-RATED-SW (PRD-IDX)    TO PROD-RATED-SW-OUT.         
107300     WRITE PROD-REC-OUT.                                          
107400                                                                  
107500 3110-PRODUCT-WRITE-ONE-EXIT.                                     
107600     EXIT.                                                        
107700                                                                  
107800 3200-REWRITE-USERS.                                              
107900                                                                  
108000     SET USR-IDX TO 1.                                            
108100     PERFORM 3210-USER-WRITE-ONE THRU 3210-USER-WRITE-ONE-EXIT    
108200         VARYING USR-IDX FROM 1 BY 1                              
108300         UNTIL USR-IDX > WS-USER-CTR.                             
108400                                                                  
108500 3200-REWRITE-USERS-EXIT.                                         
108600     EXIT.                                                        
108700                                                                  
108800 3210-USER-WRITE-ONE.                                             
108900                                                                  
109000     MOVE USR-ID (USR-IDX)          TO USER-ID-OUT.               
109100     MOVE USR-NAME (USR-IDX)        TO USER-NAME-OUT.             
109200     MOVE USR-ROLE (USR-IDX)        TO USER-ROLE-OUT.             
109300     MOVE USR-TOTAL-PTS (USR-IDX)   TO USER-TOTAL-PTS-OUT.        
109400     MOVE USR-AVAIL-PTS (USR-IDX)   TO USER-AVAIL-PTS-OUT.        
109500     MOVE USR-LEVEL (USR-IDX)       TO USER-LEVEL-OUT.            
109600     MOVE USR-ECO-ORDERS (USR-IDX)  TO USER-ECO-ORDERS-OUT.       
109700     WRITE USER-REC-OUT.                                          
109800                                                                  
109900 3210-USER-WRITE-ONE-EXIT.                                        
110000     EXIT.                                                        
110100                                                                  
110200 3300-REWRITE-COUPONS.                                            
110300                                                                  
110400     SET CPN-IDX TO 1.                                            
110500     PERFORM 3310-COUPON-WRITE-ONE THRU 3310-COUPON-WRITE-ONE-EXIT
110600         VARYING CPN-IDX FROM 1 BY 1                              
110700         UNTIL CPN-IDX > WS-CPN-CTR.                              
110800                                                                  
110900 3300-REWRITE-COUPONS-EXIT.                                       
111000     EXIT.                                                        
111100                                                                  
111200 3310-COUPON-WRITE-ONE.                                           
111300                                                                  
111400     MOVE CPN-ID (CPN-IDX)          TO CPN-ID-OUT.                
111500     MOVE CPN-CODE (CPN-IDX)        TO CPN-CODE-OUT.              
111600     MOVE CPN-USER-ID (CPN-IDX)     TO CPN-USER-ID-OUT.           
111700     MOVE CPN-DISC-TYPE (CPN-IDX)   TO CPN-DISC-TYPE-OUT.         
111800     MOVE CPN-DISC-VALUE (CPN-IDX)  TO CPN-DISC-VALUE-OUT.        
111900     MOVE CPN-MIN-ORDER (CPN-IDX)   TO CPN-MIN-ORDER-OUT.         
112000     MOVE CPN-EXPIRY-DATE (CPN-IDX) TO CPN-EXPIRY-DATE-OUT.       
112100     MOVE CPN-STATUS (CPN-IDX)      TO CPN-STATUS-OUT.            
112200     MOVE CPN-THRESHOLD (CPN-IDX)   TO CPN-THRESHOLD-OUT.         
112300     WRITE CPN-REC-OUT.                                           
112400                                                                  
112500 3310-COUPON-WRITE-ONE-EXIT.                                      
112600     EXIT.                                                        
112700                                                                  
112800 9000-READ-CART.                                                  
112900                                                                  
113000     READ CART-LINE-FILE                                          
113100         AT END                                                   
113200             MOVE "NO" TO WS-MORE-RECS                            
113300             MOVE ZERO TO CART-USER-ID.                           
113400                                                                  
113500 9000-READ-CART-EXIT.                                             
113600     EXIT.                                                        
113700                                                                  
113800 9100-FIND-PRODUCT.                                               
113900                                                                  
114000     MOVE "N" TO WS-FOUND-SW.                                     
114100     SET PRD-IDX TO 1.                                            
114200     PERFORM 9110-PRODUCT-SEARCH THRU 9110-PRODUCT-SEARCH-EXIT    
114300         VARYING PRD-IDX FROM 1 BY 1                              
114400         UNTIL PRD-IDX > WS-PROD-CTR.                             
114500                                                                  
114600 9100-FIND-PRODUCT-EXIT.                                          
114700     EXIT.                                                        
114800                                                                  
114900 9110-PRODUCT-SEARCH.                                             
115000                                                                  
115100     IF PRD-ID (PRD-IDX) = CART-PROD-ID                           
115200         MOVE "Y" TO WS-FOUND-SW                                  
115300         MOVE PRD-IDX TO WS-PX                                    
115400         SET PRD-IDX TO WS-PROD-CTR                               
115500     END-IF.                                                      
115600                                                                  
115700 9110-PRODUCT-SEARCH-EXIT.                                        
115800     EXIT.                                                        
115900                                                                  
116000 9200-FIND-USER.                                                  
116100                                                                  
116200     MOVE "N" TO WS-FOUND-SW.                                     
116300     SET USR-IDX TO 1.                                            
116400     PERFORM 9210-USER-SEARCH THRU 9210-USER-SEARCH-EXIT          
116500         VARYING USR-IDX FROM 1 BY 1                              
116600         UNTIL USR-IDX > WS-USER-CTR.                             
116700                                                                  
116800 9200-FIND-USER-EXIT.                                             
116900     EXIT.                                                        
117000                                                                  
117100 9210-USER-SEARCH.                                                
117200                                                                  
117300     IF USR-ID (USR-IDX) = H-CART-USER-ID                         
117400         MOVE "Y" TO WS-FOUND-SW                                  
117500         MOVE USR-IDX TO WS-PX                                    
117600         SET USR-IDX TO WS-USER-CTR                               
117700     END-IF.                                                      
117800                                                                  
117900 9210-USER-SEARCH-EXIT.                                           
118000     EXIT.                                                        
118100                                                                  
118200 9300-FIND-COUPON.                                                
118300                                                                  
118400     MOVE "N" TO WS-FOUND-SW.                                     
118500     SET CPN-IDX TO 1.                                            
118600     PERFORM 9310-COUPON-SEARCH THRU 9310-COUPON-SEARCH-EXIT      
118700         VARYING CPN-IDX FROM 1 BY 1                              
118800         UNTIL CPN-IDX > WS-CPN-CTR.                              
118900                                                                  
119000 9300-FIND-COUPON-EXIT.                                           
119100     EXIT.                                                        
119200                                                                  
119300 9310-COUPON-SEARCH.                                              
119310                                                                  
119320*    10/09/14 PVR CR-0611 COUPON CODE MATCH IS CASE-INSENSITIVE   
119340     MOVE CPN-CODE (CPN-IDX) TO WS-CPN-TBL-CODE.                  
119360     MOVE WS-CART-COUPON     TO WS-CPN-SRCH-CODE.                 
119380     INSPECT WS-CPN-TBL-CODE CONVERTING                           
119400         "abcdefghijklmnopqrstuvwxyz" TO                          
119420         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                            
119440     INSPECT WS-CPN-SRCH-CODE CONVERTING                          
119460         "abcdefghijklmnopqrstuvwxyz" TO                          
119480         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                            
119500     IF WS-CPN-TBL-CODE = WS-CPN-SRCH-CODE                        
119600         MOVE "Y" TO WS-FOUND-SW                                  
119700         MOVE CPN-IDX TO WS-PX                                    
119800         SET CPN-IDX TO WS-CPN-CTR                                
119900     END-IF.                                                      
120000                                                                  
120100 9310-COUPON-SEARCH-EXIT.                                         
120200     EXIT.                                                        
120300                                                                  
120301 9400-CALC-EXPIRY-DATE.                                           
120302                                                                  
120303*    06/09/15 PVR CR-0629 REAL CALENDAR ROLLOVER FOR AN           
120304*    N-DAY COUPON EXPIRY - WS-EXPIRY-DAYS IS SET BY THE           
120305*    CALLER BEFORE THIS IS PERFORMED; WS-EXPIRY-WORK COMES        
120306*    BACK AS A VALID YYYYMMDD, NEVER A DAY NUMBER OVER THE        
120307*    END OF ITS MONTH.                                            
120308     MOVE WS-TODAY-YYYYMMDD TO WS-EXP-DATE-WORK.                  
120309     ADD WS-EXPIRY-DAYS TO WS-EXP-DD.                             
120310                                                                  
120311 9410-EXPIRY-ROLLOVER.                                            
120312     PERFORM 9420-DAYS-IN-MONTH THRU 9420-DAYS-IN-MONTH-EXIT.     
120313     IF WS-EXP-DD NOT > WS-EXP-DIM-CUR                            
120314         GO TO 9400-CALC-EXPIRY-DATE-EXIT                         
120315     END-IF.                                                      
120316     SUBTRACT WS-EXP-DIM-CUR FROM WS-EXP-DD.                      
120317     ADD 1 TO WS-EXP-MM.                                          
120318     IF WS-EXP-MM > 12                                            
120319         MOVE 1 TO WS-EXP-MM                                      
120320         ADD 1 TO WS-EXP-YY                                       
120321     END-IF.                                                      
120322     GO TO 9410-EXPIRY-ROLLOVER.                                  
120323                                                                  
120324 9400-CALC-EXPIRY-DATE-EXIT.                                      
120325     MOVE WS-EXP-DATE-WORK TO WS-EXPIRY-WORK.                     
120326     EXIT.                                                        
120327                                                                  
120328 9420-DAYS-IN-MONTH.                                              
120329     MOVE WS-EXP-DIM (WS-EXP-MM) TO WS-EXP-DIM-CUR.               
120330     IF WS-EXP-MM NOT = 2                                         
120331         GO TO 9420-DAYS-IN-MONTH-EXIT                            
120332     END-IF.                                                      
120333     DIVIDE WS-EXP-YY BY 4 GIVING WS-EXP-QUOT                     
120334         REMAINDER WS-EXP-REM4.                                   
120335     IF WS-EXP-REM4 NOT = ZERO                                    
120336         GO TO 9420-DAYS-IN-MONTH-EXIT                            
120337     END-IF.                                                      
120338     DIVIDE WS-EXP-YY BY 100 GIVING WS-EXP-QUOT                   
120339         REMAINDER WS-EXP-REM100.                                 
120340     IF WS-EXP-REM100 NOT = ZERO                                  
120341         MOVE 29 TO WS-EXP-DIM-CUR                                
120342         GO TO 9420-DAYS-IN-MONTH-EXIT                            
120343     END-IF.                                                      
120344     DIVIDE WS-EXP-YY BY 400 GIVING WS-EXP-QUOT                   
120345         REMAINDER WS-EXP-REM400.                                 
120346     IF WS-EXP-REM400 = ZERO                                      
120347         MOVE 29 TO WS-EXP-DIM-CUR                                
120348     END-IF.                                                      
120349                                                                  
120350 9420-DAYS-IN-MONTH-EXIT.                                         
120351     EXIT.                                                        
120352                                                                  
120400 9900-HEADING.                                                    
120500                                                                  
120600     ADD 1 TO WS-PCTR.                                            
120700     MOVE WS-PCTR TO O-PCTR.                                      
120800                                                                  
120900     WRITE PRTLINE FROM COMPANY-TITLE-LINE                        
121000         AFTER ADVANCING PAGE.                                    
121100     WRITE PRTLINE FROM DETAIL-HEADING-LINE                       
121200         AFTER ADVANCING 1 LINE.                                  
121300     WRITE PRTLINE FROM BLANK-LINE                                
121400         AFTER ADVANCING 1 LINE.                                  
121500     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING                     
121600         AFTER ADVANCING 2 LINES.                                 
121700                                                                  
121800 9900-HEADING-EXIT.                                               
121900     EXIT.                                                        
