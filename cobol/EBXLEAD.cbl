000100***************************************************************** 
000200* ECOBAZAARX BATCH SUBSYSTEM                                   *  
000300* PROGRAM:  EBXLEAD                                            *  
000400* TITLE:    MONTHLY CARBON SAVINGS LEADERBOARD                 *  
000500***************************************************************** 
000600 IDENTIFICATION DIVISION.                                         
000700 PROGRAM-ID.          EBXLEAD.                                    
000800 AUTHOR.              T WOZNIAK.                                  
000900 INSTALLATION.        ECOBAZAARX DATA CENTER - BATCH SECTION.     
001000 DATE-WRITTEN.        12/04/1991.                                 
001100 DATE-COMPILED.                                                   
001200 SECURITY.            COMPANY CONFIDENTIAL - BATCH ONLY.          
001300***************************************************************** 
001400*                     C H A N G E   L O G                      *  
001500*-----------------------------------------------------------------
001600* DATE      PGMR  REQ-NO    DESCRIPTION OF CHANGE                 
001700*-----------------------------------------------------------------
001800* 12/04/91  TW    INIT      ORIGINAL PROGRAM - RANKS USERS BY     
001900*                           CARBON SAVED FOR THE CURRENT MONTH.   
002000* 07/22/93  LKD   CR-0190   TOP-N CUTOFF MADE A 77-LEVEL CONSTANT 
002100*                           RATHER THAN HARD-CODED IN THE LOOP.   
002200* 03/14/95  MBC   CR-0265   RANK SORT CHANGED FROM SELECTION TO   
002300*                           BUBBLE SORT TO MATCH SHOP STANDARD.   
002400* 06/02/96  MBC   CR-0320   APPENDED ONTO THE SAME POSTING-REPORT 
002500*                           FILE WRITTEN BY EBXPOST (OPEN EXTEND).
002600* 08/19/98  DWT   Y2K-0004  YEAR 2000 REVIEW - CURRENT MONTH TEST 
002700*                           USES THE 2-DIGIT SYSTEM YEAR ONLY TO  
002800*                           MATCH ORDERS POSTED IN THE SAME RUN.  
002900* 02/02/99  DWT   Y2K-0004  Y2K SIGN-OFF - NO FURTHER CHANGE.     
003000* 05/11/01  PVR   CR-0410   USER NAME NOW PULLED FROM THE USER    
003100*                           MASTER RATHER THAN PRINTING ID ONLY.  
003200***************************************************************** 
003300 ENVIRONMENT DIVISION.                                            
003400 CONFIGURATION SECTION.                                           
003500 SPECIAL-NAMES.                                                   
003600     C01 IS TOP-OF-FORM                                           
003700     CLASS ALPHA-CLASS IS "A" THRU "Z"                            
003800     UPSI-0 ON STATUS IS EBX-RERUN-SW.                            
003900                                                                  
004000 INPUT-OUTPUT SECTION.                                            
004100 FILE-CONTROL.                                                    
004200                                                                  
004300     SELECT ORDER-FILE                                            
004400         ASSIGN TO ORDERIN                                        
004500         ORGANIZATION IS SEQUENTIAL.                              
004600                                                                  
004700     SELECT USER-MASTER                                           
004800         ASSIGN TO USERMSTR                                       
004900         ORGANIZATION IS SEQUENTIAL.                              
005000                                                                  
005100     SELECT POSTING-PRTOUT                                        
005200         ASSIGN TO POSTRPT                                        
005300         ORGANIZATION IS SEQUENTIAL.                              
005400                                                                  
005500 DATA DIVISION.                                                   
005600 FILE SECTION.                                                    
005700                                                                  
005800 FD  ORDER-FILE                                                   
005900     LABEL RECORD IS STANDARD                                     
006000     RECORD CONTAINS 89 CHARACTERS                                
006100     DATA RECORD IS ORDER-REC                                     
006200     RECORDING MODE F.                                            
006300 01  ORDER-REC.                                                   
006400     05  ORD-ID                PIC 9(08).                         
006500     05  ORD-USER-ID           PIC 9(08).                         
006600     05  ORD-TOTAL-AMOUNT      PIC 9(09)V99.                      
006700     05  ORD-CARBON-SAVED      PIC 9(06)V999.                     
006800     05  ORD-STATUS            PIC X(10).                         
006900     05  ORD-COUPON-CODE       PIC X(16).                         
007000     05  ORD-DISCOUNT          PIC 9(07)V99.                      
007100     05  ORD-POINTS-EARNED     PIC 9(09).                         
007200     05  ORD-MONTH-KEY         PIC X(07).                         
007250     05  FILLER                PIC X(02).                         
007260*    ALTERNATE VIEW OF THE ORDER RECORD - USED WHEN THE           
007270*    CARBON-TOTAL ACCUMULATION STEP TESTS CO2 IN ISOLATION.       
007280 01  ORDER-REC-CO2-ALT REDEFINES ORDER-REC.                       
007290     05  FILLER                PIC X(16).                         
007292     05  ORDA-CARBON-SAVED     PIC 9(06)V999.                     
007294     05  FILLER                PIC X(64).                         
007300                                                                  
007400 FD  USER-MASTER                                                  
007500     LABEL RECORD IS STANDARD                                     
007600     RECORD CONTAINS 82 CHARACTERS                                
007700     DATA RECORD IS USER-REC-IN                                   
007800     RECORDING MODE F.                                            
007900 01  USER-REC-IN.                                                 
008000     05  USER-ID-IN            PIC 9(08).                         
008100     05  USER-NAME-IN          PIC X(25).                         
008200     05  USER-ROLE-IN          PIC X(08).                         
008300     05  USER-TOTAL-PTS-IN     PIC 9(09).                         
008400     05  USER-AVAIL-PTS-IN     PIC 9(09).                         
008500     05  USER-LEVEL-IN         PIC X(15).                         
008600     05  USER-ECO-ORDERS-IN    PIC 9(05).                         
008650     05  FILLER                PIC X(03).                         
008700                                                                  
008800*    ALTERNATE VIEW OF THE USER RECORD - USED BY THE NAME         
008900*    LOOKUP WHEN BUILDING THE PRINT LINE FOR A RANKED USER.       
009000 01  USER-REC-NAME-ALT REDEFINES USER-REC-IN.                     
009100     05  FILLER                PIC X(08).                         
009200     05  USRNA-NAME            PIC X(25).                         
009300     05  FILLER                PIC X(49).                         
009400                                                                  
009500*    POSTING-REPORT IS OPENED EXTEND - THIS PROGRAM RUNS LAST     
009600*    IN THE RUN CHAIN AND APPENDS THE LEADERBOARD SECTION.        
009700 FD  POSTING-PRTOUT                                               
009800     LABEL RECORD IS OMITTED                                      
009900     RECORD CONTAINS 132 CHARACTERS                               
010000     DATA RECORD IS PRTLINE                                       
010100     RECORDING MODE F.                                            
010200 01  PRTLINE                   PIC X(132).                        
010300                                                                  
010400 WORKING-STORAGE SECTION.                                         
010500                                                                  
010600 77  WS-MORE-RECS              PIC XXX        VALUE "YES".        
010700 77  WS-PCTR                   PIC 99   COMP  VALUE ZERO.         
010800 77  WS-TOPN-MAX               PIC 9(03) COMP VALUE 10.           
010900 77  WS-USR-CTR                PIC 9(05) COMP VALUE ZERO.         
011000 77  EBX-RERUN-SW              PIC X          VALUE "N".          
011100                                                                  
011200 01  WS-SYSTEM-DATE.                                              
011300     05  WS-SYS-YY             PIC 99.                            
011400     05  WS-SYS-MM             PIC 99.                            
011500     05  WS-SYS-DD             PIC 99.                            
011550     05  FILLER                PIC X(02).                         
011600                                                                  
011700*    CURRENT-MONTH KEY BUILT FROM THE SYSTEM DATE AT RUN TIME -   
011800*    ONLY ORDERS WHOSE MONTH KEY MATCHES THIS ONE RANK.           
011900 01  WS-CURR-MONTH-KEY.                                           
012000     05  WS-CMK-CENT           PIC 99         VALUE 20.           
012100     05  WS-CMK-YY             PIC 99.                            
012200     05  WS-CMK-DASH           PIC X          VALUE "-".          
012300     05  WS-CMK-MM             PIC 99.                            
012350     05  FILLER                PIC X(01)      VALUE SPACES.       
012400                                                                  
012500 01  WS-FOUND-SW               PIC X          VALUE "N".          
012600 01  WS-RX                     PIC 9(03) COMP VALUE ZERO.         
012700                                                                  
012800*    LEADERBOARD WORKING TABLE - ONE ROW PER DISTINCT USER WHO    
012900*    SAVED CARBON THIS MONTH.                                     
013000 01  LEADER-TABLE.                                                
013100     05  LDR-ENTRY OCCURS 300 TIMES INDEXED BY LDR-IDX.           
013200         10  LDR-USER-ID        PIC 9(08).                        
013300         10  LDR-CO2-SAVED      PIC 9(09)V999.                    
013400         10  LDR-NAME           PIC X(25).                        
013450         10  FILLER             PIC X(07).                        
013500                                                                  
013600*    ALTERNATE NUMERIC-ONLY VIEW OF THE SORT HOLD AREA, KEPT      
013700*    FOR THE RANK-TIE DEBUG DISPLAY ADDED UNDER CR-0265.          
013800 01  WS-SORT-HOLD.                                                
013900     05  WS-SH-USER-ID          PIC 9(08).                        
014000     05  WS-SH-CO2-SAVED        PIC 9(09)V999.                    
014100     05  WS-SH-NAME             PIC X(25).                        
014150     05  FILLER                 PIC X(07).                        
014200 01  WS-SORT-HOLD-NUM REDEFINES WS-SORT-HOLD.                     
014300     05  WS-SHN-KEY             PIC 9(21).                        
014400     05  FILLER                 PIC X(32).                        
014500                                                                  
014600 01  COMPANY-TITLE-LINE.                                          
014700     05  FILLER       PIC X(06)  VALUE "DATE: ".                  
014800     05  O-MONTH      PIC 99.                                     
014900     05  FILLER       PIC X      VALUE "/".                       
015000     05  O-DAY        PIC 99.                                     
015100     05  FILLER       PIC X      VALUE "/".                       
015200     05  O-YEAR       PIC 99.                                     
015300     05  FILLER       PIC X(42)  VALUE SPACES.                    
015400     05  FILLER       PIC X(22)  VALUE "ECOBAZAARX - EBXLEAD".    
015500     05  FILLER       PIC X(40)  VALUE SPACES.                    
015600     05  FILLER       PIC X(06)  VALUE "PAGE: ".                  
015700     05  O-PCTR       PIC Z9.                                     
015800                                                                  
015900 01  DETAIL-HEADING-LINE.                                         
016000     05  FILLER       PIC X(04)  VALUE "RANK".                    
016100     05  FILLER       PIC X(04)  VALUE SPACES.                    
016200     05  FILLER       PIC X(08)  VALUE "USER ID ".                
016300     05  FILLER       PIC X(04)  VALUE SPACES.                    
016400     05  FILLER       PIC X(25)  VALUE "NAME".                    
016500     05  FILLER       PIC X(04)  VALUE SPACES.                    
016600     05  FILLER       PIC X(11)  VALUE "CO2 SAVED".               
016700     05  FILLER       PIC X(72)  VALUE SPACES.                    
016800                                                                  
016900 01  RANK-DETAIL-LINE.                                            
017000     05  O-RANK       PIC ZZ9.                                    
017100     05  FILLER       PIC X(05)  VALUE SPACES.                    
017200     05  O-USER-ID    PIC 9(08).                                  
017300     05  FILLER       PIC X(04)  VALUE SPACES.                    
017400     05  O-NAME       PIC X(25).                                  
017500     05  FILLER       PIC X(04)  VALUE SPACES.                    
017600     05  O-CO2        PIC ZZZ,ZZ9.999.                            
017700     05  FILLER       PIC X(71)  VALUE SPACES.                    
017800                                                                  
017900 01  BLANK-LINE.                                                  
018000     05  FILLER       PIC X(132) VALUE SPACES.                    
018100                                                                  
018200 PROCEDURE DIVISION.                                              
018300                                                                  
018400 0000-EBXLEAD.                                                    
018500                                                                  
018600     PERFORM 1000-INIT THRU 1000-INIT-EXIT.                       
018700     PERFORM 2000-MAINLINE THRU 2000-EXIT                         
018800         UNTIL WS-MORE-RECS = "NO".                               
018900     PERFORM 3000-CLOSING THRU 3000-CLOSING-EXIT.                 
019000     STOP RUN.                                                    
019100                                                                  
019200 1000-INIT.                                                       
019300                                                                  
019400     ACCEPT WS-SYSTEM-DATE FROM DATE.                             
019500     MOVE WS-SYS-MM TO O-MONTH.                                   
019600     MOVE WS-SYS-DD TO O-DAY.                                     
019700     MOVE WS-SYS-YY TO O-YEAR.                                    
019800     MOVE WS-SYS-YY TO WS-CMK-YY.                                 
019900     MOVE WS-SYS-MM TO WS-CMK-MM.                                 
020000                                                                  
020100     OPEN INPUT ORDER-FILE.                                       
020200     OPEN EXTEND POSTING-PRTOUT.                                  
020300                                                                  
020400     PERFORM 1200-LOAD-ORDERS THRU 1200-LOAD-ORDERS-EXIT.         
020500                                                                  
020600     PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.                 
020700                                                                  
020800 1000-INIT-EXIT.                                                  
020900     EXIT.                                                        
021000                                                                  
021100 1200-LOAD-ORDERS.                                                
021200                                                                  
021300     READ ORDER-FILE                                              
021400         AT END                                                   
021500             GO TO 1200-LOAD-ORDERS-EXIT.                         
021600                                                                  
021700     IF ORD-MONTH-KEY (6:2) = WS-CMK-MM                           
021800         AND ORD-MONTH-KEY (3:2) = WS-CMK-YY                      
021900         PERFORM 2100-ACCUM-USER-TABLE                            
022000             THRU 2100-ACCUM-USER-TABLE-EXIT                      
022100     END-IF.                                                      
022200                                                                  
022300     GO TO 1200-LOAD-ORDERS.                                      
022400                                                                  
022500 1200-LOAD-ORDERS-EXIT.                                           
022600     EXIT.                                                        
022700                                                                  
022800 2000-MAINLINE.                                                   
022900                                                                  
023000*    TABLE IS FULLY BUILT BY THE LOAD PASS ABOVE - MAINLINE       
023100*    DRIVES THE NAME LOOKUP, RANK SORT AND PRINT SECTIONS.        
023200     PERFORM 2200-NAME-LOOKUP THRU 2200-NAME-LOOKUP-EXIT.         
023300     PERFORM 3100-RANK-SORT THRU 3100-RANK-SORT-EXIT.             
023400     PERFORM 3200-TOP-N-PRINT THRU 3200-TOP-N-PRINT-EXIT.         
023500     MOVE "NO" TO WS-MORE-RECS.                                   
023600                                                                  
023700 2000-EXIT.                                                       
023800     EXIT.                                                        
023900                                                                  
024000 2100-ACCUM-USER-TABLE.                                           
024100                                                                  
024200     MOVE "N" TO WS-FOUND-SW.                                     
024300     SET LDR-IDX TO 1.                                            
024400     PERFORM 2110-LEADER-SEARCH THRU 2110-LEADER-SEARCH-EXIT      
024500         VARYING LDR-IDX FROM 1 BY 1                              
024600         UNTIL LDR-IDX > WS-USR-CTR.                              
024700                                                                  
024800     IF WS-FOUND-SW = "N"                                         
024900         ADD 1 TO WS-USR-CTR                                      
025000         SET LDR-IDX TO WS-USR-CTR                                
025100         MOVE ORD-USER-ID TO LDR-USER-ID (LDR-IDX)                
025200         MOVE ORD-CARBON-SAVED TO LDR-CO2-SAVED (LDR-IDX)         
025300     END-IF.                                                      
025400                                                                  
025500 2100-ACCUM-USER-TABLE-EXIT.                                      
025600     EXIT.                                                        
025700                                                                  
025800 2110-LEADER-SEARCH.                                              
025900                                                                  
026000     IF LDR-USER-ID (LDR-IDX) = ORD-USER-ID                       
026100         MOVE "Y" TO WS-FOUND-SW                                  
026200         ADD ORD-CARBON-SAVED TO LDR-CO2-SAVED (LDR-IDX)          
026300         SET LDR-IDX TO WS-USR-CTR                                
026400     END-IF.                                                      
026500                                                                  
026600 2110-LEADER-SEARCH-EXIT.                                         
026700     EXIT.                                                        
026800                                                                  
026900 2200-NAME-LOOKUP.                                                
027000                                                                  
027100     IF WS-USR-CTR = ZERO                                         
027200         GO TO 2200-NAME-LOOKUP-EXIT                              
027300     END-IF.                                                      
027400                                                                  
027500     SET LDR-IDX TO 1.                                            
027600     PERFORM 2210-NAME-LOOKUP-ONE THRU 2210-NAME-LOOKUP-ONE-EXIT  
027700         VARYING LDR-IDX FROM 1 BY 1                              
027800         UNTIL LDR-IDX > WS-USR-CTR.                              
027900                                                                  
028000 2200-NAME-LOOKUP-EXIT.                                           
028100     EXIT.                                                        
028200                                                                  
028300 2210-NAME-LOOKUP-ONE.                                            
028400                                                                  
028500     MOVE SPACES TO LDR-NAME (LDR-IDX).                           
028600                                                                  
028700     OPEN INPUT USER-MASTER.                                      
028800                                                                  
028900 2211-NAME-READ.                                                  
029000                                                                  
029100     READ USER-MASTER                                             
029200         AT END                                                   
029300             GO TO 2210-NAME-LOOKUP-ONE-EXIT.                     
029400                                                                  
029500     IF USER-ID-IN = LDR-USER-ID (LDR-IDX)                        
029600         MOVE USRNA-NAME TO LDR-NAME (LDR-IDX)                    
029700         GO TO 2210-NAME-LOOKUP-ONE-EXIT                          
029800     END-IF.                                                      
029900                                                                  
030000     GO TO 2211-NAME-READ.                                        
030100                                                                  
030200 2210-NAME-LOOKUP-ONE-EXIT.                                       
030300     CLOSE USER-MASTER.                                           
030400     EXIT.                                                        
030500                                                                  
030600 3100-RANK-SORT.                                                  
030700                                                                  
030800*    DESCENDING BUBBLE SORT ON CO2 SAVED - SHOP STANDARD SORT     
030900*    STYLE PER CR-0265, SAME PATTERN AS THE EBXADMN MONTH SORT.   
031000     IF WS-USR-CTR < 2                                            
031100         GO TO 3100-RANK-SORT-EXIT                                
031200     END-IF.                                                      
031300                                                                  
031400     MOVE 1 TO WS-RX.                                             
031500     PERFORM 3110-SORT-PASS THRU 3110-SORT-PASS-EXIT              
031600         VARYING WS-RX FROM 1 BY 1                                
031700         UNTIL WS-RX > WS-USR-CTR.                                
031800                                                                  
031900 3100-RANK-SORT-EXIT.                                             
032000     EXIT.                                                        
032100                                                                  
032200 3110-SORT-PASS.                                                  
032300                                                                  
032400     SET LDR-IDX TO 1.                                            
032500     PERFORM 3111-SORT-COMPARE THRU 3111-SORT-COMPARE-EXIT        
032600         VARYING LDR-IDX FROM 1 BY 1                              
032700         UNTIL LDR-IDX > WS-USR-CTR.                              
032800                                                                  
032900 3110-SORT-PASS-EXIT.                                             
033000     EXIT.                                                        
033100                                                                  
033200 3111-SORT-COMPARE.                                               
033300                                                                  
033400     IF LDR-IDX < WS-USR-CTR                                      
033500         IF LDR-CO2-SAVED (LDR-IDX) < LDR-CO2-SAVED (LDR-IDX + 1) 
033600             PERFORM 3112-SORT-SWAP THRU 3112-SORT-SWAP-EXIT      
033700         END-IF                                                   
033800     END-IF.                                                      
033900                                                                  
034000 3111-SORT-COMPARE-EXIT.                                          
034100     EXIT.                                                        
034200                                                                  
034300 3112-SORT-SWAP.                                                  
034400                                                                  
034500     MOVE LDR-ENTRY (LDR-IDX) TO WS-SORT-HOLD.                    
034600     MOVE LDR-ENTRY (LDR-IDX + 1) TO LDR-ENTRY (LDR-IDX).         
034700     MOVE WS-SORT-HOLD TO LDR-ENTRY (LDR-IDX + 1).                
034800                                                                  
034900 3112-SORT-SWAP-EXIT.                                             
035000     EXIT.                                                        
035100                                                                  
035200 3200-TOP-N-PRINT.                                                
035300                                                                  
035400     IF WS-USR-CTR = ZERO                                         
035500         GO TO 3200-TOP-N-PRINT-EXIT                              
035600     END-IF.                                                      
035700                                                                  
035800     SET LDR-IDX TO 1.                                            
035900     PERFORM 3210-TOP-N-PRINT-ONE THRU 3210-TOP-N-PRINT-ONE-EXIT  
036000         VARYING LDR-IDX FROM 1 BY 1                              
036100         UNTIL LDR-IDX > WS-USR-CTR                               
036200            OR LDR-IDX > WS-TOPN-MAX.                             
036300                                                                  
036400 3200-TOP-N-PRINT-EXIT.                                           
036500     EXIT.                                                        
036600                                                                  
036700 3210-TOP-N-PRINT-ONE.                                            
036800                                                                  
036900     SET WS-RX TO LDR-IDX.                                        
037000     MOVE WS-RX TO O-RANK.                                        
037100     MOVE LDR-USER-ID (LDR-IDX) TO O-USER-ID.                     
037200     MOVE LDR-NAME (LDR-IDX) TO O-NAME.                           
037300     MOVE LDR-CO2-SAVED (LDR-IDX) TO O-CO2.                       
037400                                                                  
037500     WRITE PRTLINE FROM RANK-DETAIL-LINE                          
037600         AFTER ADVANCING 1 LINE                                   
037700             AT EOP                                               
037800                 PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.     
037900                                                                  
038000 3210-TOP-N-PRINT-ONE-EXIT.                                       
038100     EXIT.                                                        
038200                                                                  
038300 3000-CLOSING.                                                    
038400                                                                  
038500     CLOSE ORDER-FILE                                             
038600           POSTING-PRTOUT.                                        
038700                                                                  
038800 3000-CLOSING-EXIT.                                               
038900     EXIT.                                                        
039000                                                                  
039100 9900-HEADING.                                                    
039200                                                                  
039300     ADD 1 TO WS-PCTR.                                            
039400     MOVE WS-PCTR TO O-PCTR.                                      
039500                                                                  
039600     WRITE PRTLINE FROM COMPANY-TITLE-LINE                        
039700         AFTER ADVANCING PAGE.                                    
039800     WRITE PRTLINE FROM DETAIL-HEADING-LINE                       
039900         AFTER ADVANCING 1 LINE.                                  
040000     WRITE PRTLINE FROM BLANK-LINE                                
040100         AFTER ADVANCING 1 LINE.                                  
040200                                                                  
040300 9900-HEADING-EXIT.                                               
040400     EXIT.                                                        
