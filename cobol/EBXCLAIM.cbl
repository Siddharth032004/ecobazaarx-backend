000100***************************************************************** 
000200* ECOBAZAARX BATCH SUBSYSTEM                                   *  
000300* PROGRAM:  EBXCLAIM                                           *  
000400* TITLE:    MANUAL COUPON CLAIM PROCESSING                     *  
000500***************************************************************** 
000600 IDENTIFICATION DIVISION.                                         
000700 PROGRAM-ID.          EBXCLAIM.                                   
000800 AUTHOR.              M CALLAHAN.                                 
000900 INSTALLATION.        ECOBAZAARX DATA CENTER - BATCH SECTION.     
001000 DATE-WRITTEN.        02/04/1992.                                 
001100 DATE-COMPILED.                                                   
001200 SECURITY.            COMPANY CONFIDENTIAL - BATCH ONLY.          
001300***************************************************************** 
001400*                     C H A N G E   L O G                      *  
001500*-----------------------------------------------------------------
001600* DATE      PGMR  REQ-NO    DESCRIPTION OF CHANGE                 
001700*-----------------------------------------------------------------
001800* 02/04/92  MBC   INIT      ORIGINAL PROGRAM - VALIDATE AND POST  
001900*                           MANUAL COUPON CLAIM TRANSACTIONS.     
002000* 06/19/93  MBC   CR-0175   DUPLICATE-HOLDING CHECK ADDED -       
002100*                           SAME DISC VALUE AND MIN ORDER REJECT. 
002200* 10/02/94  LKD   CR-0240   REJECT REPORT SPLIT FROM ACCEPT       
002300*                           DETAIL LINE, SAME PRTOUT FILE.        
002400* 04/11/96  LKD   CR-0305   POINTS DEDUCTED FROM AVAILABLE ONLY - 
002500*                           LIFETIME POINTS LEFT UNTOUCHED.       
002600* 09/23/97  RN    CR-0350   CLAIM CODE FORMAT CHANGED TO          
002700*                           "ECOvvv-nnnn" PER EB-REQ-350.         
002800* 08/19/98  DWT   Y2K-0004  YEAR 2000 REVIEW - CPN-EXPIRY-DATE IS 
002900*                           A FULL 4-DIGIT YEAR, NO CHANGE NEEDED.
003000* 02/02/99  DWT   Y2K-0004  Y2K SIGN-OFF - NO FURTHER CHANGE.     
003100* 01/15/02  PVR   CR-0460   NEXT-CLAIM SEQUENCE NUMBER NOW SEEDED 
003200*                           FROM HIGHEST COUPON ID ON FILE.       
003300* 06/09/15  PVR   CR-0461   30-DAY CLAIM EXPIRY NO LONGER         
003400*                           ADDS 30 STRAIGHT ONTO YYYYMMDD -      
003500*                           NOW ROLLS OVER DAYS/MONTHS/YEARS      
003600*                           PROPERLY (WAS PRODUCING DATES         
003700*                           LIKE 20150732).                       
003800***************************************************************** 
003900 ENVIRONMENT DIVISION.                                            
004000 CONFIGURATION SECTION.                                           
004100 SPECIAL-NAMES.                                                   
004200     C01 IS TOP-OF-FORM                                           
004300     CLASS ALPHA-CLASS IS "A" THRU "Z"                            
004400     UPSI-0 ON STATUS IS EBX-RERUN-SW.                            
004500                                                                  
004600 INPUT-OUTPUT SECTION.                                            
004700 FILE-CONTROL.                                                    
004800                                                                  
004900     SELECT CLAIM-REQUEST-FILE                                    
005000         ASSIGN TO CLAIMDAT                                       
005100         ORGANIZATION IS SEQUENTIAL.                              
005200                                                                  
005300     SELECT USER-MASTER                                           
005400         ASSIGN TO USERMSTR                                       
005500         ORGANIZATION IS SEQUENTIAL.                              
005600                                                                  
005700     SELECT USER-MASTER-OUT                                       
005800         ASSIGN TO USERMOUT                                       
005900         ORGANIZATION IS SEQUENTIAL.                              
006000                                                                  
006100     SELECT COUPON-MASTER                                         
006200         ASSIGN TO CPNMSTR                                        
006300         ORGANIZATION IS SEQUENTIAL.                              
006400                                                                  
006500     SELECT COUPON-MASTER-OUT                                     
006600         ASSIGN TO CPNMOUT                                        
006700         ORGANIZATION IS SEQUENTIAL.                              
006800                                                                  
006900     SELECT POINTS-HIST-FILE                                      
007000         ASSIGN TO PTHISOUT                                       
007100         ORGANIZATION IS SEQUENTIAL.                              
007200                                                                  
007300     SELECT CLAIM-PRTOUT                                          
007400         ASSIGN TO CLAIMPRT.                                      
007500                                                                  
007600 DATA DIVISION.                                                   
007700 FILE SECTION.                                                    
007800                                                                  
007900 FD  CLAIM-REQUEST-FILE                                           
008000     LABEL RECORD IS STANDARD                                     
008100     RECORD CONTAINS 41 CHARACTERS                                
008200     DATA RECORD IS CLAIM-REC                                     
008300     RECORDING MODE F.                                            
008400 01  CLAIM-REC.                                                   
008500     05  CLM-USER-ID           PIC 9(08).                         
008600     05  CLM-DISC-TYPE         PIC X(07).                         
008700     05  CLM-DISC-VALUE        PIC 9(05)V99.                      
008800     05  CLM-MIN-ORDER         PIC 9(07)V99.                      
008900     05  CLM-POINTS-REQUIRED   PIC 9(05).                         
009000     05  FILLER                PIC X(05).                         
009100*    ALTERNATE VIEW OF THE CLAIM TRANSACTION - USED WHEN          
009200*    ONLY THE DISCOUNT AMOUNTS NEED TO BE TESTED TOGETHER.        
009300 01  CLM-REC-AMT-ALT REDEFINES CLAIM-REC.                         
009400     05  FILLER                PIC X(15).                         
009500     05  CLMA-DISC-VALUE       PIC 9(05)V99.                      
009600     05  CLMA-MIN-ORDER        PIC 9(07)V99.                      
009700     05  FILLER                PIC X(10).                         
009800                                                                  
009900 FD  USER-MASTER                                                  
010000     LABEL RECORD IS STANDARD                                     
010100     RECORD CONTAINS 82 CHARACTERS                                
010200     DATA RECORD IS USER-REC-IN                                   
010300     RECORDING MODE F.                                            
010400 01  USER-REC-IN.                                                 
010500     05  USER-ID-IN            PIC 9(08).                         
010600     05  USER-NAME-IN          PIC X(25).                         
010700     05  USER-ROLE-IN          PIC X(08).                         
010800     05  USER-TOTAL-PTS-IN     PIC 9(09).                         
010900     05  USER-AVAIL-PTS-IN     PIC 9(09).                         
011000     05  USER-LEVEL-IN         PIC X(15).                         
011100     05  USER-ECO-ORDERS-IN    PIC 9(05).                         
011200     05  FILLER                PIC X(03).                         
011300*    ALTERNATE VIEW OF THE USER RECORD - USED WHEN THE            
011400*    AVAILABLE-POINTS EDIT TESTS THE BALANCE IN ISOLATION.        
011500 01  USER-REC-PTS-ALT REDEFINES USER-REC-IN.                      
011600     05  FILLER                PIC X(50).                         
011700     05  USRPA-AVAIL-PTS       PIC 9(09).                         
011800     05  FILLER                PIC X(23).                         
011900                                                                  
012000 FD  USER-MASTER-OUT                                              
012100     LABEL RECORD IS STANDARD                                     
012200     RECORD CONTAINS 82 CHARACTERS                                
012300     DATA RECORD IS USER-REC-OUT                                  
012400     RECORDING MODE F.                                            
012500 01  USER-REC-OUT.                                                
012600     05  USER-ID-OUT           PIC 9(08).                         
012700     05  USER-NAME-OUT         PIC X(25).                         
012800     05  USER-ROLE-OUT         PIC X(08).                         
012900     05  USER-TOTAL-PTS-OUT    PIC 9(09).                         
013000     05  USER-AVAIL-PTS-OUT    PIC 9(09).                         
013100     05  USER-LEVEL-OUT        PIC X(15).                         
013200     05  USER-ECO-ORDERS-OUT   PIC 9(05).                         
013300     05  FILLER                PIC X(03).                         
013400                                                                  
013500 FD  COUPON-MASTER                                                
013600     LABEL RECORD IS STANDARD                                     
013700     RECORD CONTAINS 70 CHARACTERS                                
013800     DATA RECORD IS CPN-REC-IN                                    
013900     RECORDING MODE F.                                            
014000 01  CPN-REC-IN.                                                  
014100     05  CPN-ID-IN             PIC 9(08).                         
014200     05  CPN-CODE-IN           PIC X(16).                         
014300     05  CPN-USER-ID-IN        PIC 9(08).                         
014400     05  CPN-DISC-TYPE-IN      PIC X(07).                         
014500     05  CPN-DISC-VALUE-IN     PIC 9(05)V99.                      
014600     05  CPN-MIN-ORDER-IN      PIC 9(07)V99.                      
014700     05  CPN-EXPIRY-DATE-IN    PIC 9(08).                         
014800     05  CPN-STATUS-IN         PIC X(08).                         
014900     05  CPN-THRESHOLD-IN      PIC 9(05).                         
015000     05  FILLER                PIC X(05).                         
015100                                                                  
015200 FD  COUPON-MASTER-OUT                                            
015300     LABEL RECORD IS STANDARD                                     
015400     RECORD CONTAINS 70 CHARACTERS                                
015500     DATA RECORD IS CPN-REC-OUT                                   
015600     RECORDING MODE F.                                            
015700 01  CPN-REC-OUT.                                                 
015800     05  CPN-ID-OUT            PIC 9(08).                         
015900     05  CPN-CODE-OUT          PIC X(16).                         
016000     05  CPN-USER-ID-OUT       PIC 9(08).                         
016100     05  CPN-DISC-TYPE-OUT     PIC X(07).                         
016200     05  CPN-DISC-VALUE-OUT    PIC 9(05)V99.                      
016300     05  CPN-MIN-ORDER-OUT     PIC 9(07)V99.                      
016400     05  CPN-EXPIRY-DATE-OUT   PIC 9(08).                         
016500     05  CPN-STATUS-OUT        PIC X(08).                         
016600     05  CPN-THRESHOLD-OUT     PIC 9(05).                         
016700     05  FILLER                PIC X(05).                         
016800                                                                  
016900 FD  POINTS-HIST-FILE                                             
017000     LABEL RECORD IS STANDARD                                     
017100     RECORD CONTAINS 61 CHARACTERS                                
017200     DATA RECORD IS HIST-REC                                      
017300     RECORDING MODE F.                                            
017400 01  HIST-REC.                                                    
017500     05  HIS-USER-ID           PIC 9(08).                         
017600     05  HIS-ORDER-ID          PIC 9(08).                         
017700     05  HIS-POINTS-CHANGE     PIC S9(09).                        
017800     05  HIS-DESC              PIC X(40).                         
017900     05  FILLER                PIC X(02).                         
018000                                                                  
018100 FD  CLAIM-PRTOUT                                                 
018200     LABEL RECORD IS OMITTED                                      
018300     RECORD CONTAINS 132 CHARACTERS                               
018400     LINAGE IS 60 WITH FOOTING AT 55                              
018500     DATA RECORD IS PRTLINE                                       
018600     RECORDING MODE F.                                            
018700 01  PRTLINE                   PIC X(132).                        
018800                                                                  
018900 WORKING-STORAGE SECTION.                                         
019000                                                                  
019100 77  WS-MORE-RECS              PIC XXX        VALUE "YES".        
019200 77  WS-PCTR                   PIC 99   COMP  VALUE ZERO.         
019300 77  WS-NEXT-SUFFIX            PIC 9(04) COMP VALUE ZERO.         
019400 77  WS-NEXT-COUPON-ID         PIC 9(08) COMP VALUE ZERO.         
019500 77  EBX-RERUN-SW              PIC X          VALUE "N".          
019600                                                                  
019700 01  WS-FOUND-SW               PIC X          VALUE "N".          
019800 01  WS-DUP-SW                 PIC X          VALUE "N".          
019900 01  WS-PX                     PIC 9(04) COMP VALUE ZERO.         
020000 01  WS-USER-CTR               PIC 9(05) COMP VALUE ZERO.         
020100 01  WS-CPN-CTR                PIC 9(05) COMP VALUE ZERO.         
020200 01  WS-ACC-CTR                PIC 9(07) COMP VALUE ZERO.         
020300 01  WS-REJ-CTR                PIC 9(07) COMP VALUE ZERO.         
020400 01  WS-REJECT-RSN             PIC X(30)      VALUE SPACES.       
020500                                                                  
020600 01  WS-SYSTEM-DATE.                                              
020700     05  WS-SYS-YY             PIC 99.                            
020800     05  WS-SYS-MM             PIC 99.                            
020900     05  WS-SYS-DD             PIC 99.                            
021000     05  FILLER                PIC X(02)     VALUE SPACES.        
021100*    ALTERNATE VIEW OF THE RUN DATE AS ONE 6-DIGIT FIELD.         
021200 01  WS-SYSTEM-DATE-ALT REDEFINES WS-SYSTEM-DATE.                 
021300     05  WS-SDA-YYMMDD         PIC 9(06).                         
021400     05  FILLER                PIC X(02)     VALUE SPACES.        
021500                                                                  
021600 01  WS-TODAY-YYYYMMDD         PIC 9(08)      VALUE ZERO.         
021700*    06/09/15 PVR CR-0461 DAY-COUNT/ROLLOVER WORK AREA FOR        
021800*    9400-CALC-EXPIRY-DATE - REPLACES THE OLD STRAIGHT            
021900*    INTEGER ADD ONTO YYYYMMDD THAT COULD ROLL A DATE PAST        
022000*    THE END OF ITS MONTH.                                        
022100 01  WS-EXPIRY-DAYS           PIC 9(03) COMP VALUE ZERO.          
022200 01  WS-EXPIRY-WORK           PIC 9(08)      VALUE ZERO.          
022300 01  WS-EXP-DATE-WORK         PIC 9(08)      VALUE ZERO.          
022400 01  WS-EXP-DATE-SPLIT REDEFINES WS-EXP-DATE-WORK.                
022500     05  WS-EXP-YY            PIC 9(04).                          
022600     05  WS-EXP-MM            PIC 9(02).                          
022700     05  WS-EXP-DD            PIC 9(02).                          
022800 01  WS-EXP-DIM-LIT           PIC X(24)                           
022900         VALUE "312831303130313130313031".                        
023000 01  WS-EXP-DIM-TAB REDEFINES WS-EXP-DIM-LIT.                     
023100     05  WS-EXP-DIM           PIC 99 OCCURS 12 TIMES.             
023200 01  WS-EXP-DIM-CUR           PIC 99    COMP VALUE ZERO.          
023300 01  WS-EXP-QUOT              PIC 9(04) COMP VALUE ZERO.          
023400 01  WS-EXP-REM4              PIC 9(04) COMP VALUE ZERO.          
023500 01  WS-EXP-REM100            PIC 9(04) COMP VALUE ZERO.          
023600 01  WS-EXP-REM400            PIC 9(04) COMP VALUE ZERO.          
023700                                                                  
023800*    USER WORKING TABLE - LOADED FROM USER-MASTER                 
023900 01  USER-TABLE.                                                  
024000     05  USR-ENTRY OCCURS 300 TIMES INDEXED BY USR-IDX.           
024100         10  USR-ID             PIC 9(08).                        
024200         10  USR-NAME           PIC X(25).                        
024300         10  USR-ROLE           PIC X(08).                        
024400         10  USR-TOTAL-PTS      PIC 9(09).                        
024500         10  USR-AVAIL-PTS      PIC 9(09).                        
024600         10  USR-LEVEL          PIC X(15).                        
024700         10  USR-ECO-ORDERS     PIC 9(05).                        
024800         10  FILLER             PIC X(07).                        
024900                                                                  
025000*    COUPON WORKING TABLE - LOADED FROM COUPON-MASTER             
025100 01  COUPON-TABLE.                                                
025200     05  CPN-ENTRY OCCURS 500 TIMES INDEXED BY CPN-IDX.           
025300         10  CPN-ID             PIC 9(08).                        
025400         10  CPN-CODE           PIC X(16).                        
025500         10  CPN-USER-ID        PIC 9(08).                        
025600         10  CPN-DISC-TYPE      PIC X(07).                        
025700         10  CPN-DISC-VALUE     PIC 9(05)V99.                     
025800         10  CPN-MIN-ORDER      PIC 9(07)V99.                     
025900         10  CPN-EXPIRY-DATE    PIC 9(08).                        
026000         10  CPN-STATUS         PIC X(08).                        
026100         10  CPN-THRESHOLD      PIC 9(05).                        
026200         10  FILLER             PIC X(05).                        
026300                                                                  
026400 01  COMPANY-TITLE-LINE.                                          
026500     05  FILLER       PIC X(06)  VALUE "DATE: ".                  
026600     05  O-MONTH      PIC 99.                                     
026700     05  FILLER       PIC X      VALUE "/".                       
026800     05  O-DAY        PIC 99.                                     
026900     05  FILLER       PIC X      VALUE "/".                       
027000     05  O-YEAR       PIC 99.                                     
027100     05  FILLER       PIC X(42)  VALUE SPACES.                    
027200     05  FILLER       PIC X(22)  VALUE "ECOBAZAARX - EBXCLAIM".   
027300     05  FILLER       PIC X(40)  VALUE SPACES.                    
027400     05  FILLER       PIC X(06)  VALUE "PAGE: ".                  
027500     05  O-PCTR       PIC Z9.                                     
027600                                                                  
027700 01  DETAIL-HEADING-LINE.                                         
027800     05  FILLER       PIC X(22)  VALUE "COUPON CLAIM PROCESSING". 
027900     05  FILLER       PIC X(110) VALUE SPACES.                    
028000                                                                  
028100 01  ACCEPT-LINE.                                                 
028200     05  FILLER              PIC X(03)      VALUE SPACES.         
028300     05  FILLER              PIC X(09)      VALUE "ACCEPTED:".    
028400     05  FILLER              PIC X(02)      VALUE SPACES.         
028500     05  O-AC-USER-ID         PIC 9(08).                          
028600     05  FILLER              PIC X(03)      VALUE SPACES.         
028700     05  FILLER              PIC X(05)      VALUE "CODE:".        
028800     05  O-AC-CODE            PIC X(16).                          
028900     05  FILLER              PIC X(02)      VALUE SPACES.         
029000     05  FILLER              PIC X(04)      VALUE "PTS:".         
029100     05  O-AC-PTS             PIC ZZZZ9.                          
029200     05  FILLER              PIC X(79)      VALUE SPACES.         
029300                                                                  
029400 01  REJECT-LINE.                                                 
029500     05  FILLER              PIC X(03)      VALUE SPACES.         
029600     05  FILLER              PIC X(10)      VALUE "REJECTED: ".   
029700     05  O-RJ-USER-ID         PIC 9(08).                          
029800     05  FILLER              PIC X(03)      VALUE SPACES.         
029900     05  O-RJ-REASON          PIC X(30).                          
030000     05  FILLER              PIC X(78)      VALUE SPACES.         
030100                                                                  
030200 01  GRANDTOTAL-LINE.                                             
030300     05  FILLER       PIC X(18)  VALUE "CLAIMS ACCEPTED: ".       
030400     05  O-GT-ACC      PIC ZZ,ZZ9.                                
030500     05  FILLER       PIC X(10)  VALUE SPACES.                    
030600     05  FILLER       PIC X(18)  VALUE "CLAIMS REJECTED: ".       
030700     05  O-GT-REJ      PIC ZZ,ZZ9.                                
030800     05  FILLER       PIC X(78)  VALUE SPACES.                    
030900                                                                  
031000 01  BLANK-LINE.                                                  
031100     05  FILLER              PIC X(132)     VALUE SPACES.         
031200                                                                  
031300 PROCEDURE DIVISION.                                              
031400                                                                  
031500 0000-EBXCLAIM.                                                   
031600                                                                  
031700     PERFORM 1000-INIT THRU 1000-INIT-EXIT.                       
031800     PERFORM 2000-MAINLINE THRU 2000-EXIT                         
031900         UNTIL WS-MORE-RECS = "NO".                               
032000     PERFORM 3000-CLOSING THRU 3000-CLOSING-EXIT.                 
032100     STOP RUN.                                                    
032200                                                                  
032300 1000-INIT.                                                       
032400                                                                  
032500     ACCEPT WS-SYSTEM-DATE FROM DATE.                             
032600     MOVE WS-SYS-MM TO O-MONTH.                                   
032700     MOVE WS-SYS-DD TO O-DAY.                                     
032800     MOVE WS-SYS-YY TO O-YEAR.                                    
032900     COMPUTE WS-TODAY-YYYYMMDD =                                  
033000         20000000 + (WS-SYS-YY * 10000)                           
033100                  + (WS-SYS-MM * 100) + WS-SYS-DD.                
033200                                                                  
033300     OPEN INPUT CLAIM-REQUEST-FILE                                
033400                USER-MASTER                                       
033500                COUPON-MASTER.                                    
033600     OPEN OUTPUT USER-MASTER-OUT                                  
033700                 COUPON-MASTER-OUT                                
033800                 POINTS-HIST-FILE                                 
033900                 CLAIM-PRTOUT.                                    
034000                                                                  
034100     PERFORM 1200-LOAD-USERS THRU 1200-LOAD-USERS-EXIT.           
034200     PERFORM 1300-LOAD-COUPONS THRU 1300-LOAD-COUPONS-EXIT.       
034300                                                                  
034400     PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.                 
034500     PERFORM 9000-READ-CLAIM THRU 9000-READ-CLAIM-EXIT.           
034600                                                                  
034700 1000-INIT-EXIT.                                                  
034800     EXIT.                                                        
034900                                                                  
035000 1200-LOAD-USERS.                                                 
035100                                                                  
035200     READ USER-MASTER                                             
035300         AT END                                                   
035400             GO TO 1200-LOAD-USERS-EXIT.                          
035500                                                                  
035600     ADD 1 TO WS-USER-CTR.                                        
035700     SET USR-IDX TO WS-USER-CTR.                                  
035800     MOVE USER-ID-IN          TO USR-ID (USR-IDX).                
035900     MOVE USER-NAME-IN        TO USR-NAME (USR-IDX).              
036000     MOVE USER-ROLE-IN        TO USR-ROLE (USR-IDX).              
036100     MOVE USER-TOTAL-PTS-IN   TO USR-TOTAL-PTS (USR-IDX).         
036200     MOVE USER-AVAIL-PTS-IN   TO USR-AVAIL-PTS (USR-IDX).         
036300     MOVE USER-LEVEL-IN       TO USR-LEVEL (USR-IDX).             
036400     MOVE USER-ECO-ORDERS-IN  TO USR-ECO-ORDERS (USR-IDX).        
036500                                                                  
036600     GO TO 1200-LOAD-USERS.                                       
036700                                                                  
036800 1200-LOAD-USERS-EXIT.                                            
036900     EXIT.                                                        
037000                                                                  
037100 1300-LOAD-COUPONS.                                               
037200                                                                  
037300     READ COUPON-MASTER                                           
037400         AT END                                                   
037500             GO TO 1300-LOAD-COUPONS-EXIT.                        
037600                                                                  
037700     ADD 1 TO WS-CPN-CTR.                                         
037800     SET CPN-IDX TO WS-CPN-CTR.                                   
037900     MOVE CPN-ID-IN           TO CPN-ID (CPN-IDX).                
038000     MOVE CPN-CODE-IN         TO CPN-CODE (CPN-IDX).              
038100     MOVE CPN-USER-ID-IN      TO CPN-USER-ID (CPN-IDX).           
038200     MOVE CPN-DISC-TYPE-IN    TO CPN-DISC-TYPE (CPN-IDX).         
038300     MOVE CPN-DISC-VALUE-IN   TO CPN-DISC-VALUE (CPN-IDX).        
038400     MOVE CPN-MIN-ORDER-IN    TO CPN-MIN-ORDER (CPN-IDX).         
038500     MOVE CPN-EXPIRY-DATE-IN  TO CPN-EXPIRY-DATE (CPN-IDX).       
038600     MOVE CPN-STATUS-IN       TO CPN-STATUS (CPN-IDX).            
038700     MOVE CPN-THRESHOLD-IN    TO CPN-THRESHOLD (CPN-IDX).         
038800                                                                  
038900     IF CPN-ID-IN > WS-NEXT-COUPON-ID                             
039000         MOVE CPN-ID-IN TO WS-NEXT-COUPON-ID                      
039100     END-IF.                                                      
039200                                                                  
039300     GO TO 1300-LOAD-COUPONS.                                     
039400                                                                  
039500 1300-LOAD-COUPONS-EXIT.                                          
039600     EXIT.                                                        
039700                                                                  
039800 2000-MAINLINE.                                                   
039900                                                                  
040000     PERFORM 2100-VALIDATION THRU 2100-VALIDATION-EXIT.           
040100                                                                  
040200     IF WS-DUP-SW = "Y" OR WS-FOUND-SW = "N"                      
040300         PERFORM 2200-CLAIM-REJECT THRU 2200-CLAIM-REJECT-EXIT    
040400     ELSE                                                         
040500         PERFORM 2300-CLAIM-ACCEPT THRU 2300-CLAIM-ACCEPT-EXIT    
040600     END-IF.                                                      
040700                                                                  
040800     PERFORM 9000-READ-CLAIM THRU 9000-READ-CLAIM-EXIT.           
040900                                                                  
041000 2000-EXIT.                                                       
041100     EXIT.                                                        
041200                                                                  
041300 2100-VALIDATION.                                                 
041400                                                                  
041500     MOVE "N" TO WS-DUP-SW.                                       
041600     MOVE SPACES TO WS-REJECT-RSN.                                
041700                                                                  
041800     PERFORM 9200-FIND-USER THRU 9200-FIND-USER-EXIT.             
041900     IF WS-FOUND-SW = "N"                                         
042000         MOVE "USER NOT FOUND" TO WS-REJECT-RSN                   
042100         GO TO 2100-VALIDATION-EXIT                               
042200     END-IF.                                                      
042300                                                                  
042400     SET CPN-IDX TO 1.                                            
042500     PERFORM 2110-HOLD-SEARCH THRU 2110-HOLD-SEARCH-EXIT          
042600         VARYING CPN-IDX FROM 1 BY 1                              
042700         UNTIL CPN-IDX > WS-CPN-CTR.                              
042800                                                                  
042900     IF WS-DUP-SW = "Y"                                           
043000         MOVE "DUPLICATE COUPON HELD" TO WS-REJECT-RSN            
043100         GO TO 2100-VALIDATION-EXIT                               
043200     END-IF.                                                      
043300                                                                  
043400     IF USR-AVAIL-PTS (WS-PX) < CLM-POINTS-REQUIRED               
043500         MOVE "N" TO WS-FOUND-SW                                  
043600         MOVE "INSUFFICIENT POINTS" TO WS-REJECT-RSN              
043700     END-IF.                                                      
043800                                                                  
043900 2100-VALIDATION-EXIT.                                            
044000     EXIT.                                                        
044100                                                                  
044200 2110-HOLD-SEARCH.                                                
044300                                                                  
044400     IF CPN-USER-ID (CPN-IDX) = CLM-USER-ID AND                   
044500        CPN-STATUS (CPN-IDX) = "UNUSED" AND                       
044600        CPN-DISC-VALUE (CPN-IDX) = CLM-DISC-VALUE AND             
044700        CPN-MIN-ORDER (CPN-IDX) = CLM-MIN-ORDER                   
044800         MOVE "Y" TO WS-DUP-SW                                    
044900     END-IF.                                                      
045000                                                                  
045100 2110-HOLD-SEARCH-EXIT.                                           
045200     EXIT.                                                        
045300                                                                  
045400 2200-CLAIM-REJECT.                                               
045500                                                                  
045600     MOVE CLM-USER-ID TO O-RJ-USER-ID.                            
045700     MOVE WS-REJECT-RSN TO O-RJ-REASON.                           
045800     WRITE PRTLINE FROM REJECT-LINE                               
045900         AFTER ADVANCING 1 LINE                                   
046000             AT EOP                                               
046100                 PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.     
046200                                                                  
046300     ADD 1 TO WS-REJ-CTR.                                         
046400                                                                  
046500 2200-CLAIM-REJECT-EXIT.                                          
046600     EXIT.                                                        
046700                                                                  
046800 2300-CLAIM-ACCEPT.                                               
046900                                                                  
047000     SUBTRACT CLM-POINTS-REQUIRED FROM USR-AVAIL-PTS (WS-PX).     
047100                                                                  
047200     ADD 1 TO WS-CPN-CTR.                                         
047300     ADD 1 TO WS-NEXT-COUPON-ID.                                  
047400     ADD 1 TO WS-NEXT-SUFFIX.                                     
047500     SET CPN-IDX TO WS-CPN-CTR.                                   
047600                                                                  
047700     MOVE WS-NEXT-COUPON-ID TO CPN-ID (CPN-IDX).                  
047800     PERFORM 2310-BUILD-CODE THRU 2310-BUILD-CODE-EXIT.           
047900     MOVE CLM-USER-ID TO CPN-USER-ID (CPN-IDX).                   
048000     MOVE CLM-DISC-TYPE TO CPN-DISC-TYPE (CPN-IDX).               
048100     MOVE CLM-DISC-VALUE TO CPN-DISC-VALUE (CPN-IDX).             
048200     MOVE CLM-MIN-ORDER TO CPN-MIN-ORDER (CPN-IDX).               
048300     MOVE 30 TO WS-EXPIRY-DAYS.                                   
048320     PERFORM 9400-CALC-EXPIRY-DATE THRU                           
048340         9400-CALC-EXPIRY-DATE-EXIT.                              
048360     MOVE WS-EXPIRY-WORK TO CPN-EXPIRY-DATE (CPN-IDX).            
048500     MOVE "UNUSED" TO CPN-STATUS (CPN-IDX).                       
048600     MOVE ZERO TO CPN-THRESHOLD (CPN-IDX).                        
048700                                                                  
048800     MOVE CLM-USER-ID TO HIS-USER-ID.                             
048900     MOVE ZERO TO HIS-ORDER-ID.                                   
049000     COMPUTE HIS-POINTS-CHANGE = ZERO - CLM-POINTS-REQUIRED.      
049100     MOVE "MANUAL COUPON CLAIM" TO HIS-DESC.                      
049200     WRITE HIST-REC.                                              
049300                                                                  
049400     MOVE CLM-USER-ID TO O-AC-USER-ID.                            
049500     MOVE CPN-CODE (CPN-IDX) TO O-AC-CODE.                        
049600     MOVE CLM-POINTS-REQUIRED TO O-AC-PTS.                        
049700     WRITE PRTLINE FROM ACCEPT-LINE                               
049800         AFTER ADVANCING 1 LINE                                   
049900             AT EOP                                               
050000                 PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.     
050100                                                                  
050200     ADD 1 TO WS-ACC-CTR.                                         
050300                                                                  
050400 2300-CLAIM-ACCEPT-EXIT.                                          
050500     EXIT.                                                        
050600                                                                  
050700 2310-BUILD-CODE.                                                 
050800                                                                  
050900     MOVE SPACES TO CPN-CODE (CPN-IDX).                           
051000     MOVE "ECO" TO CPN-CODE (CPN-IDX) (1:3).                      
051100     MOVE CLM-DISC-VALUE TO CPN-CODE (CPN-IDX) (4:8).             
051200     MOVE "-" TO CPN-CODE (CPN-IDX) (12:1).                       
051300     MOVE WS-NEXT-SUFFIX TO CPN-CODE (CPN-IDX) (13:4).            
051400                                                                  
051500 2310-BUILD-CODE-EXIT.                                            
051600     EXIT.                                                        
051700                                                                  
051800 3000-CLOSING.                                                    
051900                                                                  
052000     MOVE WS-ACC-CTR TO O-GT-ACC.                                 
052100     MOVE WS-REJ-CTR TO O-GT-REJ.                                 
052200     WRITE PRTLINE FROM GRANDTOTAL-LINE                           
052300         AFTER ADVANCING 3 LINES.                                 
052400                                                                  
052500     PERFORM 3100-REWRITE-USERS THRU 3100-REWRITE-USERS-EXIT.     
052600     PERFORM 3200-REWRITE-COUPONS THRU 3200-REWRITE-COUPONS-EXIT. 
052700                                                                  
052800     CLOSE CLAIM-REQUEST-FILE  USER-MASTER                        
052900           USER-MASTER-OUT     COUPON-MASTER                      
053000           COUPON-MASTER-OUT   POINTS-HIST-FILE                   
053100           CLAIM-PRTOUT.                                          
053200                                                                  
053300 3000-CLOSING-EXIT.                                               
053400     EXIT.                                                        
053500                                                                  
053600 3100-REWRITE-USERS.                                              
053700                                                                  
053800     SET USR-IDX TO 1.                                            
053900     PERFORM 3110-USER-WRITE-ONE THRU 3110-USER-WRITE-ONE-EXIT    
054000         VARYING USR-IDX FROM 1 BY 1                              
054100         UNTIL USR-IDX > WS-USER-CTR.                             
054200                                                                  
054300 3100-REWRITE-USERS-EXIT.                                         
054400     EXIT.                                                        
054500                                                                  
054600 3110-USER-WRITE-ONE.                                             
054700                                                                  
054800     MOVE USR-ID (USR-IDX)          TO USER-ID-OUT.               
054900     MOVE USR-NAME (USR-IDX)        TO USER-NAME-OUT.             
055000     MOVE USR-ROLE (USR-IDX)        TO USER-ROLE-OUT.             
055100     MOVE USR-TOTAL-PTS (USR-IDX)   TO USER-TOTAL-PTS-OUT.        
055200     MOVE USR-AVAIL-PTS (USR-IDX)   TO USER-AVAIL-PTS-OUT.        
055300     MOVE USR-LEVEL (USR-IDX)       TO USER-LEVEL-OUT.            
055400     MOVE USR-ECO-ORDERS (USR-IDX)  TO USER-ECO-ORDERS-OUT.       
055500     WRITE USER-REC-OUT.                                          
055600                                                                  
055700 3110-USER-WRITE-ONE-EXIT.                                        
055800     EXIT.                                                        
055900                                                                  
056000 3200-REWRITE-COUPONS.                                            
056100                                                                  
056200     SET CPN-IDX TO 1.                                            
056300     PERFORM 3210-COUPON-WRITE-ONE THRU 3210-COUPON-WRITE-ONE-EXIT
056400         VARYING CPN-IDX FROM 1 BY 1                              
056500         UNTIL CPN-IDX > WS-CPN-CTR.                              
056600                                                                  
056700 3200-REWRITE-COUPONS-EXIT.                                       
056800     EXIT.                                                        
056900                                                                  
057000 3210-COUPON-WRITE-ONE.                                           
057100                                                                  
057200     MOVE CPN-ID (CPN-IDX)          TO CPN-ID-OUT.                
057300     MOVE CPN-CODE (CPN-IDX)        TO CPN-CODE-OUT.              
057400     MOVE CPN-USER-ID (CPN-IDX)     TO CPN-USER-ID-OUT.           
057500     MOVE CPN-DISC-TYPE (CPN-IDX)   TO CPN-DISC-TYPE-OUT.         
057600     MOVE CPN-DISC-VALUE (CPN-IDX)  TO CPN-DISC-VALUE-OUT.        
057700     MOVE CPN-MIN-ORDER (CPN-IDX)   TO CPN-MIN-ORDER-OUT.         
057800     MOVE CPN-EXPIRY-DATE (CPN-IDX) TO CPN-EXPIRY-DATE-OUT.       
057900     MOVE CPN-STATUS (CPN-IDX)      TO CPN-STATUS-OUT.            
058000     MOVE CPN-THRESHOLD (CPN-IDX)   TO CPN-THRESHOLD-OUT.         
058100     WRITE CPN-REC-OUT.                                           
058200                                                                  
058300 3210-COUPON-WRITE-ONE-EXIT.                                      
058400     EXIT.                                                        
058500                                                                  
058600 9000-READ-CLAIM.                                                 
058700                                                                  
058800     READ CLAIM-REQUEST-FILE                                      
058900         AT END                                                   
059000             MOVE "NO" TO WS-MORE-RECS.                           
059100                                                                  
059200 9000-READ-CLAIM-EXIT.                                            
059300     EXIT.                                                        
059400                                                                  
059500 9200-FIND-USER.                                                  
059600                                                                  
059700     MOVE "N" TO WS-FOUND-SW.                                     
059800     SET USR-IDX TO 1.                                            
059900     PERFORM 9210-USER-SEARCH THRU 9210-USER-SEARCH-EXIT          
060000         VARYING USR-IDX FROM 1 BY 1                              
060100         UNTIL USR-IDX > WS-USER-CTR.                             
060200                                                                  
060300 9200-FIND-USER-EXIT.                                             
060400     EXIT.                                                        
060500                                                                  
060600 9210-USER-SEARCH.                                                
060700                                                                  
060800     IF USR-ID (USR-IDX) = CLM-USER-ID                            
060900         MOVE "Y" TO WS-FOUND-SW                                  
061000         MOVE USR-IDX TO WS-PX                                    
061100         SET USR-IDX TO WS-USER-CTR                               
061200     END-IF.                                                      
061300                                                                  
061400 9210-USER-SEARCH-EXIT.                                           
061500     EXIT.                                                        
061600                                                                  
061700 9400-CALC-EXPIRY-DATE.                                           
061800                                                                  
061900*    06/09/15 PVR CR-0461 REAL CALENDAR ROLLOVER FOR AN           
062000*    N-DAY COUPON EXPIRY - WS-EXPIRY-DAYS IS SET BY THE           
062100*    CALLER BEFORE THIS IS PERFORMED; WS-EXPIRY-WORK COMES        
062200*    BACK AS A VALID YYYYMMDD, NEVER A DAY NUMBER OVER THE        
062300*    END OF ITS MONTH.                                            
062400     MOVE WS-TODAY-YYYYMMDD TO WS-EXP-DATE-WORK.                  
062500     ADD WS-EXPIRY-DAYS TO WS-EXP-DD.                             
062600                                                                  
062700 9410-EXPIRY-ROLLOVER.                                            
062800     PERFORM 9420-DAYS-IN-MONTH THRU                              
062900         9420-DAYS-IN-MONTH-EXIT.                                 
063000     IF WS-EXP-DD NOT > WS-EXP-DIM-CUR                            
063100         GO TO 9400-CALC-EXPIRY-DATE-EXIT                         
063200     END-IF.                                                      
063300     SUBTRACT WS-EXP-DIM-CUR FROM WS-EXP-DD.                      
063400     ADD 1 TO WS-EXP-MM.                                          
063500     IF WS-EXP-MM > 12                                            
063600         MOVE 1 TO WS-EXP-MM                                      
063700         ADD 1 TO WS-EXP-YY                                       
063800     END-IF.                                                      
063900     GO TO 9410-EXPIRY-ROLLOVER.                                  
064000                                                                  
064100 9400-CALC-EXPIRY-DATE-EXIT.                                      
064200     MOVE WS-EXP-DATE-WORK TO WS-EXPIRY-WORK.                     
064300     EXIT.                                                        
064400                                                                  
064500 9420-DAYS-IN-MONTH.                                              
064600     MOVE WS-EXP-DIM (WS-EXP-MM) TO WS-EXP-DIM-CUR.               
064700     IF WS-EXP-MM NOT = 2                                         
064800         GO TO 9420-DAYS-IN-MONTH-EXIT                            
064900     END-IF.                                                      
065000     DIVIDE WS-EXP-YY BY 4 GIVING WS-EXP-QUOT                     
065100         REMAINDER WS-EXP-REM4.                                   
065200     IF WS-EXP-REM4 NOT = ZERO                                    
065300         GO TO 9420-DAYS-IN-MONTH-EXIT                            
065400     END-IF.                                                      
065500     DIVIDE WS-EXP-YY BY 100 GIVING WS-EXP-QUOT                   
065600         REMAINDER WS-EXP-REM100.                                 
065700     IF WS-EXP-REM100 NOT = ZERO                                  
065800         MOVE 29 TO WS-EXP-DIM-CUR                                
065900         GO TO 9420-DAYS-IN-MONTH-EXIT                            
066000     END-IF.                                                      
066100     DIVIDE WS-EXP-YY BY 400 GIVING WS-EXP-QUOT                   
066200         REMAINDER WS-EXP-REM400.                                 
066300     IF WS-EXP-REM400 = ZERO                                      
066400         MOVE 29 TO WS-EXP-DIM-CUR                                
066500     END-IF.                                                      
066600                                                                  
066700 9420-DAYS-IN-MONTH-EXIT.                                         
066800     EXIT.                                                        
066900 9900-HEADING.                                                    
067000                                                                  
067100     ADD 1 TO WS-PCTR.                                            
067200     MOVE WS-PCTR TO O-PCTR.                                      
067300                                                                  
067400     WRITE PRTLINE FROM COMPANY-TITLE-LINE                        
067500         AFTER ADVANCING PAGE.                                    
067600     WRITE PRTLINE FROM DETAIL-HEADING-LINE                       
067700         AFTER ADVANCING 1 LINE.                                  
067800     WRITE PRTLINE FROM BLANK-LINE                                
067900         AFTER ADVANCING 1 LINE.                                  
068000                                                                  
068100 9900-HEADING-EXIT.                                               
068200     EXIT.                                                        
