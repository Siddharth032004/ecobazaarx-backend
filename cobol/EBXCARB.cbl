000100***************************************************************** 
000200* ECOBAZAARX BATCH SUBSYSTEM                                   *  
000300* PROGRAM:  EBXCARB                                            *  
000400* TITLE:    PRODUCT CARBON FOOTPRINT CALCULATOR                *  
000500***************************************************************** 
000600 IDENTIFICATION DIVISION.                                         
000700 PROGRAM-ID.          EBXCARB.                                    
000800 AUTHOR.              R NAGARWALA.                                
000900 INSTALLATION.        ECOBAZAARX DATA CENTER - BATCH SECTION.     
001000 DATE-WRITTEN.        03/11/1991.                                 
001100 DATE-COMPILED.                                                   
001200 SECURITY.            COMPANY CONFIDENTIAL - BATCH ONLY.          
001300***************************************************************** 
001400*                     C H A N G E   L O G                      *  
001500*-----------------------------------------------------------------
001600* DATE      PGMR  REQ-NO    DESCRIPTION OF CHANGE                 
001700*-----------------------------------------------------------------
001800* 03/11/91  RN    INIT      ORIGINAL PROGRAM - SECTION WEIGHTED   
001900*                           FACTOR LOOKUP FOR PRODUCT FOOTPRINT.  
002000* 07/02/92  RN    CR-0118   ADDED OTHER-TEXTILE/PLASTIC/NATURAL   
002100*                           AND OTHER-SYNTHETIC FACTOR ROWS.      
002200* 01/14/93  LKD   CR-0204   ADDED PACKAGING SECTION TABLE.        
002300* 09/30/94  LKD   CR-0267   PRODUCT MASTER REWRITE ON CONTROL     
002400*                           BREAK INSTEAD OF END OF RUN ONLY.     
002500* 04/22/96  MBC   CR-0333   ERROR LINE FOR UNKNOWN FACTOR NAMES   
002600*                           REMOVED PER EB-REQ-0333 (SILENT 0).   
002700* 11/03/97  MBC   CR-0390   PAGE HEADING REALIGNED FOR NEW FORM.  
002800* 08/19/98  DWT   Y2K-0004  YEAR 2000 REVIEW - WS-SYS-YY IS A     
002900*                           2-DIGIT WINDOWED FIELD, CENTURY IS    
003000*                           NOT STORED ON THE FOOTPRINT REPORT.   
003100*                           NO DATE ARITHMETIC IN THIS PROGRAM.   
003200* 02/02/99  DWT   Y2K-0004  Y2K SIGN-OFF - NO FURTHER CHANGE.     
003300* 06/15/01  PVR   CR-0455   CARBON-SAVED FIELD WIDTH INCREASED    
003400*                           ON PRODUCT MASTER RECORD (9(4)V999).  
003500* 05/09/04  PVR   CR-0512   RECYCLED-POLYESTER FACTOR CORRECTED   
003600*                           PER SUSTAINABILITY DESK MEMO 04-11.   
003650* 04/11/15  PVR   CR-0624   ADDED PROD-RATED-SW TO MASTER OUT SO  
003660*                           EBXSAVE CAN TELL A NEVER-FOOTPRINTED  
003670*                           PRODUCT FROM ONE THAT TRULY SCORED 0. 
003680* 06/16/15  PVR   CR-0630   MFG-FACTOR-TABLE ROW WAS "CUT AND SEW"
003690*                           - ECOINPUT SENDS "CUT & SEW", SO THE  
003692*                           ROW NEVER MATCHED AND SCORED A ZERO   
003694*                           FACTOR. LITERAL CORRECTED TO "&".     
003700***************************************************************** 
003800 ENVIRONMENT DIVISION.                                            
003900 CONFIGURATION SECTION.                                           
004000 SPECIAL-NAMES.                                                   
004100     C01 IS TOP-OF-FORM                                           
004200     CLASS ECO-SECTION-CLASS IS "M" "F" "P"                       
004300     UPSI-0 ON STATUS IS EBX-RERUN-SW.                            
004400                                                                  
004500 INPUT-OUTPUT SECTION.                                            
004600 FILE-CONTROL.                                                    
004700                                                                  
004800     SELECT ECO-INPUT-FILE                                        
004900         ASSIGN TO ECOINPUT                                       
005000         ORGANIZATION IS SEQUENTIAL.                              
005100                                                                  
005200     SELECT PRODUCT-MASTER                                        
005300         ASSIGN TO PRODMSTR                                       
005400         ORGANIZATION IS SEQUENTIAL.                              
005500                                                                  
005600     SELECT PRODUCT-MASTER-OUT                                    
005700         ASSIGN TO PRODMOUT                                       
005800         ORGANIZATION IS SEQUENTIAL.                              
005900                                                                  
006000     SELECT CARB-PRTOUT                                           
006100         ASSIGN TO CARBPRT.                                       
006200                                                                  
006300 DATA DIVISION.                                                   
006400 FILE SECTION.                                                    
006500                                                                  
006600 FD  ECO-INPUT-FILE                                               
006700     LABEL RECORD IS STANDARD                                     
006800     RECORD CONTAINS 48 CHARACTERS                                
006900     DATA RECORD IS ECO-INPUT-REC                                 
007000     RECORDING MODE F.                                            
007100                                                                  
007200 01  ECO-INPUT-REC.                                               
007300     05  ECO-PROD-ID          PIC 9(08).                          
007400     05  ECO-SECTION          PIC X(01).                          
007500     05  ECO-ITEM-NAME        PIC X(30).                          
007600     05  ECO-WEIGHT           PIC 9(04)V999.                      
007650     05  FILLER               PIC X(02).                          
007700                                                                  
007800 FD  PRODUCT-MASTER                                               
007900     LABEL RECORD IS STANDARD                                     
008000     RECORD CONTAINS 147 CHARACTERS                               
008100     DATA RECORD IS PROD-REC-IN                                   
008200     RECORDING MODE F.                                            
008300                                                                  
008400 01  PROD-REC-IN.                                                 
008500     05  PROD-ID-IN           PIC 9(08).                          
008600     05  PROD-NAME-IN         PIC X(30).                          
008700     05  PROD-CATEGORY-IN     PIC X(30).                          
008800     05  PROD-PRICE-IN        PIC 9(07)V99.                       
008900     05  PROD-STOCK-QTY-IN    PIC 9(05).                          
009000     05  PROD-FOOTPRINT-IN    PIC 9(04)V999.                      
009100     05  PROD-CARBON-SAVED-IN PIC 9(04)V999.                      
009200     05  PROD-SELLER-ID-IN    PIC 9(08).                          
009300     05  PROD-CITY-IN         PIC X(20).                          
009400     05  PROD-STATE-IN        PIC X(20).                          
009410*    04/11/15 PVR CR-0624 RATED SWITCH - Y WHEN ECOINPUT HAD AT   
009420*    LEAST ONE LINE FOR THIS PRODUCT, N WHEN 3100-DRAIN-PRODMSTR  
009430*    PASSED IT THROUGH WITH NO FOOTPRINT EVER COMPUTED.           
009440     05  PROD-RATED-SW-IN     PIC X(01).                          
009450         88  PROD-IS-RATED-IN     VALUE "Y".                      
009460         88  PROD-NOT-RATED-IN    VALUE "N".                      
009500     05  FILLER               PIC X(02).                          
009600                                                                  
009700 FD  PRODUCT-MASTER-OUT                                           
009800     LABEL RECORD IS STANDARD                                     
009900     RECORD CONTAINS 147 CHARACTERS                               
010000     DATA RECORD IS PROD-REC-OUT                                  
010100     RECORDING MODE F.                                            
010200                                                                  
010300 01  PROD-REC-OUT.                                                
010400     05  PROD-ID-OUT          PIC 9(08).                          
010500     05  PROD-NAME-OUT        PIC X(30).                          
010600     05  PROD-CATEGORY-OUT    PIC X(30).                          
010700     05  PROD-PRICE-OUT       PIC 9(07)V99.                       
010800     05  PROD-STOCK-QTY-OUT   PIC 9(05).                          
010900     05  PROD-FOOTPRINT-OUT   PIC 9(04)V999.                      
011000     05  PROD-CARBON-SAVED-OUT PIC 9(04)V999.                     
011100     05  PROD-SELLER-ID-OUT   PIC 9(08).                          
011200     05  PROD-CITY-OUT        PIC X(20).                          
011300     05  PROD-STATE-OUT       PIC X(20).                          
011405     05  PROD-RATED-SW-OUT    PIC X(01).                          
011410         88  PROD-IS-RATED-OUT    VALUE "Y".                      
011420         88  PROD-NOT-RATED-OUT   VALUE "N".                      
011430     05  FILLER               PIC X(02).                          
011500                                                                  
011600 FD  CARB-PRTOUT                                                  
011700     LABEL RECORD IS OMITTED                                      
011800     RECORD CONTAINS 132 CHARACTERS                               
011900     LINAGE IS 60 WITH FOOTING AT 55                              
012000     DATA RECORD IS PRTLINE                                       
012100     RECORDING MODE F.                                            
012200                                                                  
012300 01  PRTLINE                  PIC X(132).                         
012400                                                                  
012500 WORKING-STORAGE SECTION.                                         
012600                                                                  
012700 77  WS-MORE-RECS             PIC XXX        VALUE "YES".         
012800 77  WS-EOF-SW                PIC X          VALUE "N".           
012900 77  WS-PCTR                  PIC 99   COMP  VALUE ZERO.          
013000 77  WS-IDX                   PIC 9(02) COMP VALUE ZERO.          
013100 77  EBX-RERUN-SW             PIC X          VALUE "N".           
013200                                                                  
013300 01  WS-CURR-PROD.                                                
013400     05  WS-CURR-PROD-ID      PIC 9(08)      VALUE ZERO.          
013500     05  WS-CURR-FOOTPRINT    PIC 9(06)V999 COMP-3 VALUE ZERO.    
013550     05  FILLER               PIC X(02)      VALUE SPACES.        
013600                                                                  
013700 01  WS-ACCUM-AREA.                                               
013800     05  WS-LINE-FACTOR       PIC 9(02)V999  VALUE ZERO.          
013900     05  WS-LINE-CONTRIB      PIC 9(06)V999  VALUE ZERO.          
014000     05  WS-RUN-PROD-CTR      PIC 9(05) COMP VALUE ZERO.          
014100     05  WS-RUN-LINE-CTR      PIC 9(07) COMP VALUE ZERO.          
014150     05  FILLER               PIC X(04)      VALUE SPACES.        
014200                                                                  
014300*    MATERIAL SECTION EMISSION FACTOR TABLE (KG CO2E PER KG)      
014400 01  MATERIAL-FACTOR-DATA.                                        
014500     05  FILLER  PIC X(20) VALUE "RAW COTTON          ".          
014600     05  FILLER  PIC 9(02)V999 VALUE 05.920.                      
014700     05  FILLER  PIC X(20) VALUE "POLYESTER           ".          
014800     05  FILLER  PIC 9(02)V999 VALUE 05.500.                      
014900     05  FILLER  PIC X(20) VALUE "ORGANIC COTTON      ".          
015000     05  FILLER  PIC 9(02)V999 VALUE 03.800.                      
015100     05  FILLER  PIC X(20) VALUE "RECYCLED POLYESTER  ".          
015200     05  FILLER  PIC 9(02)V999 VALUE 02.100.                      
015300     05  FILLER  PIC X(20) VALUE "NYLON               ".          
015400     05  FILLER  PIC 9(02)V999 VALUE 07.300.                      
015500     05  FILLER  PIC X(20) VALUE "WOOL                ".          
015600     05  FILLER  PIC 9(02)V999 VALUE 20.000.                      
015700     05  FILLER  PIC X(20) VALUE "SILK                ".          
015800     05  FILLER  PIC 9(02)V999 VALUE 25.000.                      
015900     05  FILLER  PIC X(20) VALUE "LEATHER             ".          
016000     05  FILLER  PIC 9(02)V999 VALUE 30.000.                      
016100     05  FILLER  PIC X(20) VALUE "DENIM               ".          
016200     05  FILLER  PIC 9(02)V999 VALUE 06.000.                      
016300     05  FILLER  PIC X(20) VALUE "LINEN               ".          
016400     05  FILLER  PIC 9(02)V999 VALUE 04.500.                      
016500     05  FILLER  PIC X(20) VALUE "HEMP                ".          
016600     05  FILLER  PIC 9(02)V999 VALUE 03.500.                      
016700     05  FILLER  PIC X(20) VALUE "BAMBOO              ".          
016800     05  FILLER  PIC 9(02)V999 VALUE 03.000.                      
016900     05  FILLER  PIC X(20) VALUE "VISCOSE             ".          
017000     05  FILLER  PIC 9(02)V999 VALUE 04.200.                      
017100     05  FILLER  PIC X(20) VALUE "TENCEL              ".          
017200     05  FILLER  PIC 9(02)V999 VALUE 03.800.                      
017300     05  FILLER  PIC X(20) VALUE "OTHER-TEXTILE       ".          
017400     05  FILLER  PIC 9(02)V999 VALUE 06.500.                      
017500     05  FILLER  PIC X(20) VALUE "OTHER-PLASTIC       ".          
017600     05  FILLER  PIC 9(02)V999 VALUE 07.000.                      
017700     05  FILLER  PIC X(20) VALUE "OTHER-NATURAL       ".          
017800     05  FILLER  PIC 9(02)V999 VALUE 04.500.                      
017900     05  FILLER  PIC X(20) VALUE "OTHER-SYNTHETIC     ".          
018000     05  FILLER  PIC 9(02)V999 VALUE 06.800.                      
018100                                                                  
018200 01  MATERIAL-FACTOR-TABLE REDEFINES MATERIAL-FACTOR-DATA.        
018300     05  MAT-ENTRY OCCURS 18 TIMES INDEXED BY MAT-IDX.            
018400         10  MAT-NAME         PIC X(20).                          
018500         10  MAT-FACTOR       PIC 9(02)V999.                      
018600                                                                  
018700*    MANUFACTURING SECTION EMISSION FACTOR TABLE                  
018800 01  MFG-FACTOR-DATA.                                             
018900     05  FILLER  PIC X(20) VALUE "YARN SPINNING       ".          
019000     05  FILLER  PIC 9(02)V999 VALUE 03.000.                      
019100     05  FILLER  PIC X(20) VALUE "WEAVING             ".          
019200     05  FILLER  PIC 9(02)V999 VALUE 04.000.                      
019300     05  FILLER  PIC X(20) VALUE "KNITTING            ".          
019400     05  FILLER  PIC 9(02)V999 VALUE 03.500.                      
019500     05  FILLER  PIC X(20) VALUE "DYEING              ".          
019600     05  FILLER  PIC 9(02)V999 VALUE 04.000.                      
019700     05  FILLER  PIC X(20) VALUE "PRINTING            ".          
019800     05  FILLER  PIC 9(02)V999 VALUE 02.500.                      
019900     05  FILLER  PIC X(20) VALUE "CUT & SEW           ".          
020000     05  FILLER  PIC 9(02)V999 VALUE 01.000.                      
020100     05  FILLER  PIC X(20) VALUE "FINISHING           ".          
020200     05  FILLER  PIC 9(02)V999 VALUE 01.500.                      
020300     05  FILLER  PIC X(20) VALUE "WASHING             ".          
020400     05  FILLER  PIC 9(02)V999 VALUE 00.800.                      
020500     05  FILLER  PIC X(20) VALUE "EMBROIDERY          ".          
020600     05  FILLER  PIC 9(02)V999 VALUE 01.200.                      
020700     05  FILLER  PIC X(20) VALUE "ASSEMBLY            ".          
020800     05  FILLER  PIC 9(02)V999 VALUE 00.500.                      
020900     05  FILLER  PIC X(20) VALUE "OTHER-GENERIC-MFG   ".          
021000     05  FILLER  PIC 9(02)V999 VALUE 03.000.                      
021100                                                                  
021200 01  MFG-FACTOR-TABLE REDEFINES MFG-FACTOR-DATA.                  
021300     05  MFG-ENTRY OCCURS 11 TIMES INDEXED BY MFG-IDX.            
021400         10  MFG-NAME         PIC X(20).                          
021500         10  MFG-FACTOR       PIC 9(02)V999.                      
021600                                                                  
021700*    PACKAGING SECTION EMISSION FACTOR TABLE                      
021800 01  PKG-FACTOR-DATA.                                             
021900     05  FILLER  PIC X(24) VALUE "PLASTIC BAG             ".      
022000     05  FILLER  PIC 9(02)V999 VALUE 02.000.                      
022100     05  FILLER  PIC X(24) VALUE "CARDBOARD BOX           ".      
022200     05  FILLER  PIC 9(02)V999 VALUE 00.900.                      
022300     05  FILLER  PIC X(24) VALUE "PAPER WRAP              ".      
022400     05  FILLER  PIC 9(02)V999 VALUE 00.500.                      
022500     05  FILLER  PIC X(24) VALUE "JUTE BAG                ".      
022600     05  FILLER  PIC 9(02)V999 VALUE 00.300.                      
022700     05  FILLER  PIC X(24) VALUE "BIODEGRADABLE PLASTIC   ".      
022800     05  FILLER  PIC 9(02)V999 VALUE 01.200.                      
022900     05  FILLER  PIC X(24) VALUE "RECYCLED PAPER          ".      
023000     05  FILLER  PIC 9(02)V999 VALUE 00.600.                      
023100     05  FILLER  PIC X(24) VALUE "BUBBLE WRAP             ".      
023200     05  FILLER  PIC 9(02)V999 VALUE 02.500.                      
023300     05  FILLER  PIC X(24) VALUE "OTHER-GENERIC-PACKAGING ".      
023400     05  FILLER  PIC 9(02)V999 VALUE 01.500.                      
023500                                                                  
023600 01  PKG-FACTOR-TABLE REDEFINES PKG-FACTOR-DATA.                  
023700     05  PKG-ENTRY OCCURS 8 TIMES INDEXED BY PKG-IDX.             
023800         10  PKG-NAME         PIC X(24).                          
023900         10  PKG-FACTOR       PIC 9(02)V999.                      
024000                                                                  
024100 01  WS-SYSTEM-DATE.                                              
024200     05  WS-SYS-YY            PIC 99.                             
024300     05  WS-SYS-MM            PIC 99.                             
024400     05  WS-SYS-DD            PIC 99.                             
024450     05  FILLER               PIC X(02)      VALUE SPACES.        
024500                                                                  
024600 01  COMPANY-TITLE-LINE.                                          
024700     05  FILLER       PIC X(06)  VALUE "DATE: ".                  
024800     05  O-MONTH      PIC 99.                                     
024900     05  FILLER       PIC X      VALUE "/".                       
025000     05  O-DAY        PIC 99.                                     
025100     05  FILLER       PIC X      VALUE "/".                       
025200     05  O-YEAR       PIC 99.                                     
025300     05  FILLER       PIC X(42)  VALUE SPACES.                    
025400     05  FILLER       PIC X(20)  VALUE "ECOBAZAARX - EBXCARB".    
025500     05  FILLER       PIC X(42)  VALUE SPACES.                    
025600     05  FILLER       PIC X(06)  VALUE "PAGE: ".                  
025700     05  O-PCTR       PIC Z9.                                     
025800                                                                  
025900 01  DETAIL-HEADING-LINE.                                         
026000     05  FILLER       PIC X(22)  VALUE "CARBON FOOTPRINT CALC".   
026100     05  FILLER       PIC X(55)  VALUE SPACES.                    
026200     05  FILLER       PIC X(19)  VALUE "FOOTPRINT BY PRODUCT".    
026300     05  FILLER       PIC X(36)  VALUE SPACES.                    
026400                                                                  
026500 01  DETAIL-COLUMN-HEADING.                                       
026600     05  FILLER       PIC X(03)  VALUE SPACES.                    
026700     05  FILLER       PIC X(10)  VALUE "PRODUCT ID".              
026800     05  FILLER       PIC X(10)  VALUE SPACES.                    
026900     05  FILLER       PIC X(14)  VALUE "INPUT SECTIONS".          
027000     05  FILLER       PIC X(10)  VALUE SPACES.                    
027100     05  FILLER       PIC X(18)  VALUE "TOTAL FOOTPRINT KG".      
027200     05  FILLER       PIC X(67)  VALUE SPACES.                    
027300                                                                  
027400 01  DETAIL-LINE.                                                 
027500     05  FILLER              PIC X(03)      VALUE SPACES.         
027600     05  O-PROD-ID            PIC 9(08).                          
027700     05  FILLER              PIC X(12)      VALUE SPACES.         
027800     05  O-LINE-CTR           PIC ZZ9.                            
027900     05  FILLER              PIC X(21)      VALUE SPACES.         
028000     05  O-FOOTPRINT          PIC ZZZ,ZZ9.999.                    
028100     05  FILLER              PIC X(62)      VALUE SPACES.         
028200                                                                  
028300 01  GRANDTOTAL-LINE.                                             
028400     05  FILLER              PIC X(18)      VALUE "TOTAL PRODUCTS:
028500     05  O-GT-PROD-CTR        PIC ZZ,ZZ9.                         
028600     05  FILLER              PIC X(10)      VALUE SPACES.         
028700     05  FILLER              PIC X(16)      VALUE "TOTAL ECO LINES
028800     05  O-GT-LINE-CTR        PIC ZZZ,ZZ9.                        
028900     05  FILLER              PIC X(67)      VALUE SPACES.         
029000                                                                  
029100 01  BLANK-LINE.                                                  
029200     05  FILLER              PIC X(132)     VALUE SPACES.         
029300                                                                  
029400 PROCEDURE DIVISION.                                              
029500                                                                  
029600 0000-EBXCARB.                                                    
029700                                                                  
029800     PERFORM 1000-INIT THRU 1000-INIT-EXIT.                       
029900     PERFORM 2000-MAINLINE THRU 2000-EXIT                         
030000         UNTIL WS-MORE-RECS = "NO".                               
030100     PERFORM 3000-CLOSING THRU 3000-CLOSING-EXIT.                 
030200     STOP RUN.                                                    
030300                                                                  
030400 1000-INIT.                                                       
030500                                                                  
030600     ACCEPT WS-SYSTEM-DATE FROM DATE.                             
030700     MOVE WS-SYS-MM TO O-MONTH.                                   
030800     MOVE WS-SYS-DD TO O-DAY.                                     
030900     MOVE WS-SYS-YY TO O-YEAR.                                    
031000                                                                  
031100     OPEN INPUT ECO-INPUT-FILE                                    
031200                PRODUCT-MASTER.                                   
031300     OPEN OUTPUT PRODUCT-MASTER-OUT                               
031400                 CARB-PRTOUT.                                     
031500                                                                  
031600     PERFORM 9000-READ-ECO THRU 9000-READ-ECO-EXIT.               
031700     MOVE ECO-PROD-ID TO WS-CURR-PROD-ID.                         
031800     PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.                 
031900                                                                  
032000 1000-INIT-EXIT.                                                  
032100     EXIT.                                                        
032200                                                                  
032300 2000-MAINLINE.                                                   
032400                                                                  
032500     IF ECO-PROD-ID NOT EQUAL WS-CURR-PROD-ID                     
032600         PERFORM 2300-BREAK THRU 2300-BREAK-EXIT                  
032700     END-IF.                                                      
032800                                                                  
032900     PERFORM 2100-LOOKUP-FACTOR THRU 2100-LOOKUP-FACTOR-EXIT.     
033000     PERFORM 2200-CALCS THRU 2200-CALCS-EXIT.                     
033100     PERFORM 9000-READ-ECO THRU 9000-READ-ECO-EXIT.               
033200                                                                  
033300 2000-EXIT.                                                       
033400     EXIT.                                                        
033500                                                                  
033600 2100-LOOKUP-FACTOR.                                              
033700                                                                  
033800     MOVE ZERO TO WS-LINE-FACTOR.                                 
033900                                                                  
034000     IF ECO-SECTION = "M"                                         
034100         SET MAT-IDX TO 1                                         
034200         PERFORM 2110-MAT-SEARCH THRU 2110-MAT-SEARCH-EXIT        
034300             VARYING MAT-IDX FROM 1 BY 1                          
034400             UNTIL MAT-IDX > 18                                   
034500     END-IF.                                                      
034600                                                                  
034700     IF ECO-SECTION = "F"                                         
034800         SET MFG-IDX TO 1                                         
034900         PERFORM 2120-MFG-SEARCH THRU 2120-MFG-SEARCH-EXIT        
035000             VARYING MFG-IDX FROM 1 BY 1                          
035100             UNTIL MFG-IDX > 11                                   
035200     END-IF.                                                      
035300                                                                  
035400     IF ECO-SECTION = "P"                                         
035500         SET PKG-IDX TO 1                                         
035600         PERFORM 2130-PKG-SEARCH THRU 2130-PKG-SEARCH-EXIT        
035700             VARYING PKG-IDX FROM 1 BY 1                          
035800             UNTIL PKG-IDX > 8                                    
035900     END-IF.                                                      
036000                                                                  
036100 2100-LOOKUP-FACTOR-EXIT.                                         
036200     EXIT.                                                        
036300                                                                  
036400 2110-MAT-SEARCH.                                                 
036500                                                                  
036600     IF MAT-NAME (MAT-IDX) = ECO-ITEM-NAME                        
036700         MOVE MAT-FACTOR (MAT-IDX) TO WS-LINE-FACTOR              
036800         SET MAT-IDX TO 19                                        
036900     END-IF.                                                      
037000                                                                  
037100 2110-MAT-SEARCH-EXIT.                                            
037200     EXIT.                                                        
037300                                                                  
037400 2120-MFG-SEARCH.                                                 
037500                                                                  
037600     IF MFG-NAME (MFG-IDX) = ECO-ITEM-NAME                        
037700         MOVE MFG-FACTOR (MFG-IDX) TO WS-LINE-FACTOR              
037800         SET MFG-IDX TO 12                                        
037900     END-IF.                                                      
038000                                                                  
038100 2120-MFG-SEARCH-EXIT.                                            
038200     EXIT.                                                        
038300                                                                  
038400 2130-PKG-SEARCH.                                                 
038500                                                                  
038600     IF PKG-NAME (PKG-IDX) = ECO-ITEM-NAME                        
038700         MOVE PKG-FACTOR (PKG-IDX) TO WS-LINE-FACTOR              
038800         SET PKG-IDX TO 9                                         
038900     END-IF.                                                      
039000                                                                  
039100 2130-PKG-SEARCH-EXIT.                                            
039200     EXIT.                                                        
039300                                                                  
039400 2200-CALCS.                                                      
039500                                                                  
039600     COMPUTE WS-LINE-CONTRIB ROUNDED =                            
039700         ECO-WEIGHT * WS-LINE-FACTOR.                             
039800                                                                  
039900     ADD WS-LINE-CONTRIB TO WS-CURR-FOOTPRINT.                    
040000     ADD 1 TO WS-RUN-LINE-CTR.                                    
040100                                                                  
040200 2200-CALCS-EXIT.                                                 
040300     EXIT.                                                        
040400                                                                  
040500 2300-BREAK.                                                      
040600                                                                  
040700     PERFORM 2310-PRODUCT-WRITE THRU 2310-PRODUCT-WRITE-EXIT.     
040800                                                                  
040900     ADD 1 TO WS-RUN-PROD-CTR.                                    
041000     MOVE WS-CURR-PROD-ID TO O-PROD-ID.                           
041100     MOVE WS-RUN-LINE-CTR TO O-LINE-CTR.                          
041200     MOVE WS-CURR-FOOTPRINT TO O-FOOTPRINT.                       
041300                                                                  
041400     WRITE PRTLINE FROM DETAIL-LINE                               
041500         AFTER ADVANCING 1 LINE                                   
041600             AT EOP                                               
041700                 PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.     
041800                                                                  
041900     MOVE ZERO TO WS-CURR-FOOTPRINT.                              
042000     MOVE ZERO TO WS-RUN-LINE-CTR.                                
042100     MOVE ECO-PROD-ID TO WS-CURR-PROD-ID.                         
042200                                                                  
042300 2300-BREAK-EXIT.                                                 
042400     EXIT.                                                        
042500                                                                  
042600 2310-PRODUCT-WRITE.                                              
042700                                                                  
042800     READ PRODUCT-MASTER                                          
042900         AT END                                                   
043000             MOVE "Y" TO WS-EOF-SW                                
043100             GO TO 2310-PRODUCT-WRITE-EXIT.                       
043200                                                                  
043300     IF PROD-ID-IN NOT EQUAL WS-CURR-PROD-ID                      
043400         GO TO 2310-PRODUCT-WRITE-EXIT                            
043500     END-IF.                                                      
043600                                                                  
043700     MOVE PROD-REC-IN TO PROD-REC-OUT.                            
043800     MOVE WS-CURR-FOOTPRINT TO PROD-FOOTPRINT-OUT.                
043810*    04/11/15 PVR CR-0624 PRODUCT ACTUALLY FOOTPRINTED THIS       
043820*    RUN - MARK IT RATED SO EBXSAVE WILL COMPUTE A REAL SAVED.    
043830     MOVE "Y" TO PROD-RATED-SW-OUT.                               
043900     WRITE PROD-REC-OUT.                                          
044000                                                                  
044100 2310-PRODUCT-WRITE-EXIT.                                         
044200     EXIT.                                                        
044300                                                                  
044400 3000-CLOSING.                                                    
044500                                                                  
044600     IF ECO-PROD-ID NOT EQUAL ZERO                                
044700         PERFORM 2300-BREAK THRU 2300-BREAK-EXIT                  
044800     END-IF.                                                      
044900                                                                  
045000     PERFORM 3100-DRAIN-PRODMSTR THRU 3100-DRAIN-PRODMSTR-EXIT    
045100         UNTIL WS-EOF-SW = "Y".                                   
045200                                                                  
045300     MOVE WS-RUN-PROD-CTR TO O-GT-PROD-CTR.                       
045400     MOVE WS-RUN-LINE-CTR TO O-GT-LINE-CTR.                       
045500                                                                  
045600     WRITE PRTLINE FROM GRANDTOTAL-LINE                           
045700         AFTER ADVANCING 3 LINES.                                 
045800                                                                  
045900     CLOSE ECO-INPUT-FILE                                         
046000           PRODUCT-MASTER                                         
046100           PRODUCT-MASTER-OUT                                     
046200           CARB-PRTOUT.                                           
046300                                                                  
046400 3000-CLOSING-EXIT.                                               
046500     EXIT.                                                        
046600                                                                  
046700 3100-DRAIN-PRODMSTR.                                             
046800                                                                  
046900     MOVE PROD-REC-IN TO PROD-REC-OUT.                            
046950*    04/11/15 PVR CR-0624 NO ECOINPUT LINE EVER MATCHED THIS      
046960*    PRODUCT - MARK IT UNRATED SO EBXSAVE FORCES SAVED TO 0       
046970*    INSTEAD OF CREDITING BASELINE MINUS A ZERO FOOTPRINT.        
046980     MOVE "N" TO PROD-RATED-SW-OUT.                               
047000     WRITE PROD-REC-OUT.                                          
047100                                                                  
047200     READ PRODUCT-MASTER                                          
047300         AT END                                                   
047400             MOVE "Y" TO WS-EOF-SW.                               
047500                                                                  
047600 3100-DRAIN-PRODMSTR-EXIT.                                        
047700     EXIT.                                                        
047800                                                                  
047900 9000-READ-ECO.                                                   
048000                                                                  
048100     READ ECO-INPUT-FILE                                          
048200         AT END                                                   
048300             MOVE "NO" TO WS-MORE-RECS.                           
048400                                                                  
048500 9000-READ-ECO-EXIT.                                              
048600     EXIT.                                                        
048700                                                                  
048800 9900-HEADING.                                                    
048900                                                                  
049000     ADD 1 TO WS-PCTR.                                            
049100     MOVE WS-PCTR TO O-PCTR.                                      
049200                                                                  
049300     WRITE PRTLINE FROM COMPANY-TITLE-LINE                        
049400         AFTER ADVANCING PAGE.                                    
049500     WRITE PRTLINE FROM DETAIL-HEADING-LINE                       
049600         AFTER ADVANCING 1 LINE.                                  
049700     WRITE PRTLINE FROM BLANK-LINE                                
049800         AFTER ADVANCING 1 LINE.                                  
049900     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING                     
050000         AFTER ADVANCING 2 LINES.                                 
050100                                                                  
050200 9900-HEADING-EXIT.                                               
050300     EXIT.                                                        
