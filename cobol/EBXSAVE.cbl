000100***************************************************************** 
000200* ECOBAZAARX BATCH SUBSYSTEM                                   *  
000300* PROGRAM:  EBXSAVE                                            *  
000400* TITLE:    CATEGORY BASELINE AND PRODUCT CARBON SAVED         *  
000500***************************************************************** 
000600 IDENTIFICATION DIVISION.                                         
000700 PROGRAM-ID.          EBXSAVE.                                    
000800 AUTHOR.              R NAGARWALA.                                
000900 INSTALLATION.        ECOBAZAARX DATA CENTER - BATCH SECTION.     
001000 DATE-WRITTEN.        04/02/1991.                                 
001100 DATE-COMPILED.                                                   
001200 SECURITY.            COMPANY CONFIDENTIAL - BATCH ONLY.          
001300***************************************************************** 
001400*                     C H A N G E   L O G                      *  
001500*-----------------------------------------------------------------
001600* DATE      PGMR  REQ-NO    DESCRIPTION OF CHANGE                 
001700*-----------------------------------------------------------------
001800* 04/02/91  RN    INIT      ORIGINAL PROGRAM - CATEGORY BASELINE  
001900*                           TABLE LOOKUP AND SAVED-CARBON CALC.   
002000* 08/19/92  RN    CR-0129   ADDED TWO NEW MERCHANDISE ROWS TO     
002100*                           BASELINE TABLE PER MKTG REQUEST.      
002200* 02/11/94  LKD   CR-0221   SAVED CANNOT GO NEGATIVE - CLAMP TO   
002300*                           ZERO WHEN FOOTPRINT EXCEEDS BASELINE. 
002400* 06/30/95  LKD   CR-0280   ADDED A GENERAL HOUSEWARES ROW.       
002500* 03/14/97  MBC   CR-0360   PRODUCT REWRITE MOVED TO RUN AFTER    
002600*                           EBXCARB IN THE NIGHTLY SCHEDULE.      
002700* 08/19/98  DWT   Y2K-0004  YEAR 2000 REVIEW - NO DATE FIELDS     
002800*                           STORED OR COMPARED IN THIS PROGRAM.   
002900* 02/02/99  DWT   Y2K-0004  Y2K SIGN-OFF - NO FURTHER CHANGE.     
003000* 07/21/02  PVR   CR-0470   DEFAULT-CATEGORY BASELINE ADDED FOR   
003100*                           UNMATCHED CATEGORY NAMES (WAS ZERO).  
003200* 11/06/09  PVR   CR-0591   CATALOG RE-SCOPED TO THE ECOBAZAARX   
003300*                           SUSTAINABLE LINE - BASELINE TABLE     
003400*                           REBUILT TO THE SIX GREEN CATEGORIES   
003500*                           (MKTG REQUEST 09-114); OLD GENERAL    
003600*                           MERCHANDISE ROWS RETIRED.             
003700* 04/11/15  PVR   CR-0624   2200-CALCS NOW CHECKS PROD-RATED-SW   
003800*                           BEFORE THE BASELINE COMPARE - A       
003900*                           NEVER-FOOTPRINTED PRODUCT NO LONGER   
004000*                           SCORES BASELINE MINUS ZERO AS SAVED.  
004100* 06/16/15  PVR   CR-0631   TWO BASELINE-TABLE ROWS WERE SPELLED  
004200*                           WRONG - "PERSONAL CARE (ECO-FRI)" AND 
004300*                           "ECO-HOME AND LIVING" NEVER MATCHED   
004400*                           AN INCOMING CATEGORY, SO BOTH FELL TO 
004500*                           THE 5.0 DEFAULT. CORRECTED TO MATCH   
004600*                           THE CATALOG'S OWN CATEGORY NAMES.     
004700***************************************************************** 
004800 ENVIRONMENT DIVISION.                                            
004900 CONFIGURATION SECTION.                                           
005000 SPECIAL-NAMES.                                                   
005100     C01 IS TOP-OF-FORM                                           
005200     CLASS BASELINE-CLASS IS "A" THRU "Z"                         
005300     UPSI-0 ON STATUS IS EBX-RERUN-SW.                            
005400                                                                  
005500 INPUT-OUTPUT SECTION.                                            
005600 FILE-CONTROL.                                                    
005700                                                                  
005800     SELECT PRODUCT-MASTER                                        
005900         ASSIGN TO PRODMSTR                                       
006000         ORGANIZATION IS SEQUENTIAL.                              
006100                                                                  
006200     SELECT PRODUCT-MASTER-OUT                                    
006300         ASSIGN TO PRODMOUT                                       
006400         ORGANIZATION IS SEQUENTIAL.                              
006500                                                                  
006600     SELECT SAVE-PRTOUT                                           
006700         ASSIGN TO SAVEPRT.                                       
006800                                                                  
006900 DATA DIVISION.                                                   
007000 FILE SECTION.                                                    
007100                                                                  
007200 FD  PRODUCT-MASTER                                               
007300     LABEL RECORD IS STANDARD                                     
007400     RECORD CONTAINS 147 CHARACTERS                               
007500     DATA RECORD IS PROD-REC-IN                                   
007600     RECORDING MODE F.                                            
007700                                                                  
007800 01  PROD-REC-IN.                                                 
007900     05  PROD-ID-IN           PIC 9(08).                          
008000     05  PROD-NAME-IN         PIC X(30).                          
008100     05  PROD-CATEGORY-IN     PIC X(30).                          
008200     05  PROD-PRICE-IN        PIC 9(07)V99.                       
008300     05  PROD-STOCK-QTY-IN    PIC 9(05).                          
008400     05  PROD-FOOTPRINT-IN    PIC 9(04)V999.                      
008500     05  PROD-CARBON-SAVED-IN PIC 9(04)V999.                      
008600     05  PROD-SELLER-ID-IN    PIC 9(08).                          
008700     05  PROD-CITY-IN         PIC X(20).                          
008800     05  PROD-STATE-IN        PIC X(20).                          
008900*    04/11/15 PVR CR-0624 RATED SWITCH CARRIED FROM EBXCARB -     
009000*    Y WHEN THE PRODUCT HAD AT LEAST ONE ECOINPUT LINE, N WHEN    
009100*    IT CAME THROUGH THE END-OF-RUN DRAIN WITH NO FOOTPRINT.      
009200     05  PROD-RATED-SW-IN     PIC X(01).                          
009300         88  PROD-IS-RATED-IN     VALUE "Y".                      
009400         88  PROD-NOT-RATED-IN    VALUE "N".                      
009500     05  FILLER               PIC X(02).                          
009600*    ALTERNATE VIEW OF THE INCOMING PRODUCT RECORD - USED BY      
009700*    THE CATEGORY EDIT WHEN TESTING CITY/STATE IN ISOLATION.      
009800 01  PROD-REC-LOC-ALT REDEFINES PROD-REC-IN.                      
009900     05  FILLER               PIC X(109).                         
010000     05  PRLA-CITY            PIC X(20).                          
010100     05  PRLA-STATE           PIC X(20).                          
010200     05  FILLER               PIC X(03).                          
010300                                                                  
010400 FD  PRODUCT-MASTER-OUT                                           
010500     LABEL RECORD IS STANDARD                                     
010600     RECORD CONTAINS 147 CHARACTERS                               
010700     DATA RECORD IS PROD-REC-OUT                                  
010800     RECORDING MODE F.                                            
010900                                                                  
011000 01  PROD-REC-OUT.                                                
011100     05  PROD-ID-OUT          PIC 9(08).                          
011200     05  PROD-NAME-OUT        PIC X(30).                          
011300     05  PROD-CATEGORY-OUT    PIC X(30).                          
011400     05  PROD-PRICE-OUT       PIC 9(07)V99.                       
011500     05  PROD-STOCK-QTY-OUT   PIC 9(05).                          
011600     05  PROD-FOOTPRINT-OUT   PIC 9(04)V999.                      
011700     05  PROD-CARBON-SAVED-OUT PIC 9(04)V999.                     
011800     05  PROD-SELLER-ID-OUT   PIC 9(08).                          
011900     05  PROD-CITY-OUT        PIC X(20).                          
012000     05  PROD-STATE-OUT       PIC X(20).                          
012100     05  PROD-RATED-SW-OUT    PIC X(01).                          
012200         88  PROD-IS-RATED-OUT    VALUE "Y".                      
012300         88  PROD-NOT-RATED-OUT   VALUE "N".                      
012400     05  FILLER               PIC X(02).                          
012500                                                                  
012600 FD  SAVE-PRTOUT                                                  
012700     LABEL RECORD IS OMITTED                                      
012800     RECORD CONTAINS 132 CHARACTERS                               
012900     LINAGE IS 60 WITH FOOTING AT 55                              
013000     DATA RECORD IS PRTLINE                                       
013100     RECORDING MODE F.                                            
013200                                                                  
013300 01  PRTLINE                  PIC X(132).                         
013400                                                                  
013500 WORKING-STORAGE SECTION.                                         
013600                                                                  
013700 77  WS-MORE-RECS             PIC XXX        VALUE "YES".         
013800 77  WS-PCTR                  PIC 99   COMP  VALUE ZERO.          
013900 77  EBX-RERUN-SW             PIC X          VALUE "N".           
014000                                                                  
014100 01  WS-ACCUM-AREA.                                               
014200     05  WS-BASELINE          PIC 9(04)V999  VALUE ZERO.          
014300     05  WS-SAVED             PIC 9(04)V999  VALUE ZERO.          
014400     05  WS-RUN-PROD-CTR      PIC 9(05) COMP VALUE ZERO.          
014500     05  WS-RUN-ZERO-CTR      PIC 9(05) COMP VALUE ZERO.          
014600     05  FILLER               PIC X(04)      VALUE SPACES.        
014700                                                                  
014800*    CATEGORY CARBON BASELINE TABLE (KG CO2E - TYPICAL ITEM)      
014900 01  CATEGORY-BASELINE-DATA.                                      
015000     05  FILLER  PIC X(30) VALUE "ECO-FRIENDLY GROCERIES".        
015100     05  FILLER  PIC 9(03)V999 VALUE 004.500.                     
015200     05  FILLER  PIC X(30) VALUE "PERSONAL CARE (ECO-FRIENDLY)".  
015300     05  FILLER  PIC 9(03)V999 VALUE 003.500.                     
015400     05  FILLER  PIC X(30) VALUE "ECO KITCHENWARE".               
015500     05  FILLER  PIC 9(03)V999 VALUE 006.500.                     
015600     05  FILLER  PIC X(30) VALUE "GREEN ELECTRONICS".             
015700     05  FILLER  PIC 9(03)V999 VALUE 012.000.                     
015800     05  FILLER  PIC X(30) VALUE "ECO-HOME & LIVING".             
015900     05  FILLER  PIC 9(03)V999 VALUE 009.000.                     
016000     05  FILLER  PIC X(30) VALUE "SUSTAINABLE FASHION".           
016100     05  FILLER  PIC 9(03)V999 VALUE 014.000.                     
016200     05  FILLER  PIC X(30) VALUE "DEFAULT-CATEGORY".              
016300     05  FILLER  PIC 9(03)V999 VALUE 005.000.                     
016400                                                                  
016500 01  CATEGORY-TABLE REDEFINES CATEGORY-BASELINE-DATA.             
016600     05  CAT-ENTRY OCCURS 7 TIMES INDEXED BY CAT-IDX.             
016700         10  CAT-NAME         PIC X(30).                          
016800         10  CAT-BASELINE     PIC 9(03)V999.                      
016900                                                                  
017000 01  WS-SYSTEM-DATE.                                              
017100     05  WS-SYS-YY            PIC 99.                             
017200     05  WS-SYS-MM            PIC 99.                             
017300     05  WS-SYS-DD            PIC 99.                             
017400     05  FILLER               PIC X(02)      VALUE SPACES.        
017500*    ALTERNATE VIEW OF THE RUN DATE AS ONE 6-DIGIT FIELD,         
017600*    USED WHEN THE DATE IS WRITTEN TO THE RUN LOG.                
017700 01  WS-SYSTEM-DATE-ALT REDEFINES WS-SYSTEM-DATE.                 
017800     05  WS-SDA-YYMMDD        PIC 9(06).                          
017900     05  FILLER               PIC X(02)      VALUE SPACES.        
018000 01  COMPANY-TITLE-LINE.                                          
018100     05  FILLER       PIC X(06)  VALUE "DATE: ".                  
018200     05  O-MONTH      PIC 99.                                     
018300     05  FILLER       PIC X      VALUE "/".                       
018400     05  O-DAY        PIC 99.                                     
018500     05  FILLER       PIC X      VALUE "/".                       
018600     05  O-YEAR       PIC 99.                                     
018700     05  FILLER       PIC X(42)  VALUE SPACES.                    
018800     05  FILLER       PIC X(20)  VALUE "ECOBAZAARX - EBXSAVE".    
018900     05  FILLER       PIC X(42)  VALUE SPACES.                    
019000     05  FILLER       PIC X(06)  VALUE "PAGE: ".                  
019100     05  O-PCTR       PIC Z9.                                     
019200                                                                  
019300 01  DETAIL-HEADING-LINE.                                         
019400     05  FILLER       PIC X(25)  VALUE "CARBON SAVED PER PRODUCT".
019500     05  FILLER       PIC X(107) VALUE SPACES.                    
019600                                                                  
019700 01  DETAIL-COLUMN-HEADING.                                       
019800     05  FILLER       PIC X(03)  VALUE SPACES.                    
019900     05  FILLER       PIC X(10)  VALUE "PRODUCT ID".              
020000     05  FILLER       PIC X(06)  VALUE SPACES.                    
020100     05  FILLER       PIC X(08)  VALUE "CATEGORY".                
020200     05  FILLER       PIC X(14)  VALUE SPACES.                    
020300     05  FILLER       PIC X(09)  VALUE "BASELINE.".               
020400     05  FILLER       PIC X(06)  VALUE SPACES.                    
020500     05  FILLER       PIC X(09)  VALUE "FOOTPRINT".               
020600     05  FILLER       PIC X(06)  VALUE SPACES.                    
020700     05  FILLER       PIC X(11)  VALUE "CARBON SAVE".             
020800     05  FILLER       PIC X(50)  VALUE SPACES.                    
020900                                                                  
021000 01  DETAIL-LINE.                                                 
021100     05  FILLER              PIC X(03)      VALUE SPACES.         
021200     05  O-PROD-ID            PIC 9(08).                          
021300     05  FILLER              PIC X(08)      VALUE SPACES.         
021400     05  O-CATEGORY           PIC X(20).                          
021500     05  FILLER              PIC X(02)      VALUE SPACES.         
021600     05  O-BASELINE           PIC ZZZ.999.                        
021700     05  FILLER              PIC X(06)      VALUE SPACES.         
021800     05  O-FOOTPRINT          PIC ZZZZ.999.                       
021900     05  FILLER              PIC X(06)      VALUE SPACES.         
022000     05  O-SAVED              PIC ZZZZ.999.                       
022100     05  FILLER              PIC X(33)      VALUE SPACES.         
022200                                                                  
022300 01  GRANDTOTAL-LINE.                                             
022400     05  FILLER              PIC X(18)      VALUE "TOTAL PRODUCTS:
022500     05  O-GT-PROD-CTR        PIC ZZ,ZZ9.                         
022600     05  FILLER              PIC X(10)      VALUE SPACES.         
022700     05  FILLER              PIC X(20)      VALUE "ZERO-SAVED PROD
022800     05  O-GT-ZERO-CTR        PIC ZZ,ZZ9.                         
022900     05  FILLER              PIC X(63)      VALUE SPACES.         
023000                                                                  
023100 01  BLANK-LINE.                                                  
023200     05  FILLER              PIC X(132)     VALUE SPACES.         
023300                                                                  
023400 PROCEDURE DIVISION.                                              
023500                                                                  
023600 0000-EBXSAVE.                                                    
023700                                                                  
023800     PERFORM 1000-INIT THRU 1000-INIT-EXIT.                       
023900     PERFORM 2000-MAINLINE THRU 2000-EXIT                         
024000         UNTIL WS-MORE-RECS = "NO".                               
024100     PERFORM 3000-CLOSING THRU 3000-CLOSING-EXIT.                 
024200     STOP RUN.                                                    
024300                                                                  
024400 1000-INIT.                                                       
024500                                                                  
024600     ACCEPT WS-SYSTEM-DATE FROM DATE.                             
024700     MOVE WS-SYS-MM TO O-MONTH.                                   
024800     MOVE WS-SYS-DD TO O-DAY.                                     
024900     MOVE WS-SYS-YY TO O-YEAR.                                    
025000                                                                  
025100     OPEN INPUT PRODUCT-MASTER.                                   
025200     OPEN OUTPUT PRODUCT-MASTER-OUT                               
025300                 SAVE-PRTOUT.                                     
025400                                                                  
025500     PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.                 
025600     PERFORM 9000-READ THRU 9000-READ-EXIT.                       
025700                                                                  
025800 1000-INIT-EXIT.                                                  
025900     EXIT.                                                        
026000                                                                  
026100 2000-MAINLINE.                                                   
026200                                                                  
026300     PERFORM 2100-BASELINE-LOOKUP THRU 2100-BASELINE-LOOKUP-EXIT. 
026400     PERFORM 2200-CALCS THRU 2200-CALCS-EXIT.                     
026500     PERFORM 2300-PRODUCT-WRITE THRU 2300-PRODUCT-WRITE-EXIT.     
026600     PERFORM 9000-READ THRU 9000-READ-EXIT.                       
026700                                                                  
026800 2000-EXIT.                                                       
026900     EXIT.                                                        
027000                                                                  
027100 2100-BASELINE-LOOKUP.                                            
027200                                                                  
027300     MOVE ZERO TO WS-BASELINE.                                    
027400     SET CAT-IDX TO 1.                                            
027500     PERFORM 2110-CAT-SEARCH THRU 2110-CAT-SEARCH-EXIT            
027600         VARYING CAT-IDX FROM 1 BY 1                              
027700         UNTIL CAT-IDX > 7.                                       
027800                                                                  
027900     IF WS-BASELINE = ZERO                                        
028000         MOVE CAT-BASELINE (7) TO WS-BASELINE                     
028100     END-IF.                                                      
028200                                                                  
028300 2100-BASELINE-LOOKUP-EXIT.                                       
028400     EXIT.                                                        
028500                                                                  
028600 2110-CAT-SEARCH.                                                 
028700                                                                  
028800     IF CAT-NAME (CAT-IDX) = PROD-CATEGORY-IN                     
028900         MOVE CAT-BASELINE (CAT-IDX) TO WS-BASELINE               
029000         SET CAT-IDX TO 8                                         
029100     END-IF.                                                      
029200                                                                  
029300 2110-CAT-SEARCH-EXIT.                                            
029400     EXIT.                                                        
029500                                                                  
029600 2200-CALCS.                                                      
029700*    04/11/15 PVR CR-0624 A PRODUCT THAT CAME THROUGH EBXCARB'S   
029800*    END-OF-RUN DRAIN NEVER HAD A FOOTPRINT COMPUTED AT ALL -     
029900*    PROD-FOOTPRINT-IN IS JUST WHATEVER THE MASTER CARRIED IN     
030000*    (USUALLY ZERO), SO THE OLD BASELINE-VS-FOOTPRINT COMPARE     
030100*    WOULD CREDIT IT BASELINE - 0 INSTEAD OF 0.  CHECK THE        
030200*    RATED SWITCH FIRST AND FORCE SAVED TO ZERO WHEN UNRATED.     
030300     IF PROD-NOT-RATED-IN                                         
030400         MOVE ZERO TO WS-SAVED                                    
030500         ADD 1 TO WS-RUN-ZERO-CTR                                 
030600     ELSE                                                         
030700         IF PROD-FOOTPRINT-IN NOT LESS THAN WS-BASELINE           
030800             MOVE ZERO TO WS-SAVED                                
030900             ADD 1 TO WS-RUN-ZERO-CTR                             
031000         ELSE                                                     
031100             SUBTRACT PROD-FOOTPRINT-IN FROM WS-BASELINE          
031200                 GIVING WS-SAVED                                  
031300         END-IF                                                   
031400     END-IF.                                                      
031500                                                                  
031600     ADD 1 TO WS-RUN-PROD-CTR.                                    
031700                                                                  
031800 2200-CALCS-EXIT.                                                 
031900     EXIT.                                                        
032000                                                                  
032100 2300-PRODUCT-WRITE.                                              
032200                                                                  
032300     MOVE PROD-REC-IN TO PROD-REC-OUT.                            
032400     MOVE WS-SAVED TO PROD-CARBON-SAVED-OUT.                      
032500     WRITE PROD-REC-OUT.                                          
032600                                                                  
032700     MOVE PROD-ID-IN TO O-PROD-ID.                                
032800     MOVE PROD-CATEGORY-IN TO O-CATEGORY.                         
032900     MOVE WS-BASELINE TO O-BASELINE.                              
033000     MOVE PROD-FOOTPRINT-IN TO O-FOOTPRINT.                       
033100     MOVE WS-SAVED TO O-SAVED.                                    
033200                                                                  
033300     WRITE PRTLINE FROM DETAIL-LINE                               
033400         AFTER ADVANCING 1 LINE                                   
033500             AT EOP                                               
033600                 PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.     
033700                                                                  
033800 2300-PRODUCT-WRITE-EXIT.                                         
033900     EXIT.                                                        
034000                                                                  
034100 3000-CLOSING.                                                    
034200                                                                  
034300     MOVE WS-RUN-PROD-CTR TO O-GT-PROD-CTR.                       
034400     MOVE WS-RUN-ZERO-CTR TO O-GT-ZERO-CTR.                       
034500                                                                  
034600     WRITE PRTLINE FROM GRANDTOTAL-LINE                           
034700         AFTER ADVANCING 3 LINES.                                 
034800                                                                  
034900     CLOSE PRODUCT-MASTER                                         
035000           PRODUCT-MASTER-OUT                                     
035100           SAVE-PRTOUT.                                           
035200                                                                  
035300 3000-CLOSING-EXIT.                                               
035400     EXIT.                                                        
035500                                                                  
035600 9000-READ.                                                       
035700                                                                  
035800     READ PRODUCT-MASTER                                          
035900         AT END                                                   
036000             MOVE "NO" TO WS-MORE-RECS.                           
036100                                                                  
036200 9000-READ-EXIT.                                                  
036300     EXIT.                                                        
036400                                                                  
036500 9900-HEADING.                                                    
036600                                                                  
036700     ADD 1 TO WS-PCTR.                                            
036800     MOVE WS-PCTR TO O-PCTR.                                      
036900                                                                  
037000     WRITE PRTLINE FROM COMPANY-TITLE-LINE                        
037100         AFTER ADVANCING PAGE.                                    
037200     WRITE PRTLINE FROM DETAIL-HEADING-LINE                       
037300         AFTER ADVANCING 1 LINE.                                  
037400     WRITE PRTLINE FROM BLANK-LINE                                
037500         AFTER ADVANCING 1 LINE.                                  
037600     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING                     
037700         AFTER ADVANCING 2 LINES.                                 
037800                                                                  
037900 9900-HEADING-EXIT.                                               
038000     EXIT.                                                        
